000100****************************************************************
000200* RECIPE-COST
000300*    NIGHTLY RECIPE COSTING RUN.  RECIPE-FILE HEADERS AND
000400*    RECIPE-ING-FILE INGREDIENT LINES ARRIVE IN THE SAME RECIPE
000500*    NAME SEQUENCE FROM THE MENU SYSTEM EXTRACT, SO THE TWO
000600*    FILES ARE WALKED TOGETHER THE SAME WAY BATCH-UPDATE WALKS
000700*    A MASTER AGAINST ITS TRANSACTIONS.  EACH INGREDIENT LINE IS
000800*    EXTENDED AT THE PRODUCT'S CURRENT PRICE AND THE LINE AND
000900*    HEADER ARE REWRITTEN WITH THE COSTED FIGURES.
001000*
001100* USED FILE
001200*    - RECIPE HEADER FILE (I-O)       : RECPFIL
001300*    - RECIPE INGREDIENT LINES (I-O)  : INGRFIL
001400*    - PRODUCT CATALOG MASTER (IN)    : PRODFIL
001500****************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 RECIPE-COST.
001900 AUTHOR.                     K. T. OKAFOR.
002000 INSTALLATION.               CASCADE FOODSERVICE SUPPLY CO.
002100 DATE-WRITTEN.               06/19/89.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT USE
002400                              ONLY.
002500*-----------------------------------------------------------------
002600*    CHANGE LOG
002700*    ----------
002800*    06/19/89  KTO   ORIGINAL PROGRAM - REPLACES THE CHEF'S HAND
002900*                     COSTED RECIPE CARDS WITH A NIGHTLY RUN OFF
003000*                     THE CURRENT CATALOG.
003100*    03/02/91  KTO   MISSING-PRODUCT LINES NOW SKIPPED INSTEAD OF
003200*                     ABENDING THE RUN - REQ 91-048.
003300*    09/30/94  DF    RECIPE HEADER VALIDATION ADDED (NAME AND
003400*                     SERVINGS RANGE) - BAD MENU FEED RECORDS
003500*                     WERE COSTING OUT AT ZERO SERVINGS.
003600*    01/09/96  JL    INGREDIENT LINE VALIDATION ADDED (PRODUCT
003700*                     NAME, QUANTITY, UNIT REQUIRED; QUANTITY
003800*                     MUST BE POSITIVE).
003900*    08/14/98  DF    Y2K - RUN-DATE HEADING ON THE SYSOUT LOG NOW
004000*                     USES A WINDOWED 4 DIGIT YEAR.  REQ 98-Y2K-
004100*                     011.
004200*    06/30/00  MPT   COSTED / REJECTED RECIPE COUNTS NOW SHOWN
004300*                     ON SYSOUT FOR THE OPERATOR RUN LOG.
004400*    09/18/03  MPT   RUN DAY NAME ADDED TO THE SYSOUT DATE LINE;
004500*                     HIGH COST-PER-SERVING RECIPES NOW TALLIED
004600*                     AGAINST A THRESHOLD TABLE SO THE CHEF CAN
004700*                     BE HANDED A COUNT TO REVIEW - REQ 03-061.
004800*-----------------------------------------------------------------
004900 ENVIRONMENT                 DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            CASCADE-3090.
005300 OBJECT-COMPUTER.            CASCADE-3090.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005700*-----------------------------------------------------------------
005800 INPUT-OUTPUT                SECTION.
005900 FILE-CONTROL.
006000     SELECT  RECIPE-FILE
006100             ASSIGN TO "RECPFIL"
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS RECIPE-FILE-STAT.
006400
006500     SELECT  RECIPE-ING-FILE
006600             ASSIGN TO "INGRFIL"
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS IS INGR-FILE-STAT.
006900
007000     SELECT  PRODUCT-FILE
007100             ASSIGN TO "PRODFIL"
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS PRODUCT-FILE-STAT.
007400
007500****************************************************************
007600 DATA                        DIVISION.
007700*-----------------------------------------------------------------
007800 FILE                        SECTION.
007900 FD  RECIPE-FILE
008000     RECORD CONTAINS 70 CHARACTERS
008100     DATA RECORD IS RH-RECIPE-HEADER.
008200 COPY "RecipeHdrRecord.cpy".
008300
008400 FD  RECIPE-ING-FILE
008500     RECORD CONTAINS 87 CHARACTERS
008600     DATA RECORD IS RI-INGREDIENT-LINE.
008700 COPY "RecipeIngRecord.cpy".
008800
008900 FD  PRODUCT-FILE
009000     RECORD CONTAINS 131 CHARACTERS
009100     DATA RECORD IS PR-PRODUCT-RECORD.
009200 COPY "ProductRecord.cpy".
009300*-----------------------------------------------------------------
009400 WORKING-STORAGE             SECTION.
009500*-----------------------------------------------------------------
009600 01  FILE-STATUS-FIELDS.
009700     05  RECIPE-FILE-STAT            PIC X(02).
009800     05  INGR-FILE-STAT              PIC X(02).
009900     05  PRODUCT-FILE-STAT           PIC X(02).
010000
010100 01  SWITCHES-AND-COUNTERS.
010200     05  RECIPE-EOF-SW                PIC X(01) VALUE "N".
010300         88  RECIPE-EOF                         VALUE "Y".
010400     05  ING-EOF-SW                   PIC X(01) VALUE "N".
010500         88  ING-EOF                            VALUE "Y".
010600     05  PRODUCT-EOF-SW               PIC X(01) VALUE "N".
010700         88  PRODUCT-EOF                        VALUE "Y".
010800     05  WS-FOUND-SW                  PIC X(01) VALUE "N".
010900         88  WS-FOUND                            VALUE "Y".
011000     05  WS-HEADER-VALID-SW           PIC X(01) VALUE "Y".
011100         88  WS-HEADER-VALID                     VALUE "Y".
011200     05  WS-LINE-VALID-SW             PIC X(01) VALUE "Y".
011300         88  WS-LINE-VALID                       VALUE "Y".
011400     05  WS-COSTED-CTR                PIC S9(04) COMP VALUE ZERO.
011500     05  WS-REJECT-CTR                PIC S9(04) COMP VALUE ZERO.
011600     05  WS-LINE-CTR                  PIC S9(04) COMP VALUE ZERO.
011700     05  WS-PR-COUNT                  PIC S9(04) COMP VALUE ZERO.
011800
011900 01  WS-RECIPE-TOTAL                  PIC S9(05)V99.
012000
012100 01  PR-CATALOG-TABLE.
012200     05  PR-TAB-ENTRY  OCCURS 2000 TIMES INDEXED BY PR-IDX.
012300         10  PR-TAB-NAME              PIC X(30).
012400         10  PR-TAB-CURR-PRICE        PIC S9(05)V99.
012500         10  PR-TAB-STATUS            PIC X(01).
012600
012700 01  WS-TODAY-RAW.
012800     05  WS-TODAY-YY                 PIC 9(02).
012900     05  WS-TODAY-MM                 PIC 9(02).
013000     05  WS-TODAY-DD                 PIC 9(02).
013100 01  WS-TODAY-FORMATTED.
013200     05  WS-TODAY-YEAR                PIC 9(04).
013300     05  FILLER                       PIC X(01) VALUE "-".
013400     05  WS-TODAY-MONTH               PIC 9(02).
013500     05  FILLER                       PIC X(01) VALUE "-".
013600     05  WS-TODAY-DAY                 PIC 9(02).
013700 01  WS-TODAY-FORMATTED-X  REDEFINES WS-TODAY-FORMATTED
013800                                 PIC X(10).
013900
014000 01  DAY-RECORD.
014100     05  FILLER   PIC X(09) VALUE "MONDAY".
014200     05  FILLER   PIC X(09) VALUE "TUESDAY".
014300     05  FILLER   PIC X(09) VALUE "WEDNESDAY".
014400     05  FILLER   PIC X(09) VALUE "THURSDAY".
014500     05  FILLER   PIC X(09) VALUE "FRIDAY".
014600     05  FILLER   PIC X(09) VALUE "SATURDAY".
014700     05  FILLER   PIC X(09) VALUE "SUNDAY".
014800 01  DAY-TABLE REDEFINES DAY-RECORD.
014900     05  WEEKDAY  PIC X(09) OCCURS 7 TIMES.
015000 01  WS-DAY-IN    PIC 9(01).
015100
015200 01  COST-BAND-TABLE.
015300     05  FILLER  PIC X(12) VALUE "OK     00500".
015400     05  FILLER  PIC X(12) VALUE "HIGH   99999".
015500 01  COST-BAND-TABLE-R REDEFINES COST-BAND-TABLE.
015600     05  CB-ENTRY  OCCURS 2 TIMES INDEXED BY CB-IDX.
015700         10  CB-LABEL      PIC X(07).
015800         10  CB-THRESHOLD  PIC 9(03)V99.
015900
016000 01  WS-COST-PER-SERVING              PIC S9(03)V99.
016100 01  WS-HIGH-COST-CTR                 PIC S9(04) COMP VALUE ZERO.
016200
016300 01  RUN-DATE-LINE.
016400     05  FILLER            PIC X(20) VALUE "RECIPE-COST RUN DATE".
016500     05  FILLER            PIC X(02) VALUE ": ".
016600     05  RD-DATE-O         PIC X(10).
016700     05  FILLER            PIC X(02) VALUE "  ".
016800     05  RD-DAY-O          PIC X(09).
016900
017000 01  RUN-RESULT-LINE.
017100     05  FILLER            PIC X(20) VALUE "RECIPE-COST      -  ".
017200     05  RS-COSTED-O       PIC ZZZ9.
017300     05  FILLER            PIC X(08) VALUE " COSTED ".
017400     05  RS-REJECT-O       PIC ZZZ9.
017500     05  FILLER            PIC X(09) VALUE " REJECTED".
017600
017700 01  HIGH-COST-LINE.
017800     05  FILLER            PIC X(20) VALUE "RECIPE-COST      -  ".
017900     05  HC-COUNT-O        PIC ZZZ9.
018000     05  FILLER            PIC X(29) VALUE
018100         " RECIPE(S) OVER COST/SERVING ".
018200     05  FILLER            PIC X(09) VALUE "THRESHOLD".
018300****************************************************************
018400 PROCEDURE                   DIVISION.
018500*-----------------------------------------------------------------
018600 100-RECIPE-COST-CTL.
018700     PERFORM 200-INITIALIZE-RUN.
018800     PERFORM 200-LOAD-PRODUCT-TABLE.
018900     PERFORM 300-READ-INGREDIENT-LINE.
019000     PERFORM 300-READ-RECIPE-HEADER.
019100     PERFORM 200-COST-ONE-RECIPE UNTIL RECIPE-EOF.
019200     PERFORM 200-TERMINATE-RUN.
019300
019400     STOP RUN.
019500
019600*-----------------------------------------------------------------
019700 200-INITIALIZE-RUN.
019800     OPEN I-O    RECIPE-FILE.
019900     OPEN I-O    RECIPE-ING-FILE.
020000     OPEN INPUT  PRODUCT-FILE.
020100     INITIALIZE SWITCHES-AND-COUNTERS.
020200     MOVE ZERO TO WS-PR-COUNT.
020300     PERFORM 300-GET-RUN-DATE.
020400     MOVE WS-TODAY-FORMATTED-X TO RD-DATE-O.
020500     ACCEPT WS-DAY-IN FROM DAY-OF-WEEK.
020600     MOVE WEEKDAY(WS-DAY-IN) TO RD-DAY-O.
020700     DISPLAY RUN-DATE-LINE.
020800
020900*-----------------------------------------------------------------
021000 200-LOAD-PRODUCT-TABLE.
021100     PERFORM 300-READ-PRODUCT-FILE UNTIL PRODUCT-EOF.
021200     CLOSE PRODUCT-FILE.
021300
021400*-----------------------------------------------------------------
021500* Cost one recipe header against the run of ingredient lines
021600* that share its recipe name, then rewrite both.
021700*-----------------------------------------------------------------
021800 200-COST-ONE-RECIPE.
021900     PERFORM 400-VALIDATE-RECIPE-HEADER.
022000     MOVE ZERO TO WS-RECIPE-TOTAL.
022100     MOVE ZERO TO WS-LINE-CTR.
022200     PERFORM 300-COST-INGREDIENT-LINE
022300         UNTIL ING-EOF OR RI-RECIPE-NAME NOT = RH-NAME.
022400     IF WS-HEADER-VALID AND WS-LINE-CTR > ZERO
022500         MOVE WS-RECIPE-TOTAL TO RH-TOTAL-COST
022600         REWRITE RH-RECIPE-HEADER
022700         ADD 1 TO WS-COSTED-CTR
022800         PERFORM 300-FLAG-COST-BAND
022900     ELSE
023000         ADD 1 TO WS-REJECT-CTR
023100     END-IF.
023200     PERFORM 300-READ-RECIPE-HEADER.
023300
023400*-----------------------------------------------------------------
023500 200-TERMINATE-RUN.
023600     MOVE WS-COSTED-CTR TO RS-COSTED-O.
023700     MOVE WS-REJECT-CTR TO RS-REJECT-O.
023800     DISPLAY RUN-RESULT-LINE.
023900     MOVE WS-HIGH-COST-CTR TO HC-COUNT-O.
024000     DISPLAY HIGH-COST-LINE.
024100     CLOSE RECIPE-FILE
024200           RECIPE-ING-FILE.
024300
024400****************************************************************
024500 300-GET-RUN-DATE.
024600     ACCEPT WS-TODAY-RAW FROM DATE.
024700     IF WS-TODAY-YY < 50
024800         COMPUTE WS-TODAY-YEAR = 2000 + WS-TODAY-YY
024900     ELSE
025000         COMPUTE WS-TODAY-YEAR = 1900 + WS-TODAY-YY
025100     END-IF.
025200     MOVE WS-TODAY-MM TO WS-TODAY-MONTH.
025300     MOVE WS-TODAY-DD TO WS-TODAY-DAY.
025400
025500*-----------------------------------------------------------------
025600* Cost per serving is checked against the threshold table so a
025700* recipe the chef needs to re-price shows up in the run tally
025800* instead of waiting on a manual review of the full costed list.
025900*-----------------------------------------------------------------
026000 300-FLAG-COST-BAND.
026100     COMPUTE WS-COST-PER-SERVING ROUNDED =
026200         WS-RECIPE-TOTAL / RH-SERVINGS.
026300     SET CB-IDX TO 1.
026400     SEARCH CB-ENTRY
026500         AT END
026600             CONTINUE
026700         WHEN WS-COST-PER-SERVING <= CB-THRESHOLD (CB-IDX)
026800             IF CB-LABEL (CB-IDX) = "HIGH   "
026900                 ADD 1 TO WS-HIGH-COST-CTR
027000             END-IF
027100     END-SEARCH.
027200
027300*-----------------------------------------------------------------
027400 300-READ-RECIPE-HEADER.
027500     READ RECIPE-FILE
027600         AT END SET RECIPE-EOF TO TRUE
027700     END-READ.
027800
027900*-----------------------------------------------------------------
028000 300-READ-INGREDIENT-LINE.
028100     READ RECIPE-ING-FILE
028200         AT END SET ING-EOF TO TRUE
028300     END-READ.
028400
028500*-----------------------------------------------------------------
028600 300-READ-PRODUCT-FILE.
028700     READ PRODUCT-FILE
028800         AT END     SET PRODUCT-EOF TO TRUE
028900         NOT AT END PERFORM 400-STORE-TABLE-ENTRY
029000     END-READ.
029100
029200*-----------------------------------------------------------------
029300* Extend one ingredient line at the product's current price and
029400* rewrite it; a bad line or a missing product simply contributes
029500* nothing to the recipe total and is left off the costed total.
029600*-----------------------------------------------------------------
029700 300-COST-INGREDIENT-LINE.
029800     PERFORM 400-VALIDATE-INGREDIENT-LINE.
029900     IF WS-HEADER-VALID AND WS-LINE-VALID
030000         PERFORM 400-LOOKUP-PRODUCT
030100         IF WS-FOUND
030200             COMPUTE RI-COST ROUNDED =
030300                 RI-QTY * PR-TAB-CURR-PRICE (PR-IDX)
030400             ADD RI-COST TO WS-RECIPE-TOTAL
030500             REWRITE RI-INGREDIENT-LINE
030600             ADD 1 TO WS-LINE-CTR
030700         END-IF
030800     END-IF.
030900     PERFORM 300-READ-INGREDIENT-LINE.
031000
031100****************************************************************
031200 400-STORE-TABLE-ENTRY.
031300     ADD 1 TO WS-PR-COUNT.
031400     SET PR-IDX TO WS-PR-COUNT.
031500     MOVE PR-NAME         TO PR-TAB-NAME (PR-IDX).
031600     MOVE PR-CURR-PRICE   TO PR-TAB-CURR-PRICE (PR-IDX).
031700     MOVE "A"             TO PR-TAB-STATUS (PR-IDX).
031800
031900*-----------------------------------------------------------------
032000 400-LOOKUP-PRODUCT.
032100     MOVE "N" TO WS-FOUND-SW.
032200     SET PR-IDX TO 1.
032300     SEARCH PR-TAB-ENTRY
032400         AT END
032500             MOVE "N" TO WS-FOUND-SW
032600         WHEN PR-TAB-STATUS (PR-IDX) NOT = "D"
032700              AND PR-TAB-NAME (PR-IDX) = RI-PRODUCT-NAME
032800             MOVE "Y" TO WS-FOUND-SW
032900     END-SEARCH.
033000
033100*-----------------------------------------------------------------
033200* Name required, servings must be 1 through 1000.
033300*-----------------------------------------------------------------
033400 400-VALIDATE-RECIPE-HEADER.
033500     MOVE "Y" TO WS-HEADER-VALID-SW.
033600     IF RH-NAME = SPACES
033700         MOVE "N" TO WS-HEADER-VALID-SW
033800     END-IF.
033900     IF WS-HEADER-VALID
034000         IF NOT (RH-SERVINGS NUMERIC)
034100              OR RH-SERVINGS < 1 OR RH-SERVINGS > 1000
034200             MOVE "N" TO WS-HEADER-VALID-SW
034300         END-IF
034400     END-IF.
034500
034600*-----------------------------------------------------------------
034700* Product name, quantity and unit required; quantity numeric
034800* and greater than zero.
034900*-----------------------------------------------------------------
035000 400-VALIDATE-INGREDIENT-LINE.
035100     MOVE "Y" TO WS-LINE-VALID-SW.
035200     IF RI-PRODUCT-NAME = SPACES OR RI-UNIT = SPACES
035300        OR RI-QTY-X = SPACES
035400         MOVE "N" TO WS-LINE-VALID-SW
035500     END-IF.
035600     IF WS-LINE-VALID
035700         IF NOT (RI-QTY NUMERIC) OR RI-QTY NOT > ZERO
035800             MOVE "N" TO WS-LINE-VALID-SW
035900         END-IF
036000     END-IF.
