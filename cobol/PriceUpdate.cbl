000100****************************************************************
000200* PRICE-UPDATE
000300*    WEEKLY SUPPLIER PRICE LIST RUN.  MATCHES EACH SUPPLIER
000400*    RECORD TO THE CATALOG BY SKU, ROLLS THE CURRENT PRICE TO
000500*    LAST PRICE WHEN IT CHANGES, RECOMPUTES COST PER OUNCE, AND
000600*    REWRITES THE CATALOG.  IF NO SUPPLIER RECORD MATCHES A SKU
000700*    ON FILE THE RUN STILL COMPLETES - IT JUST REPORTS ZERO
000800*    UPDATES.
000900*
001000* USED FILE
001100*    - PRODUCT CATALOG MASTER (I-O)  : PRODFIL
001200*    - SUPPLIER PRICE LIST (IN)      : SUPPFIL
001300****************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 PRICE-UPDATE.
001700 AUTHOR.                     R. MARCHETTI.
001800 INSTALLATION.               CASCADE FOODSERVICE SUPPLY CO.
001900 DATE-WRITTEN.               04/02/87.
002000 DATE-COMPILED.
002100 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT USE
002200                              ONLY.
002300*-----------------------------------------------------------------
002400*    CHANGE LOG
002500*    ----------
002600*    04/02/87  RM    ORIGINAL PROGRAM - RUNS EVERY MONDAY AGAINST
002700*                     THE SUPPLIER TAPE BEFORE THE BUYERS ARRIVE.
002800*    11/07/91  KTO   COST-PER-OZ RECOMPUTE ADDED - SEE PRODUCT-
002900*                     MAINTAIN LOG 11/07/91, REQ 91-233.
003000*    05/14/95  DF    "NO PRODUCTS UPDATED" MESSAGE ADDED - BUYER
003100*                     COMPLAINED A BAD TAPE LOOKED LIKE A CLEAN
003200*                     RUN WITH NO WAY TO TELL FROM THE JOB LOG.
003300*    08/14/98  JL    Y2K - LAST-UPDATE STAMP NOW USES A WINDOWED
003400*                     4 DIGIT YEAR.  REQ 98-Y2K-011.
003500*    01/05/99  JL    Y2K - CONFIRMED CENTURY WINDOW AGAINST 2000
003600*                     TEST DECK.  NO CODE CHANGE.
003700*    06/30/00  MPT   UPDATED-COUNT NOW DISPLAYED ON SYSOUT FOR
003800*                     THE OPERATOR RUN LOG.
003900*    09/12/01  MPT   RUN DAY NAME ADDED TO SYSOUT - OPERATOR
004000*                     COULD NOT TELL A SATURDAY RERUN FROM THE
004100*                     REGULAR MONDAY RUN ON THE JOB LOG ALONE.
004200*-----------------------------------------------------------------
004300 ENVIRONMENT                 DIVISION.
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.
004600 SOURCE-COMPUTER.            CASCADE-3090.
004700 OBJECT-COMPUTER.            CASCADE-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005100*-----------------------------------------------------------------
005200 INPUT-OUTPUT                SECTION.
005300 FILE-CONTROL.
005400     SELECT  PRODUCT-FILE
005500             ASSIGN TO "PRODFIL"
005600             ORGANIZATION IS LINE SEQUENTIAL
005700             FILE STATUS IS PRODUCT-FILE-STAT.
005800
005900     SELECT  SUPPLIER-FILE
006000             ASSIGN TO "SUPPFIL"
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS IS SUPPLIER-FILE-STAT.
006300
006400****************************************************************
006500 DATA                        DIVISION.
006600*-----------------------------------------------------------------
006700 FILE                        SECTION.
006800 FD  PRODUCT-FILE
006900     RECORD CONTAINS 131 CHARACTERS
007000     DATA RECORD IS PR-PRODUCT-RECORD.
007100 COPY "ProductRecord.cpy".
007200
007300 FD  SUPPLIER-FILE
007400     RECORD CONTAINS 17 CHARACTERS
007500     DATA RECORD IS SUPPLIER-RECORD-IN.
007600 01  SUPPLIER-RECORD-IN.
007700     05  SUP-SKU                      PIC X(10).
007800     05  SUP-NEW-PRICE                PIC S9(05)V99.
007900     05  SUP-NEW-PRICE-X REDEFINES SUP-NEW-PRICE
008000                                 PIC X(07).
008100*-----------------------------------------------------------------
008200 WORKING-STORAGE             SECTION.
008300*-----------------------------------------------------------------
008400 01  FILE-STATUS-FIELDS.
008500     05  PRODUCT-FILE-STAT           PIC X(02).
008600     05  SUPPLIER-FILE-STAT          PIC X(02).
008700
008800 01  SWITCHES-AND-COUNTERS.
008900     05  SUPPLIER-EOF-SW              PIC X(01) VALUE "N".
009000         88  SUPPLIER-EOF                       VALUE "Y".
009100     05  PRODUCT-EOF-SW               PIC X(01) VALUE "N".
009200         88  PRODUCT-EOF                        VALUE "Y".
009300     05  WS-FOUND-SW                  PIC X(01) VALUE "N".
009400         88  WS-FOUND                            VALUE "Y".
009500     05  WS-UPDATE-CTR                PIC S9(05) COMP VALUE ZERO.
009600     05  WS-PR-COUNT                  PIC S9(04) COMP VALUE ZERO.
009700     05  WS-SUB                       PIC S9(04) COMP VALUE ZERO.
009800
009900 01  PR-CATALOG-TABLE.
010000     05  PR-TAB-ENTRY  OCCURS 2000 TIMES INDEXED BY PR-IDX.
010100         10  PR-TAB-NAME              PIC X(30).
010200         10  PR-TAB-SKU               PIC X(10).
010300         10  PR-TAB-LOCATION          PIC X(20).
010400         10  PR-TAB-CATEGORY          PIC X(15).
010500         10  PR-TAB-PACK-SIZE         PIC X(10).
010600         10  PR-TAB-UNIT              PIC X(08).
010700         10  PR-TAB-CURR-PRICE        PIC S9(05)V99.
010800         10  PR-TAB-LAST-PRICE        PIC S9(05)V99.
010900         10  PR-TAB-LAST-UPD          PIC X(10).
011000         10  PR-TAB-COST-PER-OZ       PIC S9(05)V9999.
011100         10  PR-TAB-STATUS            PIC X(01).
011200
011300 01  WS-TODAY-RAW.
011400     05  WS-TODAY-YY                 PIC 9(02).
011500     05  WS-TODAY-MM                 PIC 9(02).
011600     05  WS-TODAY-DD                 PIC 9(02).
011700 01  WS-TODAY-FORMATTED.
011800     05  WS-TODAY-YEAR                PIC 9(04).
011900     05  FILLER                       PIC X(01) VALUE "-".
012000     05  WS-TODAY-MONTH               PIC 9(02).
012100     05  FILLER                       PIC X(01) VALUE "-".
012200     05  WS-TODAY-DAY                 PIC 9(02).
012300 01  WS-TODAY-FORMATTED-X  REDEFINES WS-TODAY-FORMATTED
012400                                 PIC X(10).
012500
012600*    RUN-DAY NAME FOR THE OPERATOR RUN LOG - SAME LITERAL-TABLE
012700*    HABIT USED FOR THE UNIT CONVERSION FACTORS.
012800 01  DAY-RECORD.
012900     05  FILLER                       PIC X(09) VALUE "MONDAY".
013000     05  FILLER                       PIC X(09) VALUE "TUESDAY".
013100     05  FILLER                       PIC X(09) VALUE "WEDNESDAY".
013200     05  FILLER                       PIC X(09) VALUE "THURSDAY".
013300     05  FILLER                       PIC X(09) VALUE "FRIDAY".
013400     05  FILLER                       PIC X(09) VALUE "SATURDAY".
013500     05  FILLER                       PIC X(09) VALUE "SUNDAY".
013600 01  DAY-TABLE REDEFINES DAY-RECORD.
013700     05  WEEKDAY                      PIC X(09) OCCURS 7 TIMES.
013800 01  WS-DAY-IN                        PIC 9(01).
013900
014000 01  RUN-DAY-LINE.
014100     05  FILLER            PIC X(20) VALUE "PRICE-UPDATE     -  ".
014200     05  RD-DAY-O          PIC X(09).
014300     05  FILLER            PIC X(08) VALUE " RUN DAY".
014400
014500 01  WS-OZ-CONVERT-PARMS.
014600     05  WS-CNV-UNIT                  PIC X(08).
014700     05  WS-CNV-QUANTITY              PIC S9(07)V9999.
014800     05  WS-CNV-OZ-QUANTITY           PIC S9(07)V9999.
014900     05  WS-CNV-VALID-SW              PIC X(01).
015000         88  WS-CNV-VALID                     VALUE "Y".
015100
015200 01  RUN-RESULT-LINE.
015300     05  FILLER            PIC X(20) VALUE "PRICE-UPDATE     -  ".
015400     05  RR-COUNT-O        PIC ZZZZ9.
015500     05  FILLER            PIC X(17) VALUE " PRODUCTS UPDATED".
015600
015700 01  RUN-FAILURE-LINE       PIC X(37)
015800         VALUE "PRICE-UPDATE - NO PRODUCTS UPDATED".
015900****************************************************************
016000 PROCEDURE                   DIVISION.
016100*-----------------------------------------------------------------
016200 100-PRICE-UPDATE-CTL.
016300     PERFORM 200-INITIALIZE-RUN.
016400     PERFORM 200-LOAD-PRODUCT-TABLE.
016500     PERFORM 200-APPLY-SUPPLIER-UPDATES UNTIL SUPPLIER-EOF.
016600     PERFORM 200-TERMINATE-RUN.
016700
016800     STOP RUN.
016900
017000*-----------------------------------------------------------------
017100 200-INITIALIZE-RUN.
017200     PERFORM 300-OPEN-INPUT-FILES.
017300     INITIALIZE SWITCHES-AND-COUNTERS.
017400     MOVE ZERO TO WS-PR-COUNT.
017500     PERFORM 300-GET-RUN-DATE.
017600
017700*-----------------------------------------------------------------
017800 200-LOAD-PRODUCT-TABLE.
017900     PERFORM 300-READ-PRODUCT-FILE UNTIL PRODUCT-EOF.
018000     CLOSE PRODUCT-FILE.
018100     PERFORM 300-READ-SUPPLIER-FILE.
018200
018300*-----------------------------------------------------------------
018400* Match one supplier record to the catalog by SKU and apply the
018500* new price when a match is found; a no-match SKU is simply
018600* skipped - the supplier tape may carry items we do not stock.
018700*-----------------------------------------------------------------
018800 200-APPLY-SUPPLIER-UPDATES.
018900     PERFORM 300-MATCH-PRODUCT-BY-SKU.
019000     IF WS-FOUND
019100         PERFORM 300-APPLY-PRICE-CHANGE
019200     END-IF.
019300     PERFORM 300-READ-SUPPLIER-FILE.
019400
019500*-----------------------------------------------------------------
019600 200-TERMINATE-RUN.
019700     IF WS-UPDATE-CTR > ZERO
019800         PERFORM 300-REWRITE-PRODUCT-FILE
019900         MOVE WS-UPDATE-CTR TO RR-COUNT-O
020000         DISPLAY RUN-RESULT-LINE
020100     ELSE
020200         DISPLAY RUN-FAILURE-LINE
020300     END-IF.
020400     CLOSE SUPPLIER-FILE.
020500
020600****************************************************************
020700 300-OPEN-INPUT-FILES.
020800     OPEN INPUT PRODUCT-FILE.
020900     OPEN INPUT SUPPLIER-FILE.
021000
021100*-----------------------------------------------------------------
021200 300-GET-RUN-DATE.
021300     ACCEPT WS-TODAY-RAW FROM DATE.
021400     IF WS-TODAY-YY < 50
021500         COMPUTE WS-TODAY-YEAR = 2000 + WS-TODAY-YY
021600     ELSE
021700         COMPUTE WS-TODAY-YEAR = 1900 + WS-TODAY-YY
021800     END-IF.
021900     MOVE WS-TODAY-MM TO WS-TODAY-MONTH.
022000     MOVE WS-TODAY-DD TO WS-TODAY-DAY.
022100     ACCEPT WS-DAY-IN FROM DAY-OF-WEEK.
022200     MOVE WEEKDAY(WS-DAY-IN) TO RD-DAY-O.
022300     DISPLAY RUN-DAY-LINE.
022400
022500*-----------------------------------------------------------------
022600 300-READ-PRODUCT-FILE.
022700     READ PRODUCT-FILE
022800         AT END     SET PRODUCT-EOF TO TRUE
022900         NOT AT END PERFORM 400-STORE-TABLE-ENTRY
023000     END-READ.
023100
023200*-----------------------------------------------------------------
023300 300-READ-SUPPLIER-FILE.
023400     READ SUPPLIER-FILE
023500         AT END     SET SUPPLIER-EOF TO TRUE
023600     END-READ.
023700
023800*-----------------------------------------------------------------
023900* The table is kept in load order, not SKU order, so the match
024000* is a straight serial search rather than a binary SEARCH ALL.
024100*-----------------------------------------------------------------
024200 300-MATCH-PRODUCT-BY-SKU.
024300     MOVE "N" TO WS-FOUND-SW.
024400     SET PR-IDX TO 1.
024500     SEARCH PR-TAB-ENTRY
024600         AT END
024700             MOVE "N" TO WS-FOUND-SW
024800         WHEN PR-TAB-STATUS (PR-IDX) NOT = "D"
024900              AND PR-TAB-SKU (PR-IDX) = SUP-SKU
025000             MOVE "Y" TO WS-FOUND-SW
025100     END-SEARCH.
025200
025300*-----------------------------------------------------------------
025400* Roll current to last price only when the new price differs,
025500* then recompute cost per ounce on the product's own unit.
025600*-----------------------------------------------------------------
025700 300-APPLY-PRICE-CHANGE.
025800     IF SUP-NEW-PRICE NOT = PR-TAB-CURR-PRICE (PR-IDX)
025900         MOVE PR-TAB-CURR-PRICE (PR-IDX)
026000             TO PR-TAB-LAST-PRICE (PR-IDX)
026100         MOVE WS-TODAY-FORMATTED-X TO PR-TAB-LAST-UPD (PR-IDX)
026200     END-IF.
026300     MOVE SUP-NEW-PRICE TO PR-TAB-CURR-PRICE (PR-IDX).
026400     PERFORM 400-DERIVE-COST-PER-OZ.
026500     ADD 1 TO WS-UPDATE-CTR.
026600
026700*-----------------------------------------------------------------
026800 300-REWRITE-PRODUCT-FILE.
026900     OPEN OUTPUT PRODUCT-FILE.
027000     PERFORM 400-WRITE-TABLE-ENTRY
027100         VARYING WS-SUB FROM 1 BY 1
027200             UNTIL WS-SUB > WS-PR-COUNT.
027300     CLOSE PRODUCT-FILE.
027400
027500****************************************************************
027600 400-STORE-TABLE-ENTRY.
027700     ADD 1 TO WS-PR-COUNT.
027800     SET PR-IDX TO WS-PR-COUNT.
027900     MOVE PR-NAME         TO PR-TAB-NAME (PR-IDX).
028000     MOVE PR-SKU          TO PR-TAB-SKU (PR-IDX).
028100     MOVE PR-LOCATION     TO PR-TAB-LOCATION (PR-IDX).
028200     MOVE PR-CATEGORY     TO PR-TAB-CATEGORY (PR-IDX).
028300     MOVE PR-PACK-SIZE    TO PR-TAB-PACK-SIZE (PR-IDX).
028400     MOVE PR-UNIT         TO PR-TAB-UNIT (PR-IDX).
028500     MOVE PR-CURR-PRICE   TO PR-TAB-CURR-PRICE (PR-IDX).
028600     MOVE PR-LAST-PRICE   TO PR-TAB-LAST-PRICE (PR-IDX).
028700     MOVE PR-LAST-UPD-DATE-X TO PR-TAB-LAST-UPD (PR-IDX).
028800     MOVE PR-COST-PER-OZ  TO PR-TAB-COST-PER-OZ (PR-IDX).
028900     MOVE "A"             TO PR-TAB-STATUS (PR-IDX).
029000
029100*-----------------------------------------------------------------
029200 400-WRITE-TABLE-ENTRY.
029300     IF PR-TAB-STATUS (WS-SUB) NOT = "D"
029400         MOVE PR-TAB-NAME (WS-SUB)        TO PR-NAME
029500         MOVE PR-TAB-SKU (WS-SUB)         TO PR-SKU
029600         MOVE PR-TAB-LOCATION (WS-SUB)    TO PR-LOCATION
029700         MOVE PR-TAB-CATEGORY (WS-SUB)    TO PR-CATEGORY
029800         MOVE PR-TAB-PACK-SIZE (WS-SUB)   TO PR-PACK-SIZE
029900         MOVE PR-TAB-UNIT (WS-SUB)        TO PR-UNIT
030000         MOVE PR-TAB-CURR-PRICE (WS-SUB)  TO PR-CURR-PRICE
030100         MOVE PR-TAB-LAST-PRICE (WS-SUB)  TO PR-LAST-PRICE
030200         MOVE PR-TAB-LAST-UPD (WS-SUB)    TO PR-LAST-UPD-DATE-X
030300         MOVE PR-TAB-COST-PER-OZ (WS-SUB) TO PR-COST-PER-OZ
030400         MOVE "A"                         TO PR-RECORD-STATUS
030500         WRITE PR-PRODUCT-RECORD
030600     END-IF.
030700
030800*-----------------------------------------------------------------
030900 400-DERIVE-COST-PER-OZ.
031000     MOVE PR-TAB-UNIT (PR-IDX) TO WS-CNV-UNIT.
031100     MOVE 1 TO WS-CNV-QUANTITY.
031200     CALL "OZ-CONVERT" USING WS-OZ-CONVERT-PARMS.
031300     IF WS-CNV-VALID AND WS-CNV-OZ-QUANTITY > ZERO
031400         COMPUTE PR-TAB-COST-PER-OZ (PR-IDX) ROUNDED =
031500             PR-TAB-CURR-PRICE (PR-IDX) / WS-CNV-OZ-QUANTITY
031600     ELSE
031700         MOVE ZERO TO PR-TAB-COST-PER-OZ (PR-IDX)
031800     END-IF.
