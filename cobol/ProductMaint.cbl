000100****************************************************************
000200* PRODUCT-MAINTAIN
000300*    NIGHTLY CATALOG MAINTENANCE RUN FOR THE KITCHEN INVENTORY
000400*    SYSTEM.  APPLIES ADD / UPDATE / DELETE TRANSACTIONS KEYED
000500*    BY PRODUCT NAME AGAINST THE PRODUCT CATALOG MASTER AND
000600*    REWRITES THE MASTER.  REJECTED TRANSACTIONS GO TO THE
000700*    PRODUCT ERROR FILE FOR THE MORNING EXCEPTION LISTING.
000800*
000900* USED FILE
001000*    - PRODUCT CATALOG MASTER (I-O)         : PRODFIL
001100*    - PRODUCT MAINTENANCE TRANSACTIONS (IN): PRODTRN
001200*    - PRODUCT MAINTENANCE ERRORS (OUT)     : PRODERR
001300****************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 PRODUCT-MAINTAIN.
001700 AUTHOR.                     R. MARCHETTI.
001800 INSTALLATION.               CASCADE FOODSERVICE SUPPLY CO.
001900 DATE-WRITTEN.               03/12/87.
002000 DATE-COMPILED.
002100 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT USE
002200                              ONLY.
002300*-----------------------------------------------------------------
002400*    CHANGE LOG
002500*    ----------
002600*    03/12/87  RM    ORIGINAL PROGRAM - REPLACES THE CARD-DECK
002700*                     CATALOG MAINTENANCE JOB PM-04.
002800*    09/02/88  RM    ADDED SKU FORMAT EDIT PER PURCHASING REQ
002900*                     88-114 (SKU MAY CARRY INTERIOR HYPHENS).
003000*    04/18/90  KTO   ADDED DUPLICATE-NAME REJECT ON ADD - VENDOR
003100*                     FEED WAS DOUBLE-KEYING NEW ITEMS.
003200*    11/07/91  KTO   ADDED COST-PER-OZ RECOMPUTE ON EVERY PRICE
003300*                     CHANGE (WAS DONE OVERNIGHT BY A SEPARATE
003400*                     JOB - FOLDED IN HERE PER REQ 91-233).
003500*    02/23/93  DF    UNIT-OF-MEASURE TABLE EXPANDED TO INCLUDE
003600*                     GALLON, LITER, QUART, GRAMS FOR THE NEW
003700*                     BEVERAGE CATALOG.
003800*    07/11/94  DF    PRICE-HISTORY LOGIC CORRECTED - LAST PRICE
003900*                     WAS BEING STAMPED EVEN WHEN PRICE DID NOT
004000*                     CHANGE.  SEE REQ 94-071.
004100*    01/09/96  JL    REJECT FILE NOW CARRIES A REASON CODE
004200*                     INSTEAD OF JUST THE RAW TRANSACTION.
004300*    08/14/98  JL    Y2K - RUN DATE NOW WINDOWED TO A 4 DIGIT
004400*                     YEAR BEFORE IT IS STAMPED ON THE MASTER.
004500*                     REQ 98-Y2K-011.
004600*    01/05/99  JL    Y2K - CONFIRMED CENTURY WINDOW AGAINST 2000
004700*                     TEST DECK.  NO CODE CHANGE.
004800*    06/30/00  MPT   ADD/UPDATE/DELETE COUNTS NOW DISPLAYED ON
004900*                     SYSOUT FOR THE OPERATOR RUN LOG.
005000*    04/02/03  MPT   SKU LENGTH LOWER BOUND CHANGED FROM 4 TO 3
005100*                     CHARACTERS PER REQ 03-048.
005200*    09/18/03  MPT   UNIT-OF-MEASURE EDIT REWRITTEN AGAINST A
005300*                     TABLE SEARCH - THE OLD IF CHAIN KEPT
005400*                     GETTING MISSED WHEN A UNIT WAS ADDED.
005500*-----------------------------------------------------------------
005600 ENVIRONMENT                 DIVISION.
005700*-----------------------------------------------------------------
005800 CONFIGURATION               SECTION.
005900 SOURCE-COMPUTER.            CASCADE-3090.
006000 OBJECT-COMPUTER.            CASCADE-3090.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS RERUN-REQUESTED.
006400*-----------------------------------------------------------------
006500 INPUT-OUTPUT                SECTION.
006600 FILE-CONTROL.
006700     SELECT  PRODUCT-FILE
006800             ASSIGN TO "PRODFIL"
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS PRODUCT-FILE-STAT.
007100
007200     SELECT  PRODUCT-TRANS-FILE
007300             ASSIGN TO "PRODTRN"
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS TRANS-FILE-STAT.
007600
007700     SELECT  PRODUCT-ERROR-FILE
007800             ASSIGN TO "PRODERR"
007900             ORGANIZATION IS LINE SEQUENTIAL.
008000
008100****************************************************************
008200 DATA                        DIVISION.
008300*-----------------------------------------------------------------
008400 FILE                        SECTION.
008500 FD  PRODUCT-FILE
008600     RECORD CONTAINS 131 CHARACTERS
008700     DATA RECORD IS PR-PRODUCT-RECORD.
008800 COPY "ProductRecord.cpy".
008900
009000 FD  PRODUCT-TRANS-FILE
009100     RECORD CONTAINS 136 CHARACTERS
009200     DATA RECORD IS PT-TRANS-RECORD.
009300 01  PT-TRANS-RECORD.
009400     05  PT-ACTION-CODE              PIC X(01).
009500         88  PT-ADD                            VALUE "A".
009600         88  PT-CHANGE                         VALUE "U".
009700         88  PT-DELETE                         VALUE "D".
009800     05  PT-OLD-NAME                 PIC X(30).
009900     05  PT-NAME                     PIC X(30).
010000     05  PT-SKU                      PIC X(10).
010100     05  PT-LOCATION                 PIC X(20).
010200     05  PT-CATEGORY                 PIC X(15).
010300     05  PT-PACK-SIZE                PIC X(10).
010400     05  PT-UNIT                     PIC X(08).
010500     05  PT-PRICE                    PIC S9(05)V99.
010600     05  PT-PRICE-X  REDEFINES PT-PRICE
010700                                 PIC X(07).
010800     05  FILLER                      PIC X(05).
010900
011000 FD  PRODUCT-ERROR-FILE
011100     RECORD CONTAINS 80 CHARACTERS
011200     DATA RECORD IS PE-ERROR-LINE.
011300 01  PE-ERROR-LINE                   PIC X(80).
011400*-----------------------------------------------------------------
011500 WORKING-STORAGE             SECTION.
011600*-----------------------------------------------------------------
011700 01  FILE-STATUS-FIELDS.
011800     05  PRODUCT-FILE-STAT           PIC X(02).
011900     05  TRANS-FILE-STAT             PIC X(02).
012000
012100 01  SWITCHES-AND-COUNTERS.
012200     05  TRANS-EOF-SW                PIC X(01) VALUE "N".
012300         88  TRANS-EOF                         VALUE "Y".
012400     05  PRODUCT-EOF-SW              PIC X(01) VALUE "N".
012500         88  PRODUCT-EOF                       VALUE "Y".
012600     05  WS-VALID-SW                 PIC X(01) VALUE "Y".
012700         88  WS-VALID                          VALUE "Y".
012800     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
012900         88  WS-FOUND                          VALUE "Y".
013000     05  WS-ADD-CTR                  PIC S9(04) COMP VALUE ZERO.
013100     05  WS-CHANGE-CTR               PIC S9(04) COMP VALUE ZERO.
013200     05  WS-DELETE-CTR               PIC S9(04) COMP VALUE ZERO.
013300     05  WS-REJECT-CTR               PIC S9(04) COMP VALUE ZERO.
013400     05  WS-PR-COUNT                 PIC S9(04) COMP VALUE ZERO.
013500     05  WS-SUB                      PIC S9(04) COMP VALUE ZERO.
013600     05  WS-SKU-LEN                  PIC S9(04) COMP VALUE ZERO.
013700
013800 01  WS-OZ-CONVERT-PARMS.
013900     05  WS-CNV-UNIT                  PIC X(08).
014000     05  WS-CNV-QUANTITY              PIC S9(07)V9999.
014100     05  WS-CNV-OZ-QUANTITY           PIC S9(07)V9999.
014200     05  WS-CNV-VALID-SW              PIC X(01).
014300         88  WS-CNV-VALID                     VALUE "Y".
014400
014500 01  PR-CATALOG-TABLE.
014600     05  PR-TAB-ENTRY  OCCURS 2000 TIMES INDEXED BY PR-IDX.
014700         10  PR-TAB-NAME              PIC X(30).
014800         10  PR-TAB-SKU               PIC X(10).
014900         10  PR-TAB-LOCATION          PIC X(20).
015000         10  PR-TAB-CATEGORY          PIC X(15).
015100         10  PR-TAB-PACK-SIZE         PIC X(10).
015200         10  PR-TAB-UNIT              PIC X(08).
015300         10  PR-TAB-CURR-PRICE        PIC S9(05)V99.
015400         10  PR-TAB-LAST-PRICE        PIC S9(05)V99.
015500         10  PR-TAB-LAST-UPD          PIC X(10).
015600         10  PR-TAB-COST-PER-OZ       PIC S9(05)V9999.
015700         10  PR-TAB-STATUS            PIC X(01).
015800
015900 01  WS-TODAY-RAW.
016000     05  WS-TODAY-YY                 PIC 9(02).
016100     05  WS-TODAY-MM                 PIC 9(02).
016200     05  WS-TODAY-DD                 PIC 9(02).
016300 01  WS-TODAY-FORMATTED.
016400     05  WS-TODAY-YEAR                PIC 9(04).
016500     05  FILLER                       PIC X(01) VALUE "-".
016600     05  WS-TODAY-MONTH               PIC 9(02).
016700     05  FILLER                       PIC X(01) VALUE "-".
016800     05  WS-TODAY-DAY                 PIC 9(02).
016900 01  WS-TODAY-FORMATTED-X  REDEFINES WS-TODAY-FORMATTED
017000                                 PIC X(10).
017100
017200*    VALID UNIT OF MEASURE LIST - SAME LITERAL-TABLE HABIT AS THE
017300*    UNIT CONVERSION FACTORS TABLE, SO A NEW UNIT ONLY MEANS
017400*    ADDING ONE LINE HERE AND ONE IN OZ-CONVERT.
017500 01  VALID-UNIT-RECORD.
017600     05  FILLER                      PIC X(08) VALUE "OZ      ".
017700     05  FILLER                      PIC X(08) VALUE "LB      ".
017800     05  FILLER                      PIC X(08) VALUE "CASE    ".
017900     05  FILLER                      PIC X(08) VALUE "EACH    ".
018000     05  FILLER                      PIC X(08) VALUE "GALLON  ".
018100     05  FILLER                      PIC X(08) VALUE "LITER   ".
018200     05  FILLER                      PIC X(08) VALUE "QUART   ".
018300     05  FILLER                      PIC X(08) VALUE "GRAMS   ".
018400 01  VALID-UNIT-TABLE REDEFINES VALID-UNIT-RECORD.
018500     05  VALID-UNIT-ENTRY  PIC X(08) OCCURS 8 TIMES
018600                            INDEXED BY VU-IDX.
018700
018800 01  WS-SEARCH-NAME                  PIC X(30).
018900 01  WS-REJECT-NAME                  PIC X(30).
019000 01  WS-REJECT-REASON                PIC X(40).
019100 01  WS-ERROR-DETAIL.
019200     05  ED-REASON                   PIC X(40).
019300     05  FILLER                      PIC X(01) VALUE SPACES.
019400     05  ED-NAME                     PIC X(30).
019500     05  FILLER                      PIC X(09) VALUE SPACES.
019600
019700 01  RUN-TOTALS-LINE.
019800     05  FILLER            PIC X(20) VALUE "PRODUCT-MAINTAIN -  ".
019900     05  RT-ADDS-O         PIC ZZZ9.
020000     05  FILLER            PIC X(07) VALUE " ADDED ".
020100     05  RT-CHG-O          PIC ZZZ9.
020200     05  FILLER            PIC X(09) VALUE " CHANGED ".
020300     05  RT-DEL-O          PIC ZZZ9.
020400     05  FILLER            PIC X(09) VALUE " DELETED ".
020500     05  RT-REJ-O          PIC ZZZ9.
020600     05  FILLER            PIC X(09) VALUE " REJECTED".
020700****************************************************************
020800 PROCEDURE                   DIVISION.
020900*-----------------------------------------------------------------
021000 100-PRODUCT-MAINTAIN-CTL.
021100     PERFORM 200-INITIALIZE-RUN.
021200     PERFORM 200-LOAD-PRODUCT-TABLE.
021300     PERFORM 200-PROCESS-TRANSACTIONS UNTIL TRANS-EOF.
021400     PERFORM 200-TERMINATE-RUN.
021500
021600     STOP RUN.
021700
021800*-----------------------------------------------------------------
021900* Open the catalog and transaction files, get today's date and
022000* prime the switches before the maintenance loop starts.
022100*-----------------------------------------------------------------
022200 200-INITIALIZE-RUN.
022300     PERFORM 300-OPEN-INPUT-FILES.
022400     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
022500     PERFORM 300-GET-RUN-DATE.
022600
022700*-----------------------------------------------------------------
022800* Read the whole catalog master into PR-CATALOG-TABLE, keyed by
022900* product name, before any transaction is applied.
023000*-----------------------------------------------------------------
023100 200-LOAD-PRODUCT-TABLE.
023200     PERFORM 300-READ-PRODUCT-FILE UNTIL PRODUCT-EOF.
023300     PERFORM 300-CLOSE-PRODUCT-FILE.
023400     PERFORM 300-READ-TRANS-FILE.
023500
023600*-----------------------------------------------------------------
023700* Dispatch one transaction to its ADD / CHANGE / DELETE handler.
023800*-----------------------------------------------------------------
023900 200-PROCESS-TRANSACTIONS.
024000     EVALUATE TRUE
024100         WHEN PT-ADD
024200             PERFORM 300-PROCESS-ADD
024300         WHEN PT-CHANGE
024400             PERFORM 300-PROCESS-CHANGE
024500         WHEN PT-DELETE
024600             PERFORM 300-PROCESS-DELETE
024700         WHEN OTHER
024800             MOVE PT-NAME TO WS-REJECT-NAME
024900             MOVE "UNKNOWN ACTION CODE" TO WS-REJECT-REASON
025000             PERFORM 400-WRITE-REJECT
025100     END-EVALUATE.
025200     PERFORM 300-READ-TRANS-FILE.
025300
025400*-----------------------------------------------------------------
025500* Rewrite the whole catalog from the table and show run totals.
025600*-----------------------------------------------------------------
025700 200-TERMINATE-RUN.
025800     PERFORM 300-REWRITE-PRODUCT-FILE.
025900     PERFORM 300-DISPLAY-RUN-TOTALS.
026000     PERFORM 300-CLOSE-OUTPUT-FILES.
026100
026200****************************************************************
026300 300-OPEN-INPUT-FILES.
026400     OPEN INPUT  PRODUCT-FILE.
026500     OPEN INPUT  PRODUCT-TRANS-FILE
026600          OUTPUT PRODUCT-ERROR-FILE.
026700
026800*-----------------------------------------------------------------
026900 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027000     INITIALIZE SWITCHES-AND-COUNTERS.
027100     MOVE ZERO TO WS-PR-COUNT.
027200
027300*-----------------------------------------------------------------
027400* Y2K - ACCEPT FROM DATE ONLY GIVES A 2 DIGIT YEAR.  WINDOW IT
027500* SO THE CENTURY IS RIGHT ON BOTH SIDES OF THE ROLLOVER.
027600*-----------------------------------------------------------------
027700 300-GET-RUN-DATE.
027800     ACCEPT WS-TODAY-RAW FROM DATE.
027900     IF WS-TODAY-YY < 50
028000         COMPUTE WS-TODAY-YEAR = 2000 + WS-TODAY-YY
028100     ELSE
028200         COMPUTE WS-TODAY-YEAR = 1900 + WS-TODAY-YY
028300     END-IF.
028400     MOVE WS-TODAY-MM TO WS-TODAY-MONTH.
028500     MOVE WS-TODAY-DD TO WS-TODAY-DAY.
028600
028700*-----------------------------------------------------------------
028800 300-READ-PRODUCT-FILE.
028900     READ PRODUCT-FILE
029000         AT END     SET PRODUCT-EOF TO TRUE
029100         NOT AT END PERFORM 400-STORE-TABLE-ENTRY
029200     END-READ.
029300
029400*-----------------------------------------------------------------
029500 300-READ-TRANS-FILE.
029600     READ PRODUCT-TRANS-FILE
029700         AT END     SET TRANS-EOF TO TRUE
029800     END-READ.
029900
030000*-----------------------------------------------------------------
030100 300-CLOSE-PRODUCT-FILE.
030200     CLOSE PRODUCT-FILE.
030300
030400*-----------------------------------------------------------------
030500 300-CLOSE-OUTPUT-FILES.
030600     CLOSE PRODUCT-TRANS-FILE
030700           PRODUCT-ERROR-FILE.
030800
030900*-----------------------------------------------------------------
031000* Add: validate, reject a duplicate name, else derive cost per
031100* ounce and add a new table entry with blank price history.
031200*-----------------------------------------------------------------
031300 300-PROCESS-ADD.
031400     PERFORM 400-VALIDATE-PRODUCT.
031500     IF WS-VALID
031600         MOVE PT-NAME TO WS-SEARCH-NAME
031700         PERFORM 400-FIND-BY-NAME
031800         IF WS-FOUND
031900             MOVE PT-NAME TO WS-REJECT-NAME
032000             MOVE "DUPLICATE PRODUCT NAME" TO WS-REJECT-REASON
032100             PERFORM 400-WRITE-REJECT
032200         ELSE
032300             ADD 1 TO WS-PR-COUNT
032400             SET PR-IDX TO WS-PR-COUNT
032500             MOVE PT-NAME       TO PR-TAB-NAME (PR-IDX)
032600             MOVE PT-SKU        TO PR-TAB-SKU (PR-IDX)
032700             MOVE PT-LOCATION   TO PR-TAB-LOCATION (PR-IDX)
032800             MOVE PT-CATEGORY   TO PR-TAB-CATEGORY (PR-IDX)
032900             MOVE PT-PACK-SIZE  TO PR-TAB-PACK-SIZE (PR-IDX)
033000             MOVE PT-UNIT       TO PR-TAB-UNIT (PR-IDX)
033100             MOVE PT-PRICE      TO PR-TAB-CURR-PRICE (PR-IDX)
033200             MOVE ZERO          TO PR-TAB-LAST-PRICE (PR-IDX)
033300             MOVE SPACES        TO PR-TAB-LAST-UPD (PR-IDX)
033400             MOVE "A"           TO PR-TAB-STATUS (PR-IDX)
033500             PERFORM 400-DERIVE-COST-PER-OZ
033600             ADD 1 TO WS-ADD-CTR
033700         END-IF
033800     ELSE
033900         MOVE PT-NAME TO WS-REJECT-NAME
034000         PERFORM 400-WRITE-REJECT
034100     END-IF.
034200
034300*-----------------------------------------------------------------
034400* Update: locate by the transaction's old name; move current
034500* price to last price only when the new price actually differs.
034600*-----------------------------------------------------------------
034700 300-PROCESS-CHANGE.
034800     PERFORM 400-VALIDATE-PRODUCT.
034900     IF WS-VALID
035000         MOVE PT-OLD-NAME TO WS-SEARCH-NAME
035100         PERFORM 400-FIND-BY-NAME
035200         IF NOT WS-FOUND
035300             MOVE PT-OLD-NAME TO WS-REJECT-NAME
035400             MOVE "PRODUCT NOT ON FILE" TO WS-REJECT-REASON
035500             PERFORM 400-WRITE-REJECT
035600         ELSE
035700             IF PT-PRICE NOT = PR-TAB-CURR-PRICE (PR-IDX)
035800                 MOVE PR-TAB-CURR-PRICE (PR-IDX)
035900                     TO PR-TAB-LAST-PRICE (PR-IDX)
036000                 MOVE WS-TODAY-FORMATTED-X
036100                     TO PR-TAB-LAST-UPD (PR-IDX)
036200             END-IF
036300             MOVE PT-NAME       TO PR-TAB-NAME (PR-IDX)
036400             MOVE PT-SKU        TO PR-TAB-SKU (PR-IDX)
036500             MOVE PT-LOCATION   TO PR-TAB-LOCATION (PR-IDX)
036600             MOVE PT-CATEGORY   TO PR-TAB-CATEGORY (PR-IDX)
036700             MOVE PT-PACK-SIZE  TO PR-TAB-PACK-SIZE (PR-IDX)
036800             MOVE PT-UNIT       TO PR-TAB-UNIT (PR-IDX)
036900             MOVE PT-PRICE      TO PR-TAB-CURR-PRICE (PR-IDX)
037000             PERFORM 400-DERIVE-COST-PER-OZ
037100             ADD 1 TO WS-CHANGE-CTR
037200         END-IF
037300     ELSE
037400         MOVE PT-OLD-NAME TO WS-REJECT-NAME
037500         PERFORM 400-WRITE-REJECT
037600     END-IF.
037700
037800*-----------------------------------------------------------------
037900* Delete: remove the table entry by marking it deleted; error
038000* if the name is not on file.
038100*-----------------------------------------------------------------
038200 300-PROCESS-DELETE.
038300     MOVE PT-OLD-NAME TO WS-SEARCH-NAME.
038400     PERFORM 400-FIND-BY-NAME.
038500     IF NOT WS-FOUND
038600         MOVE PT-OLD-NAME TO WS-REJECT-NAME
038700         MOVE "PRODUCT NOT ON FILE" TO WS-REJECT-REASON
038800         PERFORM 400-WRITE-REJECT
038900     ELSE
039000         MOVE "D" TO PR-TAB-STATUS (PR-IDX)
039100         ADD 1 TO WS-DELETE-CTR
039200     END-IF.
039300
039400*-----------------------------------------------------------------
039500* Rewrite the catalog master from the table, skipping entries
039600* that were deleted during this run.
039700*-----------------------------------------------------------------
039800 300-REWRITE-PRODUCT-FILE.
039900     OPEN OUTPUT PRODUCT-FILE.
040000     PERFORM 400-WRITE-TABLE-ENTRY
040100         VARYING WS-SUB FROM 1 BY 1
040200             UNTIL WS-SUB > WS-PR-COUNT.
040300     CLOSE PRODUCT-FILE.
040400
040500*-----------------------------------------------------------------
040600 300-DISPLAY-RUN-TOTALS.
040700     MOVE WS-ADD-CTR    TO RT-ADDS-O.
040800     MOVE WS-CHANGE-CTR TO RT-CHG-O.
040900     MOVE WS-DELETE-CTR TO RT-DEL-O.
041000     MOVE WS-REJECT-CTR TO RT-REJ-O.
041100     DISPLAY RUN-TOTALS-LINE.
041200
041300****************************************************************
041400 400-STORE-TABLE-ENTRY.
041500     ADD 1 TO WS-PR-COUNT.
041600     SET PR-IDX TO WS-PR-COUNT.
041700     MOVE PR-NAME         TO PR-TAB-NAME (PR-IDX).
041800     MOVE PR-SKU          TO PR-TAB-SKU (PR-IDX).
041900     MOVE PR-LOCATION     TO PR-TAB-LOCATION (PR-IDX).
042000     MOVE PR-CATEGORY     TO PR-TAB-CATEGORY (PR-IDX).
042100     MOVE PR-PACK-SIZE    TO PR-TAB-PACK-SIZE (PR-IDX).
042200     MOVE PR-UNIT         TO PR-TAB-UNIT (PR-IDX).
042300     MOVE PR-CURR-PRICE   TO PR-TAB-CURR-PRICE (PR-IDX).
042400     MOVE PR-LAST-PRICE   TO PR-TAB-LAST-PRICE (PR-IDX).
042500     MOVE PR-LAST-UPD-DATE-X TO PR-TAB-LAST-UPD (PR-IDX).
042600     MOVE PR-COST-PER-OZ  TO PR-TAB-COST-PER-OZ (PR-IDX).
042700     MOVE "A"             TO PR-TAB-STATUS (PR-IDX).
042800
042900*-----------------------------------------------------------------
043000 400-WRITE-TABLE-ENTRY.
043100     IF PR-TAB-STATUS (WS-SUB) NOT = "D"
043200         MOVE PR-TAB-NAME (WS-SUB)        TO PR-NAME
043300         MOVE PR-TAB-SKU (WS-SUB)         TO PR-SKU
043400         MOVE PR-TAB-LOCATION (WS-SUB)    TO PR-LOCATION
043500         MOVE PR-TAB-CATEGORY (WS-SUB)    TO PR-CATEGORY
043600         MOVE PR-TAB-PACK-SIZE (WS-SUB)   TO PR-PACK-SIZE
043700         MOVE PR-TAB-UNIT (WS-SUB)        TO PR-UNIT
043800         MOVE PR-TAB-CURR-PRICE (WS-SUB)  TO PR-CURR-PRICE
043900         MOVE PR-TAB-LAST-PRICE (WS-SUB)  TO PR-LAST-PRICE
044000         MOVE PR-TAB-LAST-UPD (WS-SUB)    TO PR-LAST-UPD-DATE-X
044100         MOVE PR-TAB-COST-PER-OZ (WS-SUB) TO PR-COST-PER-OZ
044200         MOVE "A"                         TO PR-RECORD-STATUS
044300         WRITE PR-PRODUCT-RECORD
044400     END-IF.
044500
044600*-----------------------------------------------------------------
044700* Serial lookup of the table by product name (the table is not
044800* kept in name sequence, so no binary SEARCH ALL is possible).
044900*-----------------------------------------------------------------
045000 400-FIND-BY-NAME.
045100     MOVE "N" TO WS-FOUND-SW.
045200     SET PR-IDX TO 1.
045300     SEARCH PR-TAB-ENTRY
045400         AT END
045500             MOVE "N" TO WS-FOUND-SW
045600         WHEN PR-TAB-STATUS (PR-IDX) NOT = "D"
045700              AND PR-TAB-NAME (PR-IDX) = WS-SEARCH-NAME
045800             MOVE "Y" TO WS-FOUND-SW
045900     END-SEARCH.
046000
046100*-----------------------------------------------------------------
046200 400-DERIVE-COST-PER-OZ.
046300     MOVE PR-TAB-UNIT (PR-IDX) TO WS-CNV-UNIT.
046400     MOVE 1 TO WS-CNV-QUANTITY.
046500     CALL "OZ-CONVERT" USING WS-OZ-CONVERT-PARMS.
046600     IF WS-CNV-VALID AND WS-CNV-OZ-QUANTITY > ZERO
046700         COMPUTE PR-TAB-COST-PER-OZ (PR-IDX) ROUNDED =
046800             PR-TAB-CURR-PRICE (PR-IDX) / WS-CNV-OZ-QUANTITY
046900     ELSE
047000         MOVE ZERO TO PR-TAB-COST-PER-OZ (PR-IDX)
047100     END-IF.
047200
047300*-----------------------------------------------------------------
047400* Validate a maintenance transaction's product fields.
047500*-----------------------------------------------------------------
047600 400-VALIDATE-PRODUCT.
047700     MOVE "Y" TO WS-VALID-SW.
047800     IF PT-NAME = SPACES
047900         MOVE "NAME REQUIRED" TO WS-REJECT-REASON
048000         MOVE "N" TO WS-VALID-SW
048100     END-IF.
048200     IF WS-VALID
048300         PERFORM 500-VALIDATE-UNIT
048400     END-IF.
048500     IF WS-VALID
048600         IF NOT (PT-PRICE NUMERIC) OR PT-PRICE < ZERO
048700             MOVE "PRICE MUST BE NUMERIC AND NOT NEGATIVE"
048800                 TO WS-REJECT-REASON
048900             MOVE "N" TO WS-VALID-SW
049000         END-IF
049100     END-IF.
049200     IF WS-VALID
049300         PERFORM 500-VALIDATE-SKU-FORMAT
049400     END-IF.
049500
049600*-----------------------------------------------------------------
049700 400-WRITE-REJECT.
049800     MOVE WS-REJECT-REASON TO ED-REASON.
049900     MOVE WS-REJECT-NAME   TO ED-NAME.
050000     WRITE PE-ERROR-LINE FROM WS-ERROR-DETAIL.
050100     ADD 1 TO WS-REJECT-CTR.
050200
050300****************************************************************
050400 500-VALIDATE-UNIT.
050500     SET VU-IDX TO 1.
050600     SEARCH VALID-UNIT-ENTRY
050700         AT END
050800             MOVE "INVALID UNIT OF MEASURE" TO WS-REJECT-REASON
050900             MOVE "N" TO WS-VALID-SW
051000         WHEN VALID-UNIT-ENTRY(VU-IDX) = PT-UNIT
051100             CONTINUE
051200     END-SEARCH.
051300
051400*-----------------------------------------------------------------
051500* SKU is optional.  When present it must be 3-20 alphanumeric
051600* characters with only interior hyphens (never leading/trailing).
051700*-----------------------------------------------------------------
051800 500-VALIDATE-SKU-FORMAT.
051900     IF PT-SKU NOT = SPACES
052000         MOVE ZERO TO WS-SKU-LEN
052100         INSPECT PT-SKU TALLYING WS-SKU-LEN
052200             FOR CHARACTERS BEFORE INITIAL SPACE
052300         IF WS-SKU-LEN < 3
052400             MOVE "SKU TOO SHORT" TO WS-REJECT-REASON
052500             MOVE "N" TO WS-VALID-SW
052600         END-IF
052700         IF WS-VALID AND PT-SKU (1:1) = "-"
052800             MOVE "SKU CANNOT START WITH A HYPHEN"
052900                 TO WS-REJECT-REASON
053000             MOVE "N" TO WS-VALID-SW
053100         END-IF
053200         IF WS-VALID AND PT-SKU (WS-SKU-LEN:1) = "-"
053300             MOVE "SKU CANNOT END WITH A HYPHEN"
053400                 TO WS-REJECT-REASON
053500             MOVE "N" TO WS-VALID-SW
053600         END-IF
053700     END-IF.
