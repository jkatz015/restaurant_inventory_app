000100****************************************************************
000200* THIS PROGRAM DRIVES THE PHYSICAL INVENTORY COUNT LIFECYCLE -
000300* CREATE A COUNT, RECORD COUNTED QUANTITIES, REPORT PROGRESS,
000400* AND COMPLETE A COUNT.  ONE TRANSACTION FILE CARRIES ALL FOUR
000500* REQUEST TYPES, DISPATCHED BY ACTION CODE THE SAME WAY THE
000600* CATALOG MAINTENANCE RUN DISPATCHES ADD/CHANGE/DELETE CARDS.
000700*
000800* FILES USED
000900*    - COUNT-FILE       (LINE SEQUENTIAL, I-O)    : COUNTFIL
001000*    - COUNT-ITEM-FILE   (LINE SEQUENTIAL, I-O)    : CNTITFIL
001100*    - PRODUCT-FILE      (LINE SEQUENTIAL, INPUT)  : PRODFIL
001200*    - INVENTORY-FILE    (LINE SEQUENTIAL, INPUT)  : INVNFIL
001300*    - COUNT-TRANS-FILE  (LINE SEQUENTIAL, INPUT)  : CNTTRN
001400*    - COUNT-ERROR-FILE  (LINE SEQUENTIAL, OUTPUT) : CNTERR
001500****************************************************************
001600 IDENTIFICATION              DIVISION.
001700*----------------------------------------------------------------
001800 PROGRAM-ID.                 COUNT-LIFECYCLE.
001900 AUTHOR.                     K. T. OKAFOR.
002000 INSTALLATION.               CASCADE FOODSERVICE SUPPLY CO.
002100 DATE-WRITTEN.               09/03/90.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT USE
002400                              ONLY.
002500*----------------------------------------------------------------
002600*    CHANGE LOG
002700*    ----------
002800*    09/03/90 KTO ORIGINAL PROGRAM.  CREATE/RECORD/COMPLETE A
002900*                 PHYSICAL COUNT AGAINST THE ON-HAND FILE.
003000*    02/14/92 KTO ADDED THE LOCATION FILTER ON COUNT CREATION -
003100*                 WAREHOUSE WANTED TO COUNT ONE STORAGE AREA
003200*                 AT A TIME INSTEAD OF THE WHOLE CATALOG.
003300*    06/30/95 JL  ADDED THE PROGRESS-QUERY ACTION CODE SO THE
003400*                 SHEET-TO-SHELF CLERKS CAN CHECK HOW MANY
003500*                 ITEMS REMAIN WITHOUT WAITING ON THE NIGHTLY
003600*                 SUMMARY REPORT.
003700*    08/14/98 DF  Y2K - CREATED-DATE AND COMPLETED-DATE STAMPS
003800*                 NOW USE A WINDOWED 4 DIGIT YEAR.
003900*                 REQ 98-Y2K-011.
004000*    01/05/99 DF  Y2K - VERIFIED NO OTHER 2 DIGIT YEAR FIELDS
004100*                 REMAIN IN THIS PROGRAM.  REQ 98-Y2K-011.
004200*    04/02/03 MPT HIGH VARIANCE THRESHOLD ON THE PROGRESS QUERY
004300*                 STANDARDIZED TO 10 PERCENT TO MATCH THE
004400*                 SUMMARY REPORT.  MEMO 03-114.
004500*    09/18/03 MPT INSTALLATION AND SOURCE/OBJECT-COMPUTER ENTRIES
004600*                 CORRECTED TO CASCADE FOODSERVICE SUPPLY CO. /
004700*                 CASCADE-3090 - PROGRAM HEADER STILL CARRIED THE
004800*                 OLD FOOD SERVICE SYSTEMS GROUP NAME FROM BEFORE
004900*                 THE DP DEPT MERGER.  NO LOGIC CHANGE.
005000****************************************************************
005100 ENVIRONMENT                 DIVISION.
005200*----------------------------------------------------------------
005300 CONFIGURATION               SECTION.
005400 SOURCE-COMPUTER.            CASCADE-3090.
005500 OBJECT-COMPUTER.            CASCADE-3090.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005900*----------------------------------------------------------------
006000 INPUT-OUTPUT                SECTION.
006100 FILE-CONTROL.
006200     SELECT  COUNT-FILE
006300             ASSIGN TO "COUNTFIL"
006400             ORGANIZATION IS LINE SEQUENTIAL
006500             FILE STATUS IS COUNT-FILE-STAT.
006600
006700     SELECT  COUNT-ITEM-FILE
006800             ASSIGN TO "CNTITFIL"
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS COUNT-ITEM-FILE-STAT.
007100
007200     SELECT  PRODUCT-FILE
007300             ASSIGN TO "PRODFIL"
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS PRODUCT-FILE-STAT.
007600
007700     SELECT  INVENTORY-FILE
007800             ASSIGN TO "INVNFIL"
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS INVENTORY-FILE-STAT.
008100
008200     SELECT  COUNT-TRANS-FILE
008300             ASSIGN TO "CNTTRN"
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS COUNT-TRANS-FILE-STAT.
008600
008700     SELECT  COUNT-ERROR-FILE
008800             ASSIGN TO "CNTERR"
008900             ORGANIZATION IS LINE SEQUENTIAL.
009000****************************************************************
009100 DATA                        DIVISION.
009200*----------------------------------------------------------------
009300 FILE                        SECTION.
009400 FD  COUNT-FILE
009500     RECORD CONTAINS 92 CHARACTERS
009600     DATA RECORD IS CH-COUNT-HEADER.
009700 COPY "CountHdrRecord.cpy".
009800
009900 FD  COUNT-ITEM-FILE
010000     RECORD CONTAINS 116 CHARACTERS
010100     DATA RECORD IS CI-COUNT-ITEM.
010200 COPY "CountItemRecord.cpy".
010300
010400 FD  PRODUCT-FILE
010500     RECORD CONTAINS 131 CHARACTERS
010600     DATA RECORD IS PR-PRODUCT-RECORD.
010700 COPY "ProductRecord.cpy".
010800
010900 FD  INVENTORY-FILE
011000     RECORD CONTAINS 58 CHARACTERS
011100     DATA RECORD IS IV-ON-HAND-RECORD.
011200 COPY "InventoryRecord.cpy".
011300
011400 FD  COUNT-TRANS-FILE
011500     RECORD CONTAINS 93 CHARACTERS
011600     DATA RECORD IS CT-TRANS-RECORD.
011700 01  CT-TRANS-RECORD.
011800     05  CT-ACTION-CODE              PIC X(01).
011900         88  CT-CREATE                        VALUE "C".
012000         88  CT-RECORD                        VALUE "R".
012100         88  CT-PROGRESS                      VALUE "P".
012200         88  CT-COMPLETE                      VALUE "X".
012300     05  CT-COUNT-NAME               PIC X(30).
012400     05  CT-LOC-FILTER               PIC X(20).
012500     05  CT-PRODUCT-NAME             PIC X(30).
012600     05  CT-ACTUAL-QTY               PIC S9(05)V99.
012700     05  CT-ACTUAL-QTY-X REDEFINES CT-ACTUAL-QTY
012800                                     PIC X(07).
012900     05  FILLER                      PIC X(05).
013000 01  CT-TRANS-RECORD-X REDEFINES CT-TRANS-RECORD
013100                                     PIC X(93).
013200
013300 FD  COUNT-ERROR-FILE
013400     RECORD CONTAINS 93 CHARACTERS
013500     DATA RECORD IS CE-ERROR-LINE.
013600 01  CE-ERROR-LINE                   PIC X(93).
013700*----------------------------------------------------------------
013800 WORKING-STORAGE             SECTION.
013900*----------------------------------------------------------------
014000 01  FILE-STATUS-FIELDS.
014100     05  COUNT-FILE-STAT             PIC X(02).
014200     05  COUNT-ITEM-FILE-STAT        PIC X(02).
014300     05  PRODUCT-FILE-STAT           PIC X(02).
014400     05  INVENTORY-FILE-STAT         PIC X(02).
014500     05  COUNT-TRANS-FILE-STAT       PIC X(02).
014600
014700 01  SWITCHES-AND-COUNTERS.
014800     05  TRANS-EOF-SW                PIC X(01) VALUE "N".
014900         88  TRANS-EOF                        VALUE "Y".
015000     05  COUNT-EOF-SW                PIC X(01) VALUE "N".
015100         88  COUNT-EOF                        VALUE "Y".
015200     05  ITEM-EOF-SW                 PIC X(01) VALUE "N".
015300         88  ITEM-EOF                         VALUE "Y".
015400     05  PRODUCT-EOF-SW              PIC X(01) VALUE "N".
015500         88  PRODUCT-EOF                      VALUE "Y".
015600     05  INVENTORY-EOF-SW            PIC X(01) VALUE "N".
015700         88  INVENTORY-EOF                    VALUE "Y".
015800     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
015900         88  WS-FOUND                         VALUE "Y".
016000     05  WS-CH-COUNT                 PIC 9(04) COMP VALUE ZERO.
016100     05  WS-CI-COUNT                 PIC 9(05) COMP VALUE ZERO.
016200     05  WS-PR-COUNT                 PIC 9(04) COMP VALUE ZERO.
016300     05  WS-IV-COUNT                 PIC 9(04) COMP VALUE ZERO.
016400     05  WS-CREATE-CTR               PIC 9(04) COMP VALUE ZERO.
016500     05  WS-RECORD-CTR               PIC 9(04) COMP VALUE ZERO.
016600     05  WS-PROGRESS-CTR             PIC 9(04) COMP VALUE ZERO.
016700     05  WS-COMPLETE-CTR             PIC 9(04) COMP VALUE ZERO.
016800     05  WS-REJECT-CTR               PIC 9(04) COMP VALUE ZERO.
016900
017000*    COUNT HEADER TABLE - HOLDS EVERY ACTIVE AND COMPLETED COUNT
017100*    FOR THE DURATION OF THE RUN.  REWRITTEN OUT IN FULL AT
017200*    TERMINATION, THE SAME WAY THE CATALOG MAINTENANCE RUN
017300*    REWRITES THE WHOLE PRODUCT FILE.
017400 01  CH-CATALOG-TABLE.
017500     05  CH-TAB-ENTRY  OCCURS 200 TIMES INDEXED BY CH-IDX.
017600         10  CH-TAB-NAME              PIC X(30).
017700         10  CH-TAB-CREATED           PIC X(10).
017800         10  CH-TAB-COMPLETED         PIC X(10).
017900         10  CH-TAB-LOC-FILTER        PIC X(20).
018000         10  CH-TAB-STATUS            PIC X(12).
018100
018200*    COUNT ITEM TABLE - HOLDS EVERY ITEM OF EVERY COUNT.
018300 01  CI-CATALOG-TABLE.
018400     05  CI-TAB-ENTRY  OCCURS 5000 TIMES INDEXED BY CI-IDX.
018500         10  CI-TAB-COUNT-NAME        PIC X(30).
018600         10  CI-TAB-PRODUCT-NAME      PIC X(30).
018700         10  CI-TAB-SKU               PIC X(10).
018800         10  CI-TAB-LOCATION          PIC X(20).
018900         10  CI-TAB-UNIT              PIC X(08).
019000         10  CI-TAB-EXPECTED-QTY      PIC S9(05)V99.
019100         10  CI-TAB-ACTUAL-QTY        PIC S9(05)V99.
019200         10  CI-TAB-COUNTED-FLAG      PIC X(01).
019300
019400*    PRODUCT CATALOG TABLE - SOURCE LIST OF PRODUCTS FOR COUNT
019500*    CREATION.
019600 01  PR-CATALOG-TABLE.
019700     05  PR-TAB-ENTRY  OCCURS 2000 TIMES INDEXED BY PR-IDX.
019800         10  PR-TAB-NAME              PIC X(30).
019900         10  PR-TAB-SKU               PIC X(10).
020000         10  PR-TAB-LOCATION          PIC X(20).
020100         10  PR-TAB-UNIT              PIC X(08).
020200         10  PR-TAB-STATUS            PIC X(01).
020300
020400*    INVENTORY ON-HAND TABLE - EXPECTED QUANTITY SOURCE.
020500 01  IV-CATALOG-TABLE.
020600     05  IV-TAB-ENTRY  OCCURS 2000 TIMES INDEXED BY IV-IDX.
020700         10  IV-TAB-PRODUCT-NAME      PIC X(30).
020800         10  IV-TAB-QTY               PIC S9(05)V99.
020900
021000 01  WS-SEARCH-NAME                  PIC X(30).
021100 01  WS-EXPECTED-QTY                 PIC S9(05)V99.
021200
021300*    PROGRESS QUERY WORK FIELDS.
021400 01  WS-PROGRESS-FIGURES.
021500     05  WS-PROG-TOTAL               PIC 9(05) COMP VALUE ZERO.
021600     05  WS-PROG-COUNTED             PIC 9(05) COMP VALUE ZERO.
021700     05  WS-PROG-HIGH-VAR            PIC 9(05) COMP VALUE ZERO.
021800     05  WS-PROG-PCT                 PIC S9(03)V99 VALUE ZERO.
021900     05  WS-ITEM-VAR-PCT             PIC S9(03)V99 VALUE ZERO.
022000
022100 01  PROGRESS-LINE.
022200     05  FILLER                      PIC X(01) VALUE SPACES.
022300     05  FILLER              PIC X(14) VALUE "COUNT PROGRESS".
022400     05  PL-NAME-O                   PIC X(30).
022500     05  FILLER                      PIC X(02) VALUE SPACES.
022600     05  PL-COUNTED-O                PIC ZZZZ9.
022700     05  FILLER                      PIC X(01) VALUE "/".
022800     05  PL-TOTAL-O                  PIC ZZZZ9.
022900     05  FILLER                      PIC X(02) VALUE SPACES.
023000     05  PL-PCT-O                    PIC ZZ9.99.
023100     05  FILLER                      PIC X(01) VALUE "%".
023200     05  FILLER                      PIC X(02) VALUE SPACES.
023300     05  PL-HIGH-VAR-O               PIC ZZZZ9.
023400     05  FILLER                      PIC X(12)
023500                                     VALUE " HIGH VAR".
023600
023700*    RUN DATE - Y2K WINDOWED YEAR PER REQ 98-Y2K-011.
023800 01  WS-TODAY-RAW.
023900     05  WS-TODAY-YY                 PIC 9(02).
024000     05  WS-TODAY-MM                 PIC 9(02).
024100     05  WS-TODAY-DD                 PIC 9(02).
024200 01  WS-TODAY-FORMATTED.
024300     05  WS-TODAY-CENTURY            PIC 9(02).
024400     05  WS-TODAY-YY-OUT             PIC 9(02).
024500     05  FILLER                      PIC X(01) VALUE "-".
024600     05  WS-TODAY-MM-OUT             PIC 9(02).
024700     05  FILLER                      PIC X(01) VALUE "-".
024800     05  WS-TODAY-DD-OUT             PIC 9(02).
024900 01  WS-TODAY-FORMATTED-X REDEFINES WS-TODAY-FORMATTED
025000                                     PIC X(10).
025100
025200 01  RUN-TOTALS-LINE.
025300     05  FILLER                      PIC X(14)
025400                                     VALUE "COUNT-LIFECYCLE".
025500     05  FILLER                      PIC X(10) VALUE " CREATED: ".
025600     05  RT-CREATE-O                 PIC ZZZ9.
025700     05  FILLER                      PIC X(10) VALUE " RECORDED:".
025800     05  RT-RECORD-O                 PIC ZZZ9.
025900     05  FILLER              PIC X(11) VALUE " COMPLETED:".
026000     05  RT-COMPLETE-O               PIC ZZZ9.
026100     05  FILLER                      PIC X(10) VALUE " REJECTED:".
026200     05  RT-REJECT-O                 PIC ZZZ9.
026300****************************************************************
026400 PROCEDURE                   DIVISION.
026500*----------------------------------------------------------------
026600* MAIN LINE - LOAD ALL TABLES, PROCESS EVERY TRANSACTION,
026700* REWRITE COUNT-FILE AND COUNT-ITEM-FILE.
026800*----------------------------------------------------------------
026900 100-COUNT-LIFECYCLE-CTL.
027000     PERFORM 200-INITIALIZE-RUN.
027100     PERFORM 200-PROCESS-TRANSACTIONS UNTIL TRANS-EOF.
027200     PERFORM 200-TERMINATE-RUN.
027300
027400     STOP RUN.
027500*----------------------------------------------------------------
027600* OPEN FILES, LOAD ALL FOUR TABLES, GET THE RUN DATE.
027700*----------------------------------------------------------------
027800 200-INITIALIZE-RUN.
027900     OPEN    INPUT   COUNT-FILE
028000             INPUT   COUNT-ITEM-FILE
028100             INPUT   PRODUCT-FILE
028200             INPUT   INVENTORY-FILE
028300             INPUT   COUNT-TRANS-FILE
028400             OUTPUT  COUNT-ERROR-FILE.
028500     PERFORM 200-LOAD-COUNT-TABLE.
028600     PERFORM 200-LOAD-COUNT-ITEM-TABLE.
028700     PERFORM 200-LOAD-PRODUCT-TABLE.
028800     PERFORM 200-LOAD-INVENTORY-TABLE.
028900     CLOSE   COUNT-FILE
029000             COUNT-ITEM-FILE.
029100     PERFORM 300-GET-RUN-DATE.
029200     PERFORM 300-READ-TRANS-FILE.
029300*----------------------------------------------------------------
029400* LOAD EVERY EXISTING COUNT HEADER.
029500*----------------------------------------------------------------
029600 200-LOAD-COUNT-TABLE.
029700     PERFORM 300-READ-COUNT-FILE.
029800     PERFORM 400-STORE-COUNT-ENTRY UNTIL COUNT-EOF.
029900*----------------------------------------------------------------
030000* LOAD EVERY EXISTING COUNT ITEM.
030100*----------------------------------------------------------------
030200 200-LOAD-COUNT-ITEM-TABLE.
030300     PERFORM 300-READ-COUNT-ITEM-FILE.
030400     PERFORM 400-STORE-ITEM-ENTRY UNTIL ITEM-EOF.
030500*----------------------------------------------------------------
030600* LOAD THE PRODUCT CATALOG - SOURCE LIST FOR COUNT CREATION.
030700*----------------------------------------------------------------
030800 200-LOAD-PRODUCT-TABLE.
030900     PERFORM 300-READ-PRODUCT-FILE.
031000     PERFORM 400-STORE-PRODUCT-ENTRY UNTIL PRODUCT-EOF.
031100*----------------------------------------------------------------
031200* LOAD ON-HAND QUANTITIES - EXPECTED QUANTITY SOURCE.
031300*----------------------------------------------------------------
031400 200-LOAD-INVENTORY-TABLE.
031500     PERFORM 300-READ-INVENTORY-FILE.
031600     PERFORM 400-STORE-INVENTORY-ENTRY UNTIL INVENTORY-EOF.
031700*----------------------------------------------------------------
031800* DISPATCH ONE TRANSACTION BY ACTION CODE.
031900*----------------------------------------------------------------
032000 200-PROCESS-TRANSACTIONS.
032100     EVALUATE TRUE
032200         WHEN CT-CREATE
032300             PERFORM 300-PROCESS-CREATE-COUNT
032400         WHEN CT-RECORD
032500             PERFORM 300-PROCESS-RECORD-COUNT
032600         WHEN CT-PROGRESS
032700             PERFORM 300-PROCESS-PROGRESS-QUERY
032800         WHEN CT-COMPLETE
032900             PERFORM 300-PROCESS-COMPLETE-COUNT
033000         WHEN OTHER
033100             PERFORM 400-WRITE-REJECT
033200     END-EVALUATE.
033300     PERFORM 300-READ-TRANS-FILE.
033400*----------------------------------------------------------------
033500* REWRITE COUNT-FILE AND COUNT-ITEM-FILE FROM THE TABLES,
033600* DISPLAY RUN TOTALS, AND CLOSE THE REMAINING FILES.
033700*----------------------------------------------------------------
033800 200-TERMINATE-RUN.
033900     PERFORM 300-REWRITE-COUNT-FILE.
034000     PERFORM 300-REWRITE-COUNT-ITEM-FILE.
034100     PERFORM 300-DISPLAY-RUN-TOTALS.
034200     CLOSE   PRODUCT-FILE
034300             INVENTORY-FILE
034400             COUNT-TRANS-FILE
034500             COUNT-ERROR-FILE.
034600*----------------------------------------------------------------
034700* GET TODAY'S DATE AND WINDOW THE 2-DIGIT YEAR PER REQ 98-Y2K-011.
034800*----------------------------------------------------------------
034900 300-GET-RUN-DATE.
035000     ACCEPT   WS-TODAY-RAW    FROM DATE.
035100     IF  WS-TODAY-YY < 50
035200         MOVE 20 TO WS-TODAY-CENTURY
035300     ELSE
035400         MOVE 19 TO WS-TODAY-CENTURY
035500     END-IF.
035600     MOVE WS-TODAY-YY  TO WS-TODAY-YY-OUT.
035700     MOVE WS-TODAY-MM  TO WS-TODAY-MM-OUT.
035800     MOVE WS-TODAY-DD  TO WS-TODAY-DD-OUT.
035900*----------------------------------------------------------------
036000* READ PARAGRAPHS FOR EACH INPUT FILE.
036100*----------------------------------------------------------------
036200 300-READ-COUNT-FILE.
036300     READ COUNT-FILE
036400         AT END     SET COUNT-EOF TO TRUE
036500     END-READ.
036600
036700 300-READ-COUNT-ITEM-FILE.
036800     READ COUNT-ITEM-FILE
036900         AT END     SET ITEM-EOF TO TRUE
037000     END-READ.
037100
037200 300-READ-PRODUCT-FILE.
037300     READ PRODUCT-FILE
037400         AT END     SET PRODUCT-EOF TO TRUE
037500     END-READ.
037600
037700 300-READ-INVENTORY-FILE.
037800     READ INVENTORY-FILE
037900         AT END     SET INVENTORY-EOF TO TRUE
038000     END-READ.
038100
038200 300-READ-TRANS-FILE.
038300     READ COUNT-TRANS-FILE
038400         AT END     SET TRANS-EOF TO TRUE
038500     END-READ.
038600*----------------------------------------------------------------
038700* CREATE A COUNT.  REJECT A DUPLICATE COUNT NAME.  BUILD ONE
038800* COUNT ITEM PER CATALOG PRODUCT IN THE FILTER SCOPE.
038900*----------------------------------------------------------------
039000 300-PROCESS-CREATE-COUNT.
039100     MOVE CT-COUNT-NAME TO WS-SEARCH-NAME.
039200     PERFORM 400-FIND-COUNT-BY-NAME.
039300     IF  WS-FOUND
039400         PERFORM 400-WRITE-REJECT
039500     ELSE
039600         PERFORM 400-BUILD-COUNT-ITEMS
039700         ADD 1 TO WS-CH-COUNT
039800         MOVE CT-COUNT-NAME        TO CH-TAB-NAME(WS-CH-COUNT)
039900         MOVE WS-TODAY-FORMATTED-X TO CH-TAB-CREATED(WS-CH-COUNT)
040000         MOVE SPACES                TO
040100                                CH-TAB-COMPLETED(WS-CH-COUNT)
040200         IF  CT-LOC-FILTER = SPACES
040300           MOVE "ALL LOCATIONS" TO
040400                          CH-TAB-LOC-FILTER(WS-CH-COUNT)
040500         ELSE
040600           MOVE CT-LOC-FILTER TO
040700                          CH-TAB-LOC-FILTER(WS-CH-COUNT)
040800         END-IF
040900         MOVE "IN-PROGRESS " TO CH-TAB-STATUS(WS-CH-COUNT)
041000         ADD 1 TO WS-CREATE-CTR
041100     END-IF.
041200*----------------------------------------------------------------
041300* RECORD A COUNTED QUANTITY AGAINST AN EXISTING COUNT ITEM.
041400*----------------------------------------------------------------
041500 300-PROCESS-RECORD-COUNT.
041600     PERFORM 400-FIND-COUNT-ITEM.
041700     IF  WS-FOUND
041800         MOVE CT-ACTUAL-QTY TO CI-TAB-ACTUAL-QTY(CI-IDX)
041900         MOVE "Y"            TO CI-TAB-COUNTED-FLAG(CI-IDX)
042000         ADD 1 TO WS-RECORD-CTR
042100     ELSE
042200         PERFORM 400-WRITE-REJECT
042300     END-IF.
042400*----------------------------------------------------------------
042500* COMPUTE AND DISPLAY PROGRESS FOR ONE COUNT.
042600*----------------------------------------------------------------
042700 300-PROCESS-PROGRESS-QUERY.
042800     PERFORM 400-COMPUTE-PROGRESS.
042900     MOVE CT-COUNT-NAME       TO PL-NAME-O.
043000     MOVE WS-PROG-COUNTED     TO PL-COUNTED-O.
043100     MOVE WS-PROG-TOTAL       TO PL-TOTAL-O.
043200     MOVE WS-PROG-PCT         TO PL-PCT-O.
043300     MOVE WS-PROG-HIGH-VAR    TO PL-HIGH-VAR-O.
043400     DISPLAY PROGRESS-LINE.
043500     ADD 1 TO WS-PROGRESS-CTR.
043600*----------------------------------------------------------------
043700* MARK A COUNT COMPLETED AND STAMP THE COMPLETED DATE.
043800*----------------------------------------------------------------
043900 300-PROCESS-COMPLETE-COUNT.
044000     MOVE CT-COUNT-NAME TO WS-SEARCH-NAME.
044100     PERFORM 400-FIND-COUNT-BY-NAME.
044200     IF  WS-FOUND
044300         MOVE "COMPLETED   "        TO CH-TAB-STATUS(CH-IDX)
044400         MOVE WS-TODAY-FORMATTED-X  TO CH-TAB-COMPLETED(CH-IDX)
044500         ADD 1 TO WS-COMPLETE-CTR
044600     ELSE
044700         PERFORM 400-WRITE-REJECT
044800     END-IF.
044900*----------------------------------------------------------------
045000* REWRITE THE COUNT HEADER FILE FROM THE TABLE.
045100*----------------------------------------------------------------
045200 300-REWRITE-COUNT-FILE.
045300     OPEN OUTPUT COUNT-FILE.
045400     PERFORM 400-WRITE-COUNT-ENTRY
045500             VARYING CH-IDX FROM 1 BY 1
045600             UNTIL CH-IDX > WS-CH-COUNT.
045700     CLOSE COUNT-FILE.
045800*----------------------------------------------------------------
045900* REWRITE THE COUNT ITEM FILE FROM THE TABLE.
046000*----------------------------------------------------------------
046100 300-REWRITE-COUNT-ITEM-FILE.
046200     OPEN OUTPUT COUNT-ITEM-FILE.
046300     PERFORM 400-WRITE-ITEM-ENTRY
046400             VARYING CI-IDX FROM 1 BY 1
046500             UNTIL CI-IDX > WS-CI-COUNT.
046600     CLOSE COUNT-ITEM-FILE.
046700*----------------------------------------------------------------
046800* DISPLAY THE RUN TOTALS LINE.
046900*----------------------------------------------------------------
047000 300-DISPLAY-RUN-TOTALS.
047100     MOVE WS-CREATE-CTR   TO RT-CREATE-O.
047200     MOVE WS-RECORD-CTR   TO RT-RECORD-O.
047300     MOVE WS-COMPLETE-CTR TO RT-COMPLETE-O.
047400     MOVE WS-REJECT-CTR   TO RT-REJECT-O.
047500     DISPLAY RUN-TOTALS-LINE.
047600*----------------------------------------------------------------
047700* TABLE LOAD PARAGRAPHS.
047800*----------------------------------------------------------------
047900 400-STORE-COUNT-ENTRY.
048000     ADD 1 TO WS-CH-COUNT.
048100     MOVE CH-NAME            TO CH-TAB-NAME(WS-CH-COUNT).
048200     MOVE CH-CREATED-DATE    TO CH-TAB-CREATED(WS-CH-COUNT).
048300     MOVE CH-COMPLETED-DATE  TO CH-TAB-COMPLETED(WS-CH-COUNT).
048400     MOVE CH-LOC-FILTER      TO CH-TAB-LOC-FILTER(WS-CH-COUNT).
048500     MOVE CH-STATUS          TO CH-TAB-STATUS(WS-CH-COUNT).
048600     PERFORM 300-READ-COUNT-FILE.
048700
048800 400-STORE-ITEM-ENTRY.
048900     ADD 1 TO WS-CI-COUNT.
049000     MOVE CI-COUNT-NAME    TO CI-TAB-COUNT-NAME(WS-CI-COUNT).
049100     MOVE CI-PRODUCT-NAME  TO CI-TAB-PRODUCT-NAME(WS-CI-COUNT).
049200     MOVE CI-SKU           TO CI-TAB-SKU(WS-CI-COUNT).
049300     MOVE CI-LOCATION      TO CI-TAB-LOCATION(WS-CI-COUNT).
049400     MOVE CI-UNIT          TO CI-TAB-UNIT(WS-CI-COUNT).
049500     MOVE CI-EXPECTED-QTY  TO CI-TAB-EXPECTED-QTY(WS-CI-COUNT).
049600     MOVE CI-ACTUAL-QTY    TO CI-TAB-ACTUAL-QTY(WS-CI-COUNT).
049700     MOVE CI-COUNTED-FLAG  TO CI-TAB-COUNTED-FLAG(WS-CI-COUNT).
049800     PERFORM 300-READ-COUNT-ITEM-FILE.
049900
050000 400-STORE-PRODUCT-ENTRY.
050100     ADD 1 TO WS-PR-COUNT.
050200     MOVE PR-NAME        TO PR-TAB-NAME(WS-PR-COUNT).
050300     MOVE PR-SKU         TO PR-TAB-SKU(WS-PR-COUNT).
050400     MOVE PR-LOCATION    TO PR-TAB-LOCATION(WS-PR-COUNT).
050500     MOVE PR-UNIT        TO PR-TAB-UNIT(WS-PR-COUNT).
050600     MOVE PR-RECORD-STATUS TO PR-TAB-STATUS(WS-PR-COUNT).
050700     PERFORM 300-READ-PRODUCT-FILE.
050800
050900 400-STORE-INVENTORY-ENTRY.
051000     ADD 1 TO WS-IV-COUNT.
051100     MOVE IV-PRODUCT-NAME TO IV-TAB-PRODUCT-NAME(WS-IV-COUNT).
051200     MOVE IV-QTY          TO IV-TAB-QTY(WS-IV-COUNT).
051300     PERFORM 300-READ-INVENTORY-FILE.
051400*----------------------------------------------------------------
051500* BUILD ONE COUNT ITEM PER ACTIVE CATALOG PRODUCT IN SCOPE.
051600*----------------------------------------------------------------
051700 400-BUILD-COUNT-ITEMS.
051800     PERFORM 500-BUILD-ONE-ITEM
051900             VARYING PR-IDX FROM 1 BY 1
052000             UNTIL PR-IDX > WS-PR-COUNT.
052100*----------------------------------------------------------------
052200* COMPUTE COUNT PROGRESS AND HIGH-VARIANCE ITEM COUNT.
052300*----------------------------------------------------------------
052400 400-COMPUTE-PROGRESS.
052500     MOVE ZERO TO WS-PROG-TOTAL WS-PROG-COUNTED WS-PROG-HIGH-VAR.
052600     PERFORM 500-SCAN-ONE-COUNT-ITEM
052700             VARYING CI-IDX FROM 1 BY 1
052800             UNTIL CI-IDX > WS-CI-COUNT.
052900     IF  WS-PROG-TOTAL > ZERO
053000         COMPUTE WS-PROG-PCT ROUNDED =
053100                 WS-PROG-COUNTED / WS-PROG-TOTAL * 100
053200     ELSE
053300         MOVE ZERO TO WS-PROG-PCT
053400     END-IF.
053500*----------------------------------------------------------------
053600* SEARCH PARAGRAPHS.
053700*----------------------------------------------------------------
053800 400-FIND-COUNT-BY-NAME.
053900     SET WS-FOUND-SW TO "N".
054000     SET CH-IDX TO 1.
054100     SEARCH CH-TAB-ENTRY
054200         AT END
054300             MOVE "N" TO WS-FOUND-SW
054400         WHEN CH-TAB-NAME(CH-IDX) = WS-SEARCH-NAME
054500             MOVE "Y" TO WS-FOUND-SW
054600     END-SEARCH.
054700
054800 400-FIND-COUNT-ITEM.
054900     SET WS-FOUND-SW TO "N".
055000     SET CI-IDX TO 1.
055100     SEARCH CI-TAB-ENTRY
055200         AT END
055300             MOVE "N" TO WS-FOUND-SW
055400         WHEN CI-TAB-COUNT-NAME(CI-IDX) = CT-COUNT-NAME
055500              AND CI-TAB-PRODUCT-NAME(CI-IDX) = CT-PRODUCT-NAME
055600             MOVE "Y" TO WS-FOUND-SW
055700     END-SEARCH.
055800
055900 400-LOOKUP-INVENTORY-QTY.
056000     SET WS-FOUND-SW TO "N".
056100     SET IV-IDX TO 1.
056200     SEARCH IV-TAB-ENTRY
056300         AT END
056400             MOVE "N" TO WS-FOUND-SW
056500         WHEN IV-TAB-PRODUCT-NAME(IV-IDX) = PR-TAB-NAME(PR-IDX)
056600             MOVE "Y" TO WS-FOUND-SW
056700     END-SEARCH.
056800     IF  WS-FOUND
056900         MOVE IV-TAB-QTY(IV-IDX) TO WS-EXPECTED-QTY
057000     ELSE
057100         MOVE ZERO               TO WS-EXPECTED-QTY
057200     END-IF.
057300*----------------------------------------------------------------
057400* WRITE PARAGRAPHS.
057500*----------------------------------------------------------------
057600 400-WRITE-COUNT-ENTRY.
057700     MOVE CH-TAB-NAME(CH-IDX)       TO CH-NAME.
057800     MOVE CH-TAB-CREATED(CH-IDX)    TO CH-CREATED-DATE.
057900     MOVE CH-TAB-COMPLETED(CH-IDX)  TO CH-COMPLETED-DATE.
058000     MOVE CH-TAB-LOC-FILTER(CH-IDX) TO CH-LOC-FILTER.
058100     MOVE CH-TAB-STATUS(CH-IDX)     TO CH-STATUS.
058200     WRITE CH-COUNT-HEADER.
058300
058400 400-WRITE-ITEM-ENTRY.
058500     MOVE CI-TAB-COUNT-NAME(CI-IDX)   TO CI-COUNT-NAME.
058600     MOVE CI-TAB-PRODUCT-NAME(CI-IDX) TO CI-PRODUCT-NAME.
058700     MOVE CI-TAB-SKU(CI-IDX)          TO CI-SKU.
058800     MOVE CI-TAB-LOCATION(CI-IDX)     TO CI-LOCATION.
058900     MOVE CI-TAB-UNIT(CI-IDX)         TO CI-UNIT.
059000     MOVE CI-TAB-EXPECTED-QTY(CI-IDX) TO CI-EXPECTED-QTY.
059100     MOVE CI-TAB-ACTUAL-QTY(CI-IDX)   TO CI-ACTUAL-QTY.
059200     MOVE CI-TAB-COUNTED-FLAG(CI-IDX) TO CI-COUNTED-FLAG.
059300     WRITE CI-COUNT-ITEM.
059400
059500 400-WRITE-REJECT.
059600     MOVE CT-TRANS-RECORD-X TO CE-ERROR-LINE.
059700     WRITE CE-ERROR-LINE.
059800     ADD 1 TO WS-REJECT-CTR.
059900*----------------------------------------------------------------
060000* BUILD ONE COUNT ITEM FOR ONE CATALOG PRODUCT, SUBJECT TO THE
060100* LOCATION FILTER AND SKIPPING DELETED CATALOG ENTRIES.
060200*----------------------------------------------------------------
060300 500-BUILD-ONE-ITEM.
060400     IF  PR-TAB-STATUS(PR-IDX) NOT = "D"
060500         AND (CT-LOC-FILTER = SPACES
060600              OR CT-LOC-FILTER = "ALL LOCATIONS"
060700              OR CT-LOC-FILTER = PR-TAB-LOCATION(PR-IDX))
060800         PERFORM 400-LOOKUP-INVENTORY-QTY
060900         ADD 1 TO WS-CI-COUNT
061000         MOVE CT-COUNT-NAME TO CI-TAB-COUNT-NAME(WS-CI-COUNT)
061100         MOVE PR-TAB-NAME(PR-IDX)
061200                            TO CI-TAB-PRODUCT-NAME(WS-CI-COUNT)
061300         MOVE PR-TAB-SKU(PR-IDX)  TO CI-TAB-SKU(WS-CI-COUNT)
061400         MOVE PR-TAB-LOCATION(PR-IDX)
061500                            TO CI-TAB-LOCATION(WS-CI-COUNT)
061600         MOVE PR-TAB-UNIT(PR-IDX) TO CI-TAB-UNIT(WS-CI-COUNT)
061700         MOVE WS-EXPECTED-QTY
061800                            TO CI-TAB-EXPECTED-QTY(WS-CI-COUNT)
061900         MOVE ZERO          TO CI-TAB-ACTUAL-QTY(WS-CI-COUNT)
062000         MOVE "N"           TO CI-TAB-COUNTED-FLAG(WS-CI-COUNT)
062100     END-IF.
062200*----------------------------------------------------------------
062300* TEST ONE COUNT ITEM FOR THE PROGRESS QUERY - ACCUMULATE TOTAL,
062400* COUNTED, AND HIGH-VARIANCE COUNTS FOR THE REQUESTED COUNT NAME.
062500*----------------------------------------------------------------
062600 500-SCAN-ONE-COUNT-ITEM.
062700     IF  CI-TAB-COUNT-NAME(CI-IDX) = CT-COUNT-NAME
062800         ADD 1 TO WS-PROG-TOTAL
062900         IF  CI-TAB-COUNTED-FLAG(CI-IDX) = "Y"
063000             ADD 1 TO WS-PROG-COUNTED
063100             IF  CI-TAB-EXPECTED-QTY(CI-IDX) > ZERO
063200                 COMPUTE WS-ITEM-VAR-PCT ROUNDED =
063300                     (CI-TAB-ACTUAL-QTY(CI-IDX) -
063400                      CI-TAB-EXPECTED-QTY(CI-IDX)) /
063500                      CI-TAB-EXPECTED-QTY(CI-IDX) * 100
063600             ELSE
063700                 MOVE ZERO TO WS-ITEM-VAR-PCT
063800             END-IF
063900             IF  WS-ITEM-VAR-PCT > 10 OR WS-ITEM-VAR-PCT < -10
064000                 ADD 1 TO WS-PROG-HIGH-VAR
064100             END-IF
064200         END-IF
064300     END-IF.
