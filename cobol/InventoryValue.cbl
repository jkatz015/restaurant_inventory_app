000100****************************************************************
000200* THIS PROGRAM VALUES ON-HAND INVENTORY AT CURRENT CATALOG
000300* PRICES AND FLAGS LOW-STOCK AND OUT-OF-STOCK ITEMS.
000400*
000500* FILES USED
000600*    - INVENTORY-FILE  (LINE SEQUENTIAL) : INVNFIL
000700*    - PRODUCT-FILE    (LINE SEQUENTIAL) : PRODFIL
000800*    - VALUATION REPORT (LINE SEQUENTIAL): VALURPT
000900*    - STOCK EXCEPTION REPORT (LINE SEQ) : STOCRPT
001000****************************************************************
001100 IDENTIFICATION              DIVISION.
001200*----------------------------------------------------------------
001300 PROGRAM-ID.                 INVENTORY-VALUE.
001400 AUTHOR.                     R. MARCHETTI.
001500 INSTALLATION.               CASCADE FOODSERVICE SUPPLY CO.
001600 DATE-WRITTEN.               05/14/87.
001700 DATE-COMPILED.
001800 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT USE
001900                              ONLY.
002000*----------------------------------------------------------------
002100*    CHANGE LOG
002200*    ----------
002300*    05/14/87 RM  ORIGINAL PROGRAM.  VALUES ON-HAND INVENTORY
002400*                 AGAINST THE CATALOG FILE AND LISTS ANY ITEM
002500*                 AT OR BELOW REORDER LEVEL ON THE EXCEPTION
002600*                 REPORT.
002700*    11/02/88 RM  ADDED ZERO-QUANTITY ITEMS TO THE EXCEPTION
002800*                 REPORT AS A SEPARATE OUT-OF-STOCK FLAG
002900*                 RATHER THAN LUMPING THEM IN WITH LOW STOCK.
003000*    07/19/91 KTO CORRECTED VALUE-O EDIT PICTURE - VALUES OVER
003100*                 $99,999.99 WERE TRUNCATING ON THE PRINT LINE.
003200*    03/08/94 KTO CHANGED MATCH LOGIC TO SEARCH THE PRODUCT
003300*                 TABLE BY NAME INSTEAD OF BY A POSITIONAL
003400*                 SUBSCRIPT - INVENTORY FILE IS NO LONGER IN
003500*                 THE SAME SEQUENCE AS THE CATALOG.
003600*    08/14/98 DF  Y2K - RUN-DATE HEADING ON THE VALUATION REPORT
003700*                 NOW USES A WINDOWED 4 DIGIT YEAR.
003800*                 REQ 98-Y2K-011.
003900*    01/05/99 DF  Y2K - VERIFIED NO OTHER 2 DIGIT YEAR FIELDS
004000*                 REMAIN IN THIS PROGRAM.  REQ 98-Y2K-011.
004100*    04/02/03 MPT LOW-STOCK THRESHOLD CHANGED FROM A HARD-CODED
004200*                 REORDER-POINT FIELD ON THE INVENTORY RECORD TO
004300*                 A FLAT 10-UNIT FLOOR PER FOOD SERVICE POLICY
004400*                 MEMO 03-114.  ZERO OR LESS IS OUT OF STOCK.
004500*    04/02/03 MPT MOVED THE LOW/OUT THRESHOLDS INTO A TABLE SO
004600*                 THE NEXT POLICY MEMO ONLY TOUCHES ONE LITERAL.
004700*    06/19/03 MPT ADDED THE RUN DAY NAME TO THE VALUATION TITLE
004800*                 LINE - WAREHOUSE WANTED IT TO MATCH THE OLD
004900*                 DUAL-REPORT RUN'S TITLE LINE.
005000*    09/18/03 MPT INSTALLATION AND SOURCE/OBJECT-COMPUTER ENTRIES
005100*                 CORRECTED TO CASCADE FOODSERVICE SUPPLY CO. /
005200*                 CASCADE-3090 - PROGRAM HEADER STILL CARRIED THE
005300*                 OLD FOOD SERVICE SYSTEMS GROUP NAME FROM BEFORE
005400*                 THE DP DEPT MERGER.  NO LOGIC CHANGE.
005500****************************************************************
005600 ENVIRONMENT                 DIVISION.
005700*----------------------------------------------------------------
005800 CONFIGURATION               SECTION.
005900 SOURCE-COMPUTER.            CASCADE-3090.
006000 OBJECT-COMPUTER.            CASCADE-3090.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS RERUN-REQUESTED.
006400*----------------------------------------------------------------
006500 INPUT-OUTPUT                SECTION.
006600 FILE-CONTROL.
006700     SELECT  INVENTORY-FILE
006800             ASSIGN TO "INVNFIL"
006900             ORGANIZATION IS LINE SEQUENTIAL
007000             FILE STATUS IS INVENTORY-FILE-STAT.
007100
007200     SELECT  PRODUCT-FILE
007300             ASSIGN TO "PRODFIL"
007400             ORGANIZATION IS LINE SEQUENTIAL
007500             FILE STATUS IS PRODUCT-FILE-STAT.
007600
007700     SELECT  VALUATION-REPORT
007800             ASSIGN TO "VALURPT"
007900             ORGANIZATION IS LINE SEQUENTIAL.
008000
008100     SELECT  STOCK-EXCEPT-REPORT
008200             ASSIGN TO "STOCRPT"
008300             ORGANIZATION IS LINE SEQUENTIAL.
008400****************************************************************
008500 DATA                        DIVISION.
008600*----------------------------------------------------------------
008700 FILE                        SECTION.
008800 FD  INVENTORY-FILE
008900     RECORD CONTAINS 58 CHARACTERS
009000     DATA RECORD IS IV-ON-HAND-RECORD.
009100 COPY "InventoryRecord.cpy".
009200
009300 FD  PRODUCT-FILE
009400     RECORD CONTAINS 131 CHARACTERS
009500     DATA RECORD IS PR-PRODUCT-RECORD.
009600 COPY "ProductRecord.cpy".
009700
009800 FD  VALUATION-REPORT
009900     RECORD CONTAINS 80 CHARACTERS
010000     DATA RECORD IS VALUATION-LINE.
010100 01  VALUATION-LINE                 PIC X(80).
010200
010300 FD  STOCK-EXCEPT-REPORT
010400     RECORD CONTAINS 80 CHARACTERS
010500     DATA RECORD IS STOCK-EXCEPT-LINE.
010600 01  STOCK-EXCEPT-LINE              PIC X(80).
010700*----------------------------------------------------------------
010800 WORKING-STORAGE             SECTION.
010900*----------------------------------------------------------------
011000 01  FILE-STATUS-FIELDS.
011100     05  INVENTORY-FILE-STAT        PIC X(02).
011200     05  PRODUCT-FILE-STAT          PIC X(02).
011300
011400 01  SWITCHES-AND-COUNTERS.
011500     05  INVENTORY-EOF-SW           PIC X(01) VALUE "N".
011600         88  INVENTORY-EOF                    VALUE "Y".
011700     05  PRODUCT-EOF-SW             PIC X(01) VALUE "N".
011800         88  PRODUCT-EOF                      VALUE "Y".
011900     05  WS-FOUND-SW                PIC X(01) VALUE "N".
012000         88  WS-FOUND                         VALUE "Y".
012100     05  WS-PR-COUNT                PIC 9(04) COMP VALUE ZERO.
012200     05  WS-READ-CTR                PIC 9(05) COMP VALUE ZERO.
012300     05  WS-VALUED-CTR              PIC 9(05) COMP VALUE ZERO.
012400     05  WS-LOW-STOCK-CTR           PIC 9(05) COMP VALUE ZERO.
012500     05  WS-OUT-STOCK-CTR           PIC 9(05) COMP VALUE ZERO.
012600     05  WS-LINE-CTR                PIC 9(02) COMP VALUE ZERO.
012700
012800 01  WS-ITEM-VALUE                  PIC S9(07)V99.
012900 01  WS-GRAND-TOTAL                 PIC S9(09)V99 VALUE ZERO.
013000
013100*    CATALOG TABLE - PRICE LOOKUP FOR THE VALUATION PASS.
013200 01  PR-CATALOG-TABLE.
013300     05  PR-TAB-ENTRY  OCCURS 2000 TIMES INDEXED BY PR-IDX.
013400         10  PR-TAB-NAME             PIC X(30).
013500         10  PR-TAB-LOCATION         PIC X(20).
013600         10  PR-TAB-CURR-PRICE       PIC S9(05)V99.
013700         10  PR-TAB-STATUS           PIC X(01).
013800
013900*    RUN DATE - Y2K WINDOWED YEAR PER REQ 98-Y2K-011.
014000 01  WS-TODAY-RAW.
014100     05  WS-TODAY-YY                PIC 9(02).
014200     05  WS-TODAY-MM                PIC 9(02).
014300     05  WS-TODAY-DD                PIC 9(02).
014400 01  WS-TODAY-FORMATTED.
014500     05  WS-TODAY-CENTURY           PIC 9(02).
014600     05  WS-TODAY-YY-OUT            PIC 9(02).
014700     05  FILLER                     PIC X(01) VALUE "-".
014800     05  WS-TODAY-MM-OUT            PIC 9(02).
014900     05  FILLER                     PIC X(01) VALUE "-".
015000     05  WS-TODAY-DD-OUT            PIC 9(02).
015100 01  WS-TODAY-FORMATTED-X REDEFINES WS-TODAY-FORMATTED
015200                                    PIC X(10).
015300
015400*    RUN-DAY NAME FOR THE REPORT TITLE - SAME LITERAL-TABLE HABIT
015500*    THE DUAL-REPORT DRIVER THIS PROGRAM REPLACED USED FOR ITS OWN
015600*    TITLE LINE.
015700 01  DAY-RECORD.
015800     05  FILLER                     PIC X(09) VALUE "MONDAY".
015900     05  FILLER                     PIC X(09) VALUE "TUESDAY".
016000     05  FILLER                     PIC X(09) VALUE "WEDNESDAY".
016100     05  FILLER                     PIC X(09) VALUE "THURSDAY".
016200     05  FILLER                     PIC X(09) VALUE "FRIDAY".
016300     05  FILLER                     PIC X(09) VALUE "SATURDAY".
016400     05  FILLER                     PIC X(09) VALUE "SUNDAY".
016500 01  DAY-TABLE REDEFINES DAY-RECORD.
016600     05  WEEKDAY                    PIC X(09) OCCURS 7 TIMES.
016700 01  WS-DAY-IN                      PIC 9(01).
016800 01  WS-DAY-NAME-O                  PIC X(09).
016900
017000*    STOCK LEVEL THRESHOLD TABLE - TABLE-DRIVEN LOW/OUT TEST SO
017100*    THE POLICY MEMO CHANGE ONLY TOUCHES ONE LITERAL, NOT THE
017200*    PROCEDURE DIVISION LOGIC.
017300 01  STOCK-LEVEL-TABLE.
017400     05  FILLER                 PIC X(12) VALUE "OUT     0000".
017500     05  FILLER                 PIC X(12) VALUE "LOW     0010".
017600 01  STOCK-LEVEL-TABLE-R REDEFINES STOCK-LEVEL-TABLE.
017700     05  SL-ENTRY  OCCURS 2 TIMES INDEXED BY SL-IDX.
017800         10  SL-LABEL               PIC X(08).
017900         10  SL-THRESHOLD           PIC 9(04).
018000
018100*    VALUATION REPORT PRINT RECORDS.
018200 01  VAL-TITLE.
018300     05  FILLER                     PIC X(01) VALUE SPACES.
018400     05  FILLER                     PIC X(28)
018500                       VALUE "INVENTORY VALUATION REPORT -".
018600     05  VAL-RUN-DATE-O             PIC X(10).
018700     05  FILLER                     PIC X(03) VALUE SPACES.
018800     05  VAL-RUN-DAY-O              PIC X(09).
018900     05  FILLER                     PIC X(29) VALUE SPACES.
019000
019100 01  VAL-HEADER.
019200     05  FILLER                     PIC X(01) VALUE SPACES.
019300     05  FILLER                 PIC X(31) VALUE "PRODUCT NAME".
019400     05  FILLER                     PIC X(08) VALUE "QTY".
019500     05  FILLER                     PIC X(03) VALUE SPACES.
019600     05  FILLER                     PIC X(10) VALUE "UNIT PRICE".
019700     05  FILLER                     PIC X(04) VALUE SPACES.
019800     05  FILLER                     PIC X(12) VALUE "ITEM VALUE".
019900
020000 01  VAL-DETAIL.
020100     05  FILLER                     PIC X(01) VALUE SPACES.
020200     05  VAL-NAME-O                 PIC X(30).
020300     05  FILLER                     PIC X(01) VALUE SPACES.
020400     05  VAL-QTY-O                  PIC ---,--9.99.
020500     05  FILLER                     PIC X(02) VALUE SPACES.
020600     05  VAL-PRICE-O                PIC ZZ,ZZ9.99.
020700     05  FILLER                     PIC X(02) VALUE SPACES.
020800     05  VAL-VALUE-O                PIC $$$,$$9.99.
020900
021000 01  VAL-TOTAL-LINE.
021100     05  FILLER                     PIC X(02) VALUE SPACES.
021200     05  FILLER         PIC X(21) VALUE "TOTAL INVENTORY VALUE".
021300     05  VAL-TOTAL-O                PIC $$,$$$,$$9.99.
021400
021500 01  VAL-FOOTER.
021600     05  FILLER                     PIC X(02) VALUE SPACES.
021700     05  VAL-FOOTER-NAME            PIC X(20).
021800     05  VAL-FOOTER-COUNT           PIC ZZZZ9.
021900
022000*    STOCK EXCEPTION REPORT PRINT RECORDS.
022100 01  STK-TITLE.
022200     05  FILLER                     PIC X(20) VALUE SPACES.
022300     05  FILLER                     PIC X(28)
022400                       VALUE "LOW / OUT OF STOCK EXCEPTIONS".
022500
022600 01  STK-HEADER.
022700     05  FILLER                     PIC X(01) VALUE SPACES.
022800     05  FILLER                 PIC X(31) VALUE "PRODUCT NAME".
022900     05  FILLER                     PIC X(20) VALUE "LOCATION".
023000     05  FILLER                     PIC X(08) VALUE "QTY".
023100     05  FILLER                     PIC X(10) VALUE "STATUS".
023200
023300 01  STK-DETAIL.
023400     05  FILLER                     PIC X(01) VALUE SPACES.
023500     05  STK-NAME-O                 PIC X(30).
023600     05  FILLER                     PIC X(01) VALUE SPACES.
023700     05  STK-LOCATION-O             PIC X(20).
023800     05  FILLER                     PIC X(01) VALUE SPACES.
023900     05  STK-QTY-O                  PIC ---,--9.99.
024000     05  FILLER                     PIC X(03) VALUE SPACES.
024100     05  STK-STATUS-O               PIC X(12).
024200****************************************************************
024300 PROCEDURE                   DIVISION.
024400*----------------------------------------------------------------
024500* MAIN LINE - VALUE THE ON-HAND FILE AND FLAG STOCK LEVELS.
024600*----------------------------------------------------------------
024700 100-INVENTORY-VALUE-CTL.
024800     PERFORM 200-INITIALIZE-RUN.
024900     PERFORM 200-VALUE-INVENTORY UNTIL INVENTORY-EOF.
025000     PERFORM 200-TERMINATE-RUN.
025100
025200     STOP RUN.
025300*----------------------------------------------------------------
025400* OPEN FILES, LOAD THE CATALOG TABLE, PRINT REPORT TITLES.
025500*----------------------------------------------------------------
025600 200-INITIALIZE-RUN.
025700     OPEN    INPUT   INVENTORY-FILE
025800             INPUT   PRODUCT-FILE
025900             OUTPUT  VALUATION-REPORT
026000             OUTPUT  STOCK-EXCEPT-REPORT.
026100     PERFORM 200-LOAD-PRODUCT-TABLE.
026200     PERFORM 300-GET-RUN-DATE.
026300     PERFORM 300-PRINT-VAL-TITLE.
026400     PERFORM 300-PRINT-VAL-HEADER.
026500     PERFORM 300-PRINT-STK-TITLE.
026600     PERFORM 300-PRINT-STK-HEADER.
026700     PERFORM 300-READ-INVENTORY-FILE.
026800*----------------------------------------------------------------
026900* LOAD THE ENTIRE CATALOG INTO A TABLE FOR PRICE LOOKUP BY NAME.
027000*----------------------------------------------------------------
027100 200-LOAD-PRODUCT-TABLE.
027200     PERFORM 300-READ-PRODUCT-FILE.
027300     PERFORM 400-STORE-TABLE-ENTRY UNTIL PRODUCT-EOF.
027400*----------------------------------------------------------------
027500* VALUE ONE ON-HAND RECORD, WRITE THE DETAIL LINE, FLAG STOCK.
027600*----------------------------------------------------------------
027700 200-VALUE-INVENTORY.
027800     IF  WS-LINE-CTR > 15
027900         PERFORM 400-VAL-REPORT-PAGESKIP
028000     END-IF.
028100     ADD 1 TO WS-READ-CTR.
028200     ADD 1 TO WS-LINE-CTR.
028300     PERFORM 300-LOOKUP-PRODUCT.
028400     IF  WS-FOUND
028500         COMPUTE WS-ITEM-VALUE ROUNDED =
028600                 IV-QTY * PR-TAB-CURR-PRICE(PR-IDX)
028700     ELSE
028800         MOVE ZERO TO WS-ITEM-VALUE
028900     END-IF.
029000     ADD WS-ITEM-VALUE TO WS-GRAND-TOTAL.
029100     ADD 1 TO WS-VALUED-CTR.
029200     PERFORM 300-PRINT-VAL-DETAIL.
029300     PERFORM 300-FLAG-STOCK-LEVEL.
029400     PERFORM 300-READ-INVENTORY-FILE.
029500*----------------------------------------------------------------
029600* PRINT TOTALS AND FOOTERS, CLOSE ALL FILES.
029700*----------------------------------------------------------------
029800 200-TERMINATE-RUN.
029900     PERFORM 300-PRINT-VAL-TOTAL.
030000     PERFORM 300-PRINT-VAL-FOOTER.
030100     CLOSE   INVENTORY-FILE
030200             PRODUCT-FILE
030300             VALUATION-REPORT
030400             STOCK-EXCEPT-REPORT.
030500*----------------------------------------------------------------
030600* GET TODAY'S DATE AND WINDOW THE 2-DIGIT YEAR PER REQ 98-Y2K-011.
030700*----------------------------------------------------------------
030800 300-GET-RUN-DATE.
030900     ACCEPT   WS-TODAY-RAW    FROM DATE.
031000     IF  WS-TODAY-YY < 50
031100         MOVE 20 TO WS-TODAY-CENTURY
031200     ELSE
031300         MOVE 19 TO WS-TODAY-CENTURY
031400     END-IF.
031500     MOVE WS-TODAY-YY  TO WS-TODAY-YY-OUT.
031600     MOVE WS-TODAY-MM  TO WS-TODAY-MM-OUT.
031700     MOVE WS-TODAY-DD  TO WS-TODAY-DD-OUT.
031800     MOVE WS-TODAY-FORMATTED-X TO VAL-RUN-DATE-O.
031900     ACCEPT WS-DAY-IN FROM DAY-OF-WEEK.
032000     MOVE WEEKDAY(WS-DAY-IN) TO WS-DAY-NAME-O.
032100     MOVE WS-DAY-NAME-O TO VAL-RUN-DAY-O.
032200*----------------------------------------------------------------
032300* READ THE ON-HAND FILE.
032400*----------------------------------------------------------------
032500 300-READ-INVENTORY-FILE.
032600     READ INVENTORY-FILE
032700         AT END     SET INVENTORY-EOF TO TRUE
032800     END-READ.
032900*----------------------------------------------------------------
033000* READ THE PRODUCT CATALOG FILE.
033100*----------------------------------------------------------------
033200 300-READ-PRODUCT-FILE.
033300     READ PRODUCT-FILE
033400         AT END     SET PRODUCT-EOF TO TRUE
033500     END-READ.
033600*----------------------------------------------------------------
033700* SEARCH THE CATALOG TABLE BY PRODUCT NAME.  MISSING PRODUCTS
033800* CONTRIBUTE ZERO VALUE PER FOOD SERVICE POLICY MEMO 03-114.
033900*----------------------------------------------------------------
034000 300-LOOKUP-PRODUCT.
034100     SET WS-FOUND-SW TO "N".
034200     SET PR-IDX TO 1.
034300     SEARCH PR-TAB-ENTRY
034400         AT END
034500             MOVE "N" TO WS-FOUND-SW
034600         WHEN PR-TAB-STATUS(PR-IDX) NOT = "D"
034700              AND PR-TAB-NAME(PR-IDX) = IV-PRODUCT-NAME
034800             MOVE "Y" TO WS-FOUND-SW
034900     END-SEARCH.
035000*----------------------------------------------------------------
035100* FLAG LOW STOCK (QTY <= 10) AND OUT OF STOCK (QTY <= 0) ON THE
035200* EXCEPTION REPORT.  OUT OF STOCK TAKES PRECEDENCE OVER LOW STOCK.
035300*----------------------------------------------------------------
035400 300-FLAG-STOCK-LEVEL.
035500     SET SL-IDX TO 1.
035600     SEARCH SL-ENTRY
035700         AT END
035800             CONTINUE
035900         WHEN IV-QTY <= SL-THRESHOLD(SL-IDX)
036000             IF  SL-LABEL(SL-IDX) = "OUT"
036100                 MOVE "OUT OF STOCK" TO STK-STATUS-O
036200                 ADD 1 TO WS-OUT-STOCK-CTR
036300             ELSE
036400                 MOVE "LOW STOCK" TO STK-STATUS-O
036500                 ADD 1 TO WS-LOW-STOCK-CTR
036600             END-IF
036700             PERFORM 400-WRITE-STK-DETAIL
036800     END-SEARCH.
036900*----------------------------------------------------------------
037000* WRITE ONE VALUATION DETAIL LINE.
037100*----------------------------------------------------------------
037200 300-PRINT-VAL-DETAIL.
037300     MOVE IV-PRODUCT-NAME        TO VAL-NAME-O.
037400     MOVE IV-QTY                 TO VAL-QTY-O.
037500     IF  WS-FOUND
037600         MOVE PR-TAB-CURR-PRICE(PR-IDX) TO VAL-PRICE-O
037700     ELSE
037800         MOVE ZERO                       TO VAL-PRICE-O
037900     END-IF.
038000     MOVE WS-ITEM-VALUE          TO VAL-VALUE-O.
038100     WRITE VALUATION-LINE        FROM VAL-DETAIL.
038200*----------------------------------------------------------------
038300* PRINT THE VALUATION REPORT TITLE AND HEADER.
038400*----------------------------------------------------------------
038500 300-PRINT-VAL-TITLE.
038600     WRITE VALUATION-LINE        FROM VAL-TITLE
038700           AFTER ADVANCING 1 LINES.
038800
038900 300-PRINT-VAL-HEADER.
039000     WRITE VALUATION-LINE        FROM VAL-HEADER
039100           AFTER ADVANCING 2 LINES.
039200     MOVE SPACES TO VALUATION-LINE.
039300     WRITE VALUATION-LINE.
039400*----------------------------------------------------------------
039500* PRINT THE VALUATION REPORT GRAND TOTAL AND FOOTER COUNTS.
039600*----------------------------------------------------------------
039700 300-PRINT-VAL-TOTAL.
039800     MOVE WS-GRAND-TOTAL         TO VAL-TOTAL-O.
039900     WRITE VALUATION-LINE        FROM VAL-TOTAL-LINE
040000           AFTER ADVANCING 3 LINES.
040100
040200 300-PRINT-VAL-FOOTER.
040300     MOVE "ITEMS VALUED"         TO VAL-FOOTER-NAME.
040400     MOVE WS-VALUED-CTR          TO VAL-FOOTER-COUNT.
040500     WRITE VALUATION-LINE        FROM VAL-FOOTER
040600           AFTER ADVANCING 2 LINES.
040700     MOVE "ITEMS LOW STOCK"      TO VAL-FOOTER-NAME.
040800     MOVE WS-LOW-STOCK-CTR       TO VAL-FOOTER-COUNT.
040900     WRITE VALUATION-LINE        FROM VAL-FOOTER.
041000     MOVE "ITEMS OUT OF STOCK"   TO VAL-FOOTER-NAME.
041100     MOVE WS-OUT-STOCK-CTR       TO VAL-FOOTER-COUNT.
041200     WRITE VALUATION-LINE        FROM VAL-FOOTER.
041300*----------------------------------------------------------------
041400* PRINT THE STOCK EXCEPTION REPORT TITLE AND HEADER.
041500*----------------------------------------------------------------
041600 300-PRINT-STK-TITLE.
041700     WRITE STOCK-EXCEPT-LINE     FROM STK-TITLE
041800           AFTER ADVANCING 1 LINES.
041900
042000 300-PRINT-STK-HEADER.
042100     WRITE STOCK-EXCEPT-LINE     FROM STK-HEADER
042200           AFTER ADVANCING 2 LINES.
042300     MOVE SPACES TO STOCK-EXCEPT-LINE.
042400     WRITE STOCK-EXCEPT-LINE.
042500*----------------------------------------------------------------
042600* STORE ONE CATALOG ENTRY IN THE PRICE LOOKUP TABLE.
042700*----------------------------------------------------------------
042800 400-STORE-TABLE-ENTRY.
042900     ADD 1 TO WS-PR-COUNT.
043000     MOVE PR-NAME                TO PR-TAB-NAME(WS-PR-COUNT).
043100     MOVE PR-LOCATION            TO PR-TAB-LOCATION(WS-PR-COUNT).
043200     MOVE PR-CURR-PRICE     TO PR-TAB-CURR-PRICE(WS-PR-COUNT).
043300     MOVE PR-RECORD-STATUS       TO PR-TAB-STATUS(WS-PR-COUNT).
043400     PERFORM 300-READ-PRODUCT-FILE.
043500*----------------------------------------------------------------
043600* WRITE ONE EXCEPTION DETAIL LINE.
043700*----------------------------------------------------------------
043800 400-WRITE-STK-DETAIL.
043900     MOVE IV-PRODUCT-NAME        TO STK-NAME-O.
044000     IF  WS-FOUND
044100         MOVE PR-TAB-LOCATION(PR-IDX) TO STK-LOCATION-O
044200     ELSE
044300         MOVE SPACES                   TO STK-LOCATION-O
044400     END-IF.
044500     MOVE IV-QTY                 TO STK-QTY-O.
044600     WRITE STOCK-EXCEPT-LINE     FROM STK-DETAIL.
044700*----------------------------------------------------------------
044800* SKIP TO A NEW PAGE ON THE VALUATION REPORT AND REPRINT HEADER.
044900*----------------------------------------------------------------
045000 400-VAL-REPORT-PAGESKIP.
045100     MOVE SPACES TO VALUATION-LINE.
045200     WRITE VALUATION-LINE AFTER ADVANCING PAGE.
045300     PERFORM 300-PRINT-VAL-HEADER.
045400     MOVE ZERO TO WS-LINE-CTR.
