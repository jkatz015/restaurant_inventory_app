000100****************************************************************
000200* THIS PROGRAM PRINTS THE COUNT SUMMARY REPORT - ONE SECTION
000300* PER PHYSICAL COUNT, CONTROL BROKEN ON STORAGE LOCATION, WITH
000400* A CLOSING BLOCK OF STATISTICS ACROSS EVERY COUNT ON FILE.
000500*
000600* THE COUNT ITEM FILE ARRIVES IN CATALOG-BUILD ORDER, NOT
000700* LOCATION ORDER, SO THIS RUN SORTS IT BY COUNT NAME, THEN
000800* LOCATION, THEN PRODUCT NAME BEFORE THE CONTROL-BREAK PASS -
000900* SEE THE CHANGE LOG BELOW.
001000*
001100* FILES USED
001200*    - COUNT-FILE        (LINE SEQUENTIAL, INPUT)  : COUNTFIL
001300*    - COUNT-ITEM-FILE    (LINE SEQUENTIAL, INPUT)  : CNTITFIL
001400*    - PRODUCT-FILE       (LINE SEQUENTIAL, INPUT)  : PRODFIL
001500*    - SORT WORK FILE     (SD)                      : SRTWK1
001600*    - SORTED ITEM FILE   (LINE SEQUENTIAL, WORK)   : SRTWK2
001700*    - SUMMARY-REPORT     (LINE SEQUENTIAL, OUTPUT) : SUMRPT
001800****************************************************************
001900 IDENTIFICATION              DIVISION.
002000*----------------------------------------------------------------
002100 PROGRAM-ID.                 COUNT-SUMMARY.
002200 AUTHOR.                     K. T. OKAFOR.
002300 INSTALLATION.               CASCADE FOODSERVICE SUPPLY CO.
002400 DATE-WRITTEN.               10/22/90.
002500 DATE-COMPILED.
002600 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT USE
002700                              ONLY.
002800*----------------------------------------------------------------
002900*    CHANGE LOG
003000*    ----------
003100*    10/22/90 KTO ORIGINAL PROGRAM.  PRINTS ONE COUNT SUMMARY
003200*                 SECTION PER COUNT ON FILE WITH A LOCATION
003300*                 CONTROL BREAK, BORROWING THE SORT/CONTROL
003400*                 BREAK PATTERN FROM THE AGED TRIAL BALANCE
003500*                 CLASS PROGRAM RATHER THAN WRITING A NEW ONE
003600*                 FROM SCRATCH.
003700*    05/11/93 KTO ADDED THE OK/WARN/HIGH FLAG COLUMN, DRIVEN OFF
003800*                 A THRESHOLD TABLE THE SAME WAY THE UNIT
003900*                 CONVERSION FACTORS ARE TABLE-DRIVEN IN THE
004000*                 CATALOG MAINTENANCE RUN.
004100*    08/14/98 DF  Y2K - REPORT RUN-DATE HEADING NOW USES A
004200*                 WINDOWED 4 DIGIT YEAR.  REQ 98-Y2K-011.
004300*    01/05/99 DF  Y2K - VERIFIED NO OTHER 2 DIGIT YEAR FIELDS
004400*                 REMAIN IN THIS PROGRAM.  REQ 98-Y2K-011.
004500*    04/02/03 MPT VARIANCE THRESHOLD TABLE CHANGED FROM 5/15
004600*                 PERCENT TO 5/10 PERCENT PER MEMO 03-114.
004700*    09/18/03 MPT INSTALLATION AND SOURCE/OBJECT-COMPUTER ENTRIES
004800*                 CORRECTED TO CASCADE FOODSERVICE SUPPLY CO. /
004900*                 CASCADE-3090 - PROGRAM HEADER STILL CARRIED THE
005000*                 OLD FOOD SERVICE SYSTEMS GROUP NAME FROM BEFORE
005100*                 THE DP DEPT MERGER.  NO LOGIC CHANGE.
005200****************************************************************
005300 ENVIRONMENT                 DIVISION.
005400*----------------------------------------------------------------
005500 CONFIGURATION               SECTION.
005600 SOURCE-COMPUTER.            CASCADE-3090.
005700 OBJECT-COMPUTER.            CASCADE-3090.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON STATUS IS RERUN-REQUESTED.
006100*----------------------------------------------------------------
006200 INPUT-OUTPUT                SECTION.
006300 FILE-CONTROL.
006400     SELECT  COUNT-FILE
006500             ASSIGN TO "COUNTFIL"
006600             ORGANIZATION IS LINE SEQUENTIAL
006700             FILE STATUS IS COUNT-FILE-STAT.
006800
006900     SELECT  COUNT-ITEM-FILE
007000             ASSIGN TO "CNTITFIL"
007100             ORGANIZATION IS LINE SEQUENTIAL
007200             FILE STATUS IS COUNT-ITEM-FILE-STAT.
007300
007400     SELECT  PRODUCT-FILE
007500             ASSIGN TO "PRODFIL"
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS PRODUCT-FILE-STAT.
007800
007900     SELECT  SORT-WORK-FILE
008000             ASSIGN TO "SRTWK1".
008100
008200     SELECT  SORTED-ITEM-FILE
008300             ASSIGN TO "SRTWK2"
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS SORTED-ITEM-FILE-STAT.
008600
008700     SELECT  SUMMARY-REPORT
008800             ASSIGN TO "SUMRPT"
008900             ORGANIZATION IS LINE SEQUENTIAL.
009000****************************************************************
009100 DATA                        DIVISION.
009200*----------------------------------------------------------------
009300 FILE                        SECTION.
009400 FD  COUNT-FILE
009500     RECORD CONTAINS 92 CHARACTERS
009600     DATA RECORD IS CH-COUNT-HEADER.
009700 COPY "CountHdrRecord.cpy".
009800
009900 FD  COUNT-ITEM-FILE
010000     RECORD CONTAINS 116 CHARACTERS
010100     DATA RECORD IS CI-COUNT-ITEM.
010200 COPY "CountItemRecord.cpy".
010300
010400 FD  PRODUCT-FILE
010500     RECORD CONTAINS 131 CHARACTERS
010600     DATA RECORD IS PR-PRODUCT-RECORD.
010700 COPY "ProductRecord.cpy".
010800
010900 SD  SORT-WORK-FILE
011000     RECORD CONTAINS 116 CHARACTERS
011100     DATA RECORD IS SW-SORT-RECORD.
011200 01  SW-SORT-RECORD.
011300     05  SW-COUNT-NAME               PIC X(30).
011400     05  SW-PRODUCT-NAME             PIC X(30).
011500     05  SW-SKU                      PIC X(10).
011600     05  SW-LOCATION                 PIC X(20).
011700     05  SW-UNIT                     PIC X(08).
011800     05  SW-EXPECTED-QTY             PIC S9(05)V99.
011900     05  SW-ACTUAL-QTY               PIC S9(05)V99.
012000     05  SW-COUNTED-FLAG             PIC X(01).
012100     05  FILLER                      PIC X(03).
012200
012300 FD  SORTED-ITEM-FILE
012400     RECORD CONTAINS 116 CHARACTERS
012500     DATA RECORD IS SR-SORTED-RECORD-X.
012600 01  SR-SORTED-RECORD-X              PIC X(116).
012700 01  SR-COUNT-ITEM REDEFINES SR-SORTED-RECORD-X.
012800     05  SR-COUNT-NAME               PIC X(30).
012900     05  SR-PRODUCT-NAME             PIC X(30).
013000     05  SR-SKU                      PIC X(10).
013100     05  SR-LOCATION                 PIC X(20).
013200     05  SR-UNIT                     PIC X(08).
013300     05  SR-EXPECTED-QTY             PIC S9(05)V99.
013400     05  SR-ACTUAL-QTY               PIC S9(05)V99.
013500     05  SR-COUNTED-FLAG             PIC X(01).
013600     05  FILLER                      PIC X(03).
013700
013800 FD  SUMMARY-REPORT
013900     RECORD CONTAINS 132 CHARACTERS
014000     DATA RECORD IS SR-DETAIL-LINE.
014100 01  SUMMARY-PRINT-LINE              PIC X(132).
014200*----------------------------------------------------------------
014300 WORKING-STORAGE             SECTION.
014400*----------------------------------------------------------------
014500 01  FILE-STATUS-FIELDS.
014600     05  COUNT-FILE-STAT             PIC X(02).
014700     05  COUNT-ITEM-FILE-STAT        PIC X(02).
014800     05  PRODUCT-FILE-STAT           PIC X(02).
014900     05  SORTED-ITEM-FILE-STAT       PIC X(02).
015000
015100 01  SWITCHES-AND-COUNTERS.
015200     05  SORTED-EOF-SW               PIC X(01) VALUE "N".
015300         88  SORTED-EOF                       VALUE "Y".
015400     05  COUNT-EOF-SW                PIC X(01) VALUE "N".
015500         88  COUNT-EOF                        VALUE "Y".
015600     05  PRODUCT-EOF-SW              PIC X(01) VALUE "N".
015700         88  PRODUCT-EOF                      VALUE "Y".
015800     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
015900         88  WS-FOUND                         VALUE "Y".
016000     05  WS-CH-COUNT                 PIC 9(04) COMP VALUE ZERO.
016100     05  WS-PR-COUNT                 PIC 9(04) COMP VALUE ZERO.
016200     05  WS-LINE-CTR                 PIC 9(02) COMP VALUE ZERO.
016300     05  WS-ALL-COUNT-CTR            PIC 9(04) COMP VALUE ZERO.
016400     05  WS-ALL-ACTIVE-CTR           PIC 9(04) COMP VALUE ZERO.
016500     05  WS-ALL-COMPLETE-CTR         PIC 9(04) COMP VALUE ZERO.
016600
016700*    COUNT HEADER TABLE - PAGE HEADER LOOKUP BY COUNT NAME.
016800 01  CH-CATALOG-TABLE.
016900     05  CH-TAB-ENTRY  OCCURS 200 TIMES INDEXED BY CH-IDX.
017000         10  CH-TAB-NAME              PIC X(30).
017100         10  CH-TAB-CREATED           PIC X(10).
017200         10  CH-TAB-COMPLETED         PIC X(10).
017300         10  CH-TAB-LOC-FILTER        PIC X(20).
017400         10  CH-TAB-STATUS            PIC X(12).
017500
017600*    PRODUCT CATALOG TABLE - UNIT PRICE LOOKUP FOR EXTENSION.
017700 01  PR-CATALOG-TABLE.
017800     05  PR-TAB-ENTRY  OCCURS 2000 TIMES INDEXED BY PR-IDX.
017900         10  PR-TAB-NAME              PIC X(30).
018000         10  PR-TAB-CURR-PRICE        PIC S9(05)V99.
018100         10  PR-TAB-STATUS            PIC X(01).
018200
018300*    VARIANCE FLAG THRESHOLD TABLE - SAME LITERAL-TABLE HABIT AS
018400*    THE UNIT CONVERSION FACTORS IN THE CATALOG MAINTENANCE RUN.
018500*    ENTRIES ARE ASCENDING SO A SERIAL SEARCH STOPS AT THE FIRST
018600*    THRESHOLD THE ABSOLUTE VARIANCE PERCENT DOES NOT EXCEED.
018700 01  VARIANCE-FLAG-TABLE.
018800     05  FILLER                      PIC X(11) VALUE "OK   00500".
018900     05  FILLER                      PIC X(11) VALUE "WARN 01000".
019000     05  FILLER                      PIC X(11) VALUE "HIGH 99999".
019100 01  VARIANCE-FLAG-TABLE-R REDEFINES VARIANCE-FLAG-TABLE.
019200     05  VF-ENTRY  OCCURS 3 TIMES INDEXED BY VF-IDX.
019300         10  VF-LABEL                PIC X(05).
019400         10  VF-THRESHOLD            PIC 9(03)V99.
019500
019600 01  WS-CURRENT-COUNT-NAME           PIC X(30).
019700 01  WS-CURRENT-LOCATION             PIC X(20).
019800
019900*    PER-ITEM WORK FIELDS.
020000 01  WS-ITEM-FIGURES.
020100     05  WS-UNIT-PRICE               PIC S9(05)V99.
020200     05  WS-EXP-VALUE                PIC S9(07)V99.
020300     05  WS-ACT-VALUE                PIC S9(07)V99.
020400     05  WS-VAR-QTY                  PIC S9(05)V99.
020500     05  WS-VAR-PCT                  PIC S9(03)V99.
020600     05  WS-VAR-PCT-ABS              PIC 9(03)V99.
020700     05  WS-FLAG                     PIC X(05).
020800
020900*    LOCATION CONTROL TOTALS.
021000 01  WS-LOCATION-TOTALS.
021100     05  WS-LOC-ITEMS-TOTAL          PIC 9(05) COMP VALUE ZERO.
021200     05  WS-LOC-ITEMS-COUNTED        PIC 9(05) COMP VALUE ZERO.
021300     05  WS-LOC-EXP-QTY              PIC S9(07)V99 VALUE ZERO.
021400     05  WS-LOC-CNT-QTY              PIC S9(07)V99 VALUE ZERO.
021500     05  WS-LOC-EXP-VAL              PIC S9(09)V99 VALUE ZERO.
021600     05  WS-LOC-CNT-VAL              PIC S9(09)V99 VALUE ZERO.
021700
021800*    COUNT GRAND TOTALS.
021900 01  WS-COUNT-TOTALS.
022000     05  WS-CNT-ITEMS-TOTAL          PIC 9(05) COMP VALUE ZERO.
022100     05  WS-CNT-ITEMS-COUNTED        PIC 9(05) COMP VALUE ZERO.
022200     05  WS-CNT-EXP-VAL              PIC S9(09)V99 VALUE ZERO.
022300     05  WS-CNT-CNT-VAL              PIC S9(09)V99 VALUE ZERO.
022400     05  WS-CNT-VALUE-VAR            PIC S9(09)V99 VALUE ZERO.
022500     05  WS-CNT-PROGRESS-PCT         PIC S9(03)V99 VALUE ZERO.
022600
022700*    ALL-COUNTS STATISTICS.
022800 01  WS-ALL-COUNTS-FIGURES.
022900     05  WS-ALL-COUNTED-VALUE        PIC S9(09)V99 VALUE ZERO.
023000     05  WS-ALL-AVG-VALUE            PIC S9(09)V99 VALUE ZERO.
023100
023200*    RUN DATE - Y2K WINDOWED YEAR PER REQ 98-Y2K-011.
023300 01  WS-TODAY-RAW.
023400     05  WS-TODAY-YY                 PIC 9(02).
023500     05  WS-TODAY-MM                 PIC 9(02).
023600     05  WS-TODAY-DD                 PIC 9(02).
023700 01  WS-TODAY-FORMATTED.
023800     05  WS-TODAY-CENTURY            PIC 9(02).
023900     05  WS-TODAY-YY-OUT             PIC 9(02).
024000     05  FILLER                      PIC X(01) VALUE "-".
024100     05  WS-TODAY-MM-OUT             PIC 9(02).
024200     05  FILLER                      PIC X(01) VALUE "-".
024300     05  WS-TODAY-DD-OUT             PIC 9(02).
024400 01  WS-TODAY-FORMATTED-X REDEFINES WS-TODAY-FORMATTED
024500                                     PIC X(10).
024600
024700*    REPORT PRINT LINES.
024800 01  SR-TITLE-LINE.
024900     05  FILLER                      PIC X(40) VALUE SPACES.
025000     05  FILLER                      PIC X(24)
025100                                 VALUE "COUNT SUMMARY REPORT -".
025200     05  ST-RUN-DATE-O               PIC X(10).
025300     05  FILLER                      PIC X(58) VALUE SPACES.
025400
025500 01  SR-PAGE-HEADER.
025600     05  FILLER                      PIC X(01) VALUE SPACES.
025700     05  FILLER                      PIC X(07) VALUE "COUNT: ".
025800     05  PH-NAME-O                   PIC X(30).
025900     05  FILLER                      PIC X(10) VALUE " CREATED: ".
026000     05  PH-CREATED-O                PIC X(10).
026100     05  FILLER                      PIC X(09) VALUE " STATUS: ".
026200     05  PH-STATUS-O                 PIC X(12).
026300     05  FILLER                     PIC X(11) VALUE " LOCATION: ".
026400     05  PH-LOC-FILTER-O             PIC X(20).
026500     05  FILLER                      PIC X(21) VALUE SPACES.
026600
026700 01  SR-LOC-HEADER.
026800     05  FILLER                      PIC X(03) VALUE SPACES.
026900     05  FILLER                     PIC X(11) VALUE "LOCATION - ".
027000     05  LH-LOCATION-O               PIC X(20).
027100     05  FILLER                      PIC X(98) VALUE SPACES.
027200
027300 01  SR-COL-HEADER.
027400     05  FILLER                      PIC X(01) VALUE SPACES.
027500     05  FILLER                    PIC X(31) VALUE "PRODUCT NAME".
027600     05  FILLER                      PIC X(11) VALUE "SKU".
027700     05  FILLER                      PIC X(09) VALUE "EXP QTY".
027800     05  FILLER                      PIC X(09) VALUE "ACT QTY".
027900     05  FILLER                      PIC X(09) VALUE "UNIT".
028000     05  FILLER                      PIC X(10) VALUE "UNIT PRC".
028100     05  FILLER                      PIC X(11) VALUE "EXP VALUE".
028200     05  FILLER                      PIC X(11) VALUE "ACT VALUE".
028300     05  FILLER                      PIC X(09) VALUE "VAR QTY".
028400     05  FILLER                      PIC X(08) VALUE "VAR PCT".
028500     05  FILLER                      PIC X(04) VALUE "CTD".
028600     05  FILLER                      PIC X(09) VALUE "FLAG".
028700
028800 01  SR-DETAIL-LINE.
028900     05  FILLER                      PIC X(01) VALUE SPACES.
029000     05  DL-PRODUCT-O                PIC X(30).
029100     05  FILLER                      PIC X(01) VALUE SPACES.
029200     05  DL-SKU-O                    PIC X(10).
029300     05  FILLER                      PIC X(01) VALUE SPACES.
029400     05  DL-EXP-QTY-O                PIC ---,--9.99.
029500     05  FILLER                      PIC X(01) VALUE SPACES.
029600     05  DL-ACT-QTY-O                PIC ---,--9.99.
029700     05  FILLER                      PIC X(01) VALUE SPACES.
029800     05  DL-UNIT-O                   PIC X(08).
029900     05  FILLER                      PIC X(01) VALUE SPACES.
030000     05  DL-UNIT-PRICE-O             PIC ZZ,ZZ9.99.
030100     05  FILLER                      PIC X(01) VALUE SPACES.
030200     05  DL-EXP-VALUE-O              PIC $$,$$9.99.
030300     05  FILLER                      PIC X(01) VALUE SPACES.
030400     05  DL-ACT-VALUE-O              PIC $$,$$9.99.
030500     05  FILLER                      PIC X(01) VALUE SPACES.
030600     05  DL-VAR-QTY-O                PIC ---,--9.99.
030700     05  FILLER                      PIC X(01) VALUE SPACES.
030800     05  DL-VAR-PCT-O                PIC ---9.99.
030900     05  FILLER                      PIC X(01) VALUE SPACES.
031000     05  DL-COUNTED-O                PIC X(01).
031100     05  FILLER                      PIC X(02) VALUE SPACES.
031200     05  DL-FLAG-O                   PIC X(05).
031300
031400 01  SR-LOC-TOTAL-LINE.
031500     05  FILLER                      PIC X(03) VALUE SPACES.
031600     05  FILLER                  PIC X(15) VALUE "LOCATION TOTAL".
031700     05  LT-COUNTED-O                PIC ZZZZ9.
031800     05  FILLER                      PIC X(01) VALUE "/".
031900     05  LT-TOTAL-O                  PIC ZZZZ9.
032000     05  FILLER                      PIC X(02) VALUE SPACES.
032100     05  LT-EXP-QTY-O                PIC ---,--9.99.
032200     05  FILLER                      PIC X(01) VALUE SPACES.
032300     05  LT-CNT-QTY-O                PIC ---,--9.99.
032400     05  FILLER                      PIC X(02) VALUE SPACES.
032500     05  LT-EXP-VAL-O                PIC $$$,$$9.99.
032600     05  FILLER                      PIC X(02) VALUE SPACES.
032700     05  LT-CNT-VAL-O                PIC $$$,$$9.99.
032800
032900 01  SR-GRAND-TOTAL-LINE.
033000     05  FILLER                      PIC X(02) VALUE SPACES.
033100     05  FILLER               PIC X(18) VALUE "COUNT GRAND TOTAL".
033200     05  GT-EXP-VAL-O                PIC $$$,$$9.99.
033300     05  FILLER                      PIC X(02) VALUE SPACES.
033400     05  GT-CNT-VAL-O                PIC $$$,$$9.99.
033500     05  FILLER                      PIC X(02) VALUE SPACES.
033600     05  GT-VALUE-VAR-O              PIC $$$,$$9.99-.
033700     05  FILLER                      PIC X(02) VALUE SPACES.
033800     05  GT-PROGRESS-O               PIC ZZ9.99.
033900     05  FILLER                      PIC X(01) VALUE "%".
034000
034100 01  SR-ALL-STATS-TITLE.
034200     05  FILLER                      PIC X(02) VALUE SPACES.
034300     05  FILLER                      PIC X(24)
034400                                 VALUE "ALL COUNTS STATISTICS -".
034500
034600 01  SR-ALL-STATS-LINE.
034700     05  FILLER                      PIC X(02) VALUE SPACES.
034800     05  FILLER                      PIC X(08) VALUE "COUNTS: ".
034900     05  AS-COUNT-O                  PIC ZZZ9.
035000     05  FILLER                      PIC X(10) VALUE " ACTIVE: ".
035100     05  AS-ACTIVE-O                 PIC ZZZ9.
035200     05  FILLER                    PIC X(13) VALUE " COMPLETED: ".
035300     05  AS-COMPLETE-O               PIC ZZZ9.
035400     05  FILLER             PIC X(19) VALUE " TOTAL COUNTED VAL:".
035500     05  AS-TOTAL-VAL-O              PIC $$,$$$,$$9.99.
035600     05  FILLER                     PIC X(11) VALUE " AVG VALUE:".
035700     05  AS-AVG-VAL-O                PIC $$,$$$,$$9.99.
035800****************************************************************
035900 PROCEDURE                   DIVISION.
036000*----------------------------------------------------------------
036100* MAIN LINE - SORT THE COUNT ITEMS, PRINT ONE SECTION PER COUNT,
036200* THEN THE ALL-COUNTS STATISTICS BLOCK.
036300*----------------------------------------------------------------
036400 100-COUNT-SUMMARY-CTL.
036500     PERFORM 200-INITIALIZE-RUN.
036600     PERFORM 200-PRINT-ONE-COUNT UNTIL SORTED-EOF.
036700     PERFORM 200-PRINT-ALL-COUNTS-STATS.
036800     PERFORM 200-TERMINATE-RUN.
036900
037000     STOP RUN.
037100*----------------------------------------------------------------
037200* OPEN FILES, LOAD LOOKUP TABLES, SORT THE COUNT ITEM FILE, AND
037300* PRINT THE REPORT TITLE.
037400*----------------------------------------------------------------
037500 200-INITIALIZE-RUN.
037600     OPEN    INPUT   COUNT-FILE
037700             INPUT   PRODUCT-FILE
037800             OUTPUT  SUMMARY-REPORT.
037900     PERFORM 200-LOAD-COUNT-TABLE.
038000     PERFORM 200-LOAD-PRODUCT-TABLE.
038100     CLOSE   COUNT-FILE
038200             PRODUCT-FILE.
038300     PERFORM 300-GET-RUN-DATE.
038400     PERFORM 300-SORT-COUNT-ITEMS.
038500     OPEN INPUT SORTED-ITEM-FILE.
038600     PERFORM 300-PRINT-TITLE.
038700     PERFORM 300-READ-SORTED-ITEM.
038800*----------------------------------------------------------------
038900* LOAD EVERY COUNT HEADER - ALSO ACCUMULATES THE ACTIVE/COMPLETE
039000* COUNTS FOR THE ALL-COUNTS STATISTICS BLOCK.
039100*----------------------------------------------------------------
039200 200-LOAD-COUNT-TABLE.
039300     PERFORM 300-READ-COUNT-FILE.
039400     PERFORM 400-STORE-COUNT-ENTRY UNTIL COUNT-EOF.
039500*----------------------------------------------------------------
039600* LOAD THE PRODUCT CATALOG - UNIT PRICE LOOKUP.
039700*----------------------------------------------------------------
039800 200-LOAD-PRODUCT-TABLE.
039900     PERFORM 300-READ-PRODUCT-FILE.
040000     PERFORM 400-STORE-PRODUCT-ENTRY UNTIL PRODUCT-EOF.
040100*----------------------------------------------------------------
040200* PRINT ONE COUNT'S SECTION - PAGE HEADER, LOCATION BREAKS, AND
040300* THE COUNT GRAND TOTAL LINE.
040400*----------------------------------------------------------------
040500 200-PRINT-ONE-COUNT.
040600     MOVE SR-COUNT-NAME TO WS-CURRENT-COUNT-NAME.
040700     PERFORM 300-LOOKUP-COUNT-HEADER.
040800     PERFORM 300-PRINT-PAGE-HEADER.
040900     MOVE ZERO TO WS-CNT-ITEMS-TOTAL WS-CNT-ITEMS-COUNTED
041000                  WS-CNT-EXP-VAL WS-CNT-CNT-VAL.
041100     MOVE SR-LOCATION TO WS-CURRENT-LOCATION.
041200     PERFORM 300-START-LOCATION.
041300     PERFORM 300-PROCESS-ONE-ITEM
041400             UNTIL SORTED-EOF
041500                OR SR-COUNT-NAME NOT = WS-CURRENT-COUNT-NAME.
041600     PERFORM 300-PRINT-LOCATION-TOTAL.
041700     PERFORM 300-PRINT-GRAND-TOTAL.
041800     ADD WS-CNT-CNT-VAL TO WS-ALL-COUNTED-VALUE.
041900*----------------------------------------------------------------
042000* TEST FOR A LOCATION BREAK, THEN PRINT AND ACCUMULATE ONE ITEM.
042100*----------------------------------------------------------------
042200 300-PROCESS-ONE-ITEM.
042300     IF  SR-LOCATION NOT = WS-CURRENT-LOCATION
042400         PERFORM 300-PRINT-LOCATION-TOTAL
042500         MOVE SR-LOCATION TO WS-CURRENT-LOCATION
042600         PERFORM 300-START-LOCATION
042700     END-IF.
042800     PERFORM 400-PRINT-ITEM-DETAIL.
042900     PERFORM 300-READ-SORTED-ITEM.
043000*----------------------------------------------------------------
043100* SORT THE COUNT ITEM FILE BY COUNT NAME, LOCATION, PRODUCT NAME.
043200*----------------------------------------------------------------
043300 300-SORT-COUNT-ITEMS.
043400     SORT SORT-WORK-FILE
043500         ON ASCENDING KEY SW-COUNT-NAME
043600                          SW-LOCATION
043700                          SW-PRODUCT-NAME
043800         USING COUNT-ITEM-FILE
043900         GIVING SORTED-ITEM-FILE.
044000*----------------------------------------------------------------
044100* GET TODAY'S DATE AND WINDOW THE 2-DIGIT YEAR PER REQ 98-Y2K-011.
044200*----------------------------------------------------------------
044300 300-GET-RUN-DATE.
044400     ACCEPT   WS-TODAY-RAW    FROM DATE.
044500     IF  WS-TODAY-YY < 50
044600         MOVE 20 TO WS-TODAY-CENTURY
044700     ELSE
044800         MOVE 19 TO WS-TODAY-CENTURY
044900     END-IF.
045000     MOVE WS-TODAY-YY  TO WS-TODAY-YY-OUT.
045100     MOVE WS-TODAY-MM  TO WS-TODAY-MM-OUT.
045200     MOVE WS-TODAY-DD  TO WS-TODAY-DD-OUT.
045300*----------------------------------------------------------------
045400* READ PARAGRAPHS.
045500*----------------------------------------------------------------
045600 300-READ-COUNT-FILE.
045700     READ COUNT-FILE
045800         AT END     SET COUNT-EOF TO TRUE
045900     END-READ.
046000
046100 300-READ-PRODUCT-FILE.
046200     READ PRODUCT-FILE
046300         AT END     SET PRODUCT-EOF TO TRUE
046400     END-READ.
046500
046600 300-READ-SORTED-ITEM.
046700     READ SORTED-ITEM-FILE
046800         AT END     SET SORTED-EOF TO TRUE
046900     END-READ.
047000*----------------------------------------------------------------
047100* SEARCH THE COUNT HEADER TABLE FOR THE CURRENT COUNT'S HEADER.
047200*----------------------------------------------------------------
047300 300-LOOKUP-COUNT-HEADER.
047400     SET WS-FOUND-SW TO "N".
047500     SET CH-IDX TO 1.
047600     SEARCH CH-TAB-ENTRY
047700         AT END
047800             MOVE "N" TO WS-FOUND-SW
047900         WHEN CH-TAB-NAME(CH-IDX) = WS-CURRENT-COUNT-NAME
048000             MOVE "Y" TO WS-FOUND-SW
048100     END-SEARCH.
048200*----------------------------------------------------------------
048300* SEARCH THE PRODUCT CATALOG TABLE FOR THE ITEM'S UNIT PRICE.
048400*----------------------------------------------------------------
048500 300-LOOKUP-PRODUCT.
048600     SET WS-FOUND-SW TO "N".
048700     SET PR-IDX TO 1.
048800     SEARCH PR-TAB-ENTRY
048900         AT END
049000             MOVE "N" TO WS-FOUND-SW
049100         WHEN PR-TAB-STATUS(PR-IDX) NOT = "D"
049200              AND PR-TAB-NAME(PR-IDX) = SR-PRODUCT-NAME
049300             MOVE "Y" TO WS-FOUND-SW
049400     END-SEARCH.
049500*----------------------------------------------------------------
049600* START A NEW LOCATION - ZERO ITS TOTALS AND PRINT ITS HEADER.
049700*----------------------------------------------------------------
049800 300-START-LOCATION.
049900     MOVE ZERO TO WS-LOC-ITEMS-TOTAL WS-LOC-ITEMS-COUNTED
050000                  WS-LOC-EXP-QTY WS-LOC-CNT-QTY
050100                  WS-LOC-EXP-VAL WS-LOC-CNT-VAL.
050200     PERFORM 300-PRINT-LOCATION-HEADER.
050300*----------------------------------------------------------------
050400* PRINT PARAGRAPHS.
050500*----------------------------------------------------------------
050600 300-PRINT-TITLE.
050700     MOVE WS-TODAY-FORMATTED-X TO ST-RUN-DATE-O.
050800     WRITE SUMMARY-PRINT-LINE FROM SR-TITLE-LINE
050900           AFTER ADVANCING 1 LINES.
051000
051100 300-PRINT-PAGE-HEADER.
051200     MOVE SPACES TO SUMMARY-PRINT-LINE.
051300     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING PAGE.
051400     MOVE WS-CURRENT-COUNT-NAME TO PH-NAME-O.
051500     IF  WS-FOUND
051600         MOVE CH-TAB-CREATED(CH-IDX)    TO PH-CREATED-O
051700         MOVE CH-TAB-STATUS(CH-IDX)     TO PH-STATUS-O
051800         MOVE CH-TAB-LOC-FILTER(CH-IDX) TO PH-LOC-FILTER-O
051900     ELSE
052000         MOVE SPACES                     TO PH-CREATED-O
052100         MOVE SPACES                     TO PH-STATUS-O
052200         MOVE SPACES                     TO PH-LOC-FILTER-O
052300     END-IF.
052400     WRITE SUMMARY-PRINT-LINE FROM SR-PAGE-HEADER
052500           AFTER ADVANCING 2 LINES.
052600     MOVE ZERO TO WS-LINE-CTR.
052700
052800 300-PRINT-LOCATION-HEADER.
052900     WRITE SUMMARY-PRINT-LINE FROM SR-LOC-HEADER
053000           AFTER ADVANCING 2 LINES.
053100     MOVE WS-CURRENT-LOCATION TO LH-LOCATION-O.
053200     WRITE SUMMARY-PRINT-LINE FROM SR-COL-HEADER
053300           AFTER ADVANCING 1 LINES.
053400
053500 300-PRINT-LOCATION-TOTAL.
053600     MOVE WS-LOC-ITEMS-COUNTED TO LT-COUNTED-O.
053700     MOVE WS-LOC-ITEMS-TOTAL   TO LT-TOTAL-O.
053800     MOVE WS-LOC-EXP-QTY       TO LT-EXP-QTY-O.
053900     MOVE WS-LOC-CNT-QTY       TO LT-CNT-QTY-O.
054000     MOVE WS-LOC-EXP-VAL       TO LT-EXP-VAL-O.
054100     MOVE WS-LOC-CNT-VAL       TO LT-CNT-VAL-O.
054200     WRITE SUMMARY-PRINT-LINE FROM SR-LOC-TOTAL-LINE
054300           AFTER ADVANCING 2 LINES.
054400
054500 300-PRINT-GRAND-TOTAL.
054600     IF  WS-CNT-ITEMS-TOTAL > ZERO
054700         COMPUTE WS-CNT-PROGRESS-PCT ROUNDED =
054800             WS-CNT-ITEMS-COUNTED / WS-CNT-ITEMS-TOTAL * 100
054900     ELSE
055000         MOVE ZERO TO WS-CNT-PROGRESS-PCT
055100     END-IF.
055200     COMPUTE WS-CNT-VALUE-VAR = WS-CNT-CNT-VAL - WS-CNT-EXP-VAL.
055300     MOVE WS-CNT-EXP-VAL     TO GT-EXP-VAL-O.
055400     MOVE WS-CNT-CNT-VAL     TO GT-CNT-VAL-O.
055500     MOVE WS-CNT-VALUE-VAR   TO GT-VALUE-VAR-O.
055600     MOVE WS-CNT-PROGRESS-PCT TO GT-PROGRESS-O.
055700     WRITE SUMMARY-PRINT-LINE FROM SR-GRAND-TOTAL-LINE
055800           AFTER ADVANCING 3 LINES.
055900*----------------------------------------------------------------
056000* PRINT THE ALL-COUNTS STATISTICS BLOCK.
056100*----------------------------------------------------------------
056200 200-PRINT-ALL-COUNTS-STATS.
056300     IF  WS-ALL-COUNT-CTR > ZERO
056400         COMPUTE WS-ALL-AVG-VALUE ROUNDED =
056500             WS-ALL-COUNTED-VALUE / WS-ALL-COUNT-CTR
056600     ELSE
056700         MOVE ZERO TO WS-ALL-AVG-VALUE
056800     END-IF.
056900     MOVE SPACES TO SUMMARY-PRINT-LINE.
057000     WRITE SUMMARY-PRINT-LINE AFTER ADVANCING PAGE.
057100     WRITE SUMMARY-PRINT-LINE FROM SR-ALL-STATS-TITLE
057200           AFTER ADVANCING 1 LINES.
057300     MOVE WS-ALL-COUNT-CTR     TO AS-COUNT-O.
057400     MOVE WS-ALL-ACTIVE-CTR    TO AS-ACTIVE-O.
057500     MOVE WS-ALL-COMPLETE-CTR  TO AS-COMPLETE-O.
057600     MOVE WS-ALL-COUNTED-VALUE TO AS-TOTAL-VAL-O.
057700     MOVE WS-ALL-AVG-VALUE     TO AS-AVG-VAL-O.
057800     WRITE SUMMARY-PRINT-LINE FROM SR-ALL-STATS-LINE
057900           AFTER ADVANCING 2 LINES.
058000*----------------------------------------------------------------
058100* CLOSE THE REMAINING FILES.
058200*----------------------------------------------------------------
058300 200-TERMINATE-RUN.
058400     CLOSE   SORTED-ITEM-FILE
058500             SUMMARY-REPORT.
058600*----------------------------------------------------------------
058700* TABLE LOAD PARAGRAPHS.
058800*----------------------------------------------------------------
058900 400-STORE-COUNT-ENTRY.
059000     ADD 1 TO WS-CH-COUNT.
059100     MOVE CH-NAME            TO CH-TAB-NAME(WS-CH-COUNT).
059200     MOVE CH-CREATED-DATE    TO CH-TAB-CREATED(WS-CH-COUNT).
059300     MOVE CH-COMPLETED-DATE  TO CH-TAB-COMPLETED(WS-CH-COUNT).
059400     MOVE CH-LOC-FILTER      TO CH-TAB-LOC-FILTER(WS-CH-COUNT).
059500     MOVE CH-STATUS          TO CH-TAB-STATUS(WS-CH-COUNT).
059600     ADD 1 TO WS-ALL-COUNT-CTR.
059700     IF  CH-COMPLETE
059800         ADD 1 TO WS-ALL-COMPLETE-CTR
059900     ELSE
060000         ADD 1 TO WS-ALL-ACTIVE-CTR
060100     END-IF.
060200     PERFORM 300-READ-COUNT-FILE.
060300
060400 400-STORE-PRODUCT-ENTRY.
060500     ADD 1 TO WS-PR-COUNT.
060600     MOVE PR-NAME          TO PR-TAB-NAME(WS-PR-COUNT).
060700     MOVE PR-CURR-PRICE    TO PR-TAB-CURR-PRICE(WS-PR-COUNT).
060800     MOVE PR-RECORD-STATUS TO PR-TAB-STATUS(WS-PR-COUNT).
060900     PERFORM 300-READ-PRODUCT-FILE.
061000*----------------------------------------------------------------
061100* PRICE, FLAG AND PRINT ONE ITEM DETAIL LINE.  ACCUMULATE THE
061200* LOCATION AND COUNT CONTROL TOTALS.
061300*----------------------------------------------------------------
061400 400-PRINT-ITEM-DETAIL.
061500     PERFORM 300-LOOKUP-PRODUCT.
061600     IF  WS-FOUND
061700         MOVE PR-TAB-CURR-PRICE(PR-IDX) TO WS-UNIT-PRICE
061800     ELSE
061900         MOVE ZERO                       TO WS-UNIT-PRICE
062000     END-IF.
062100     COMPUTE WS-EXP-VALUE ROUNDED =
062200             SR-EXPECTED-QTY * WS-UNIT-PRICE.
062300     IF  SR-COUNTED-FLAG = "Y"
062400         COMPUTE WS-ACT-VALUE ROUNDED =
062500                 SR-ACTUAL-QTY * WS-UNIT-PRICE
062600     ELSE
062700         MOVE ZERO TO WS-ACT-VALUE
062800     END-IF.
062900     COMPUTE WS-VAR-QTY = SR-ACTUAL-QTY - SR-EXPECTED-QTY.
063000     IF  SR-EXPECTED-QTY > ZERO
063100         COMPUTE WS-VAR-PCT ROUNDED =
063200                 WS-VAR-QTY / SR-EXPECTED-QTY * 100
063300     ELSE
063400         MOVE ZERO TO WS-VAR-PCT
063500     END-IF.
063600     PERFORM 400-CLASSIFY-VARIANCE.
063700     MOVE SR-PRODUCT-NAME   TO DL-PRODUCT-O.
063800     MOVE SR-SKU            TO DL-SKU-O.
063900     MOVE SR-EXPECTED-QTY   TO DL-EXP-QTY-O.
064000     MOVE SR-ACTUAL-QTY     TO DL-ACT-QTY-O.
064100     MOVE SR-UNIT           TO DL-UNIT-O.
064200     MOVE WS-UNIT-PRICE     TO DL-UNIT-PRICE-O.
064300     MOVE WS-EXP-VALUE      TO DL-EXP-VALUE-O.
064400     MOVE WS-ACT-VALUE      TO DL-ACT-VALUE-O.
064500     MOVE WS-VAR-QTY        TO DL-VAR-QTY-O.
064600     MOVE WS-VAR-PCT        TO DL-VAR-PCT-O.
064700     MOVE SR-COUNTED-FLAG   TO DL-COUNTED-O.
064800     MOVE WS-FLAG           TO DL-FLAG-O.
064900     WRITE SUMMARY-PRINT-LINE FROM SR-DETAIL-LINE
065000           AFTER ADVANCING 1 LINES.
065100     ADD 1 TO WS-LOC-ITEMS-TOTAL WS-CNT-ITEMS-TOTAL.
065200     ADD SR-EXPECTED-QTY TO WS-LOC-EXP-QTY.
065300     IF  SR-COUNTED-FLAG = "Y"
065400         ADD 1 TO WS-LOC-ITEMS-COUNTED WS-CNT-ITEMS-COUNTED
065500         ADD SR-ACTUAL-QTY TO WS-LOC-CNT-QTY
065600     END-IF.
065700     ADD WS-EXP-VALUE TO WS-LOC-EXP-VAL WS-CNT-EXP-VAL.
065800     ADD WS-ACT-VALUE TO WS-LOC-CNT-VAL WS-CNT-CNT-VAL.
065900*----------------------------------------------------------------
066000* CLASSIFY THE ABSOLUTE VARIANCE PERCENT AS OK / WARN / HIGH.
066100*----------------------------------------------------------------
066200 400-CLASSIFY-VARIANCE.
066300     IF  WS-VAR-PCT < ZERO
066400         COMPUTE WS-VAR-PCT-ABS = WS-VAR-PCT * -1
066500     ELSE
066600         MOVE WS-VAR-PCT TO WS-VAR-PCT-ABS
066700     END-IF.
066800     SET VF-IDX TO 1.
066900     SEARCH VF-ENTRY
067000         AT END
067100             MOVE "HIGH " TO WS-FLAG
067200         WHEN WS-VAR-PCT-ABS <= VF-THRESHOLD(VF-IDX)
067300             MOVE VF-LABEL(VF-IDX) TO WS-FLAG
067400     END-SEARCH.
