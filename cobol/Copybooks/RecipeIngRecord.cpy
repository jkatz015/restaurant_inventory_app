000100****************************************************************
000200* RECIPE INGREDIENT LINE RECORD  -  GROUPED BY RI-RECIPE-NAME
000300*    IN ENTRY ORDER.  RI-PRODUCT-NAME IS THE CATALOG LOOKUP KEY.
000400*    THIS SAME LAYOUT CARRIES ACTUAL-USAGE-FILE LINES FOR A
000500*    VARIANCE RUN - RI-COST THEN HOLDS THE ACTUAL LINE COST.
000600****************************************************************
000700 01  RI-INGREDIENT-LINE.
000800     05  RI-RECIPE-NAME              PIC X(30).
000900     05  RI-PRODUCT-NAME             PIC X(30).
001000     05  RI-QTY                      PIC S9(05)V99.
001100     05  RI-QTY-X  REDEFINES RI-QTY  PIC X(07).
001200     05  RI-UNIT                     PIC X(08).
001300     05  RI-COST                     PIC S9(05)V99.
001400     05  FILLER                      PIC X(05).
