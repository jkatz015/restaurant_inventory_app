000100****************************************************************
000200* PRODUCT RECORD  -  KITCHEN INVENTORY CATALOG MASTER
000300*    ONE ENTRY PER CATALOG PRODUCT, KEYED BY PR-NAME (UNIQUE).
000400*    PR-SKU IS THE SUPPLIER PART NUMBER, USED FOR PRICE-LIST
000500*    MATCHING IN THE BULK PRICE UPDATE RUN.
000600****************************************************************
000700 01  PR-PRODUCT-RECORD.
000800     05  PR-NAME                     PIC X(30).
000900     05  PR-SKU                      PIC X(10).
001000     05  PR-LOCATION                 PIC X(20).
001100     05  PR-CATEGORY                 PIC X(15).
001200     05  PR-PACK-SIZE                PIC X(10).
001300     05  PR-UNIT                     PIC X(08).
001400     05  PR-CURR-PRICE               PIC S9(05)V99.
001500     05  PR-LAST-PRICE               PIC S9(05)V99.
001600     05  PR-LAST-UPD-DATE.
001700         10  PR-LAST-UPD-YEAR        PIC 9(04).
001800         10  FILLER                  PIC X(01) VALUE "-".
001900         10  PR-LAST-UPD-MONTH       PIC 9(02).
002000         10  FILLER                  PIC X(01) VALUE "-".
002100         10  PR-LAST-UPD-DAY         PIC 9(02).
002200     05  PR-LAST-UPD-DATE-X  REDEFINES PR-LAST-UPD-DATE
002300                                 PIC X(10).
002400     05  PR-COST-PER-OZ              PIC S9(05)V9999.
002500     05  PR-RECORD-STATUS            PIC X(01) VALUE "A".
002600         88  PR-ACTIVE                        VALUE "A".
002700         88  PR-DELETED                       VALUE "D".
002800     05  FILLER                      PIC X(04).
