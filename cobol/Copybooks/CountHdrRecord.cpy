000100****************************************************************
000200* COUNT HEADER RECORD  -  ONE PER PHYSICAL COUNT, KEYED BY
000300*    CH-NAME (UNIQUE).  HOLDS BOTH ACTIVE AND COMPLETED COUNTS -
000400*    A COMPLETED COUNT IS NOT MOVED TO A SEPARATE FILE.
000500****************************************************************
000600 01  CH-COUNT-HEADER.
000700     05  CH-NAME                     PIC X(30).
000800     05  CH-CREATED-DATE             PIC X(10).
000900     05  CH-COMPLETED-DATE           PIC X(10).
001000     05  CH-LOC-FILTER               PIC X(20).
001100     05  CH-STATUS                   PIC X(12).
001200         88  CH-IN-PROGRESS               VALUE "IN-PROGRESS ".
001300         88  CH-COMPLETE                  VALUE "COMPLETED   ".
001400     05  FILLER                      PIC X(10).
