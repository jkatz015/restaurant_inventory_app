000100****************************************************************
000200* RECIPE HEADER RECORD  -  ONE PER RECIPE, KEYED BY RH-NAME.
000300*    RH-TOTAL-COST IS MAINTAINED BY THE RECIPE COSTING ENGINE
000400*    (PROGRAM RECIPE-COST) AND IS NOT KEY-ENTERED.
000500****************************************************************
000600 01  RH-RECIPE-HEADER.
000700     05  RH-NAME                     PIC X(30).
000800     05  RH-CATEGORY                 PIC X(15).
000900     05  RH-SERVINGS                 PIC 9(04).
001000     05  RH-PREP-TIME                PIC 9(04).
001100     05  RH-COOK-TIME                PIC 9(04).
001200     05  RH-TOTAL-COST               PIC S9(05)V99.
001300     05  RH-RECORD-STATUS            PIC X(01) VALUE "A".
001400         88  RH-ACTIVE                        VALUE "A".
001500         88  RH-DELETED                       VALUE "D".
001600     05  FILLER                      PIC X(05).
