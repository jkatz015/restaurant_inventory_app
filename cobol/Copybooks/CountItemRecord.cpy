000100****************************************************************
000200* COUNT ITEM RECORD  -  GROUPED BY CI-COUNT-NAME.  ONE ROW PER
000300*    CATALOG PRODUCT IN THE COUNT'S LOCATION SCOPE.  SORTED BY
000400*    CI-LOCATION THEN CI-PRODUCT-NAME FOR THE SUMMARY REPORT.
000500****************************************************************
000600 01  CI-COUNT-ITEM.
000700     05  CI-COUNT-NAME               PIC X(30).
000800     05  CI-PRODUCT-NAME             PIC X(30).
000900     05  CI-SKU                      PIC X(10).
001000     05  CI-LOCATION                 PIC X(20).
001100     05  CI-UNIT                     PIC X(08).
001200     05  CI-EXPECTED-QTY             PIC S9(05)V99.
001300     05  CI-ACTUAL-QTY               PIC S9(05)V99.
001400     05  CI-COUNTED-FLAG             PIC X(01).
001500         88  CI-COUNTED                       VALUE "Y".
001600         88  CI-NOT-COUNTED                   VALUE "N".
001700     05  FILLER                      PIC X(03).
