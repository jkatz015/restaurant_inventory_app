000100****************************************************************
000200* INVENTORY ON-HAND RECORD  -  ONE ROW PER PRODUCT.
000300*    SUPPLIES EXPECTED QUANTITIES TO THE COUNT-CREATE STEP AND
000400*    ON-HAND VALUES TO THE INVENTORY VALUATION RUN.
000500****************************************************************
000600 01  IV-ON-HAND-RECORD.
000700     05  IV-PRODUCT-NAME             PIC X(30).
000800     05  IV-QTY                      PIC S9(05)V99.
000900     05  IV-UNIT                     PIC X(08).
001000     05  IV-LAST-UPD-DATE.
001100         10  IV-LAST-UPD-YEAR        PIC 9(04).
001200         10  FILLER                  PIC X(01) VALUE "-".
001300         10  IV-LAST-UPD-MONTH       PIC 9(02).
001400         10  FILLER                  PIC X(01) VALUE "-".
001500         10  IV-LAST-UPD-DAY         PIC 9(02).
001600     05  IV-LAST-UPD-DATE-X  REDEFINES IV-LAST-UPD-DATE
001700                                 PIC X(10).
001800     05  FILLER                      PIC X(03).
