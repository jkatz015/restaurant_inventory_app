000100****************************************************************
000200* VARIANCE-RUN
000300*    COMPARES WHAT A RECIPE SHOULD HAVE COST (THEORETICAL, FROM
000400*    THE STANDARD INGREDIENT LIST) AGAINST WHAT THE KITCHEN
000500*    ACTUALLY USED (FROM THE DAILY USAGE FEED) FOR EVERY RECIPE
000600*    ON FILE.  BOTH SIDES ARE COSTED THE SAME WAY RECIPE-COST
000700*    COSTS A RECIPE - QUANTITY TIMES THE PRODUCT'S CURRENT
000800*    PRICE, MISSING PRODUCTS CONTRIBUTING NOTHING.
000900*
001000* USED FILE
001100*    - RECIPE HEADER FILE (IN)            : RECPFIL
001200*    - RECIPE INGREDIENT LINES (IN)       : INGRFIL
001300*    - ACTUAL INGREDIENT USAGE LINES (IN) : ACTLFIL
001400*    - PRODUCT CATALOG MASTER (IN)        : PRODFIL
001500****************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 VARIANCE-RUN.
001900 AUTHOR.                     K. T. OKAFOR.
002000 INSTALLATION.               CASCADE FOODSERVICE SUPPLY CO.
002100 DATE-WRITTEN.               02/11/90.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT USE
002400                              ONLY.
002500*-----------------------------------------------------------------
002600*    CHANGE LOG
002700*    ----------
002800*    02/11/90  KTO   ORIGINAL PROGRAM - CHEF WANTED TO SEE WHICH
002900*                     RECIPES WERE RUNNING OVER STANDARD COST.
003000*    03/02/91  KTO   MISSING-PRODUCT LINES SKIPPED ON BOTH THE
003100*                     THEORETICAL AND ACTUAL SIDE - SAME FIX AS
003200*                     RECIPE-COST LOG 03/02/91, REQ 91-048.
003300*    08/14/98  JL    Y2K - RUN-DATE HEADING ON THE SYSOUT LOG NOW
003400*                     USES A WINDOWED 4 DIGIT YEAR.  REQ 98-Y2K-
003500*                     011.
003600*    06/30/00  MPT   VARIANCE STATUS COLUMN ADDED (POSITIVE /
003700*                     NEGATIVE / NONE) - CHEF WAS SQUINTING AT
003800*                     THE SIGN COLUMN.
003900*    09/18/03  MPT   RUN DAY NAME ADDED TO THE SYSOUT DATE LINE;
004000*                     RECIPES OVER A 10% VARIANCE NOW TALLIED
004100*                     AGAINST A SEVERITY TABLE FOR THE COVER
004200*                     SHEET COUNT - REQ 03-061.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT                 DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION               SECTION.
004700 SOURCE-COMPUTER.            CASCADE-3090.
004800 OBJECT-COMPUTER.            CASCADE-3090.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT                SECTION.
005400 FILE-CONTROL.
005500     SELECT  RECIPE-FILE
005600             ASSIGN TO "RECPFIL"
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS IS RECIPE-FILE-STAT.
005900
006000     SELECT  RECIPE-ING-FILE
006100             ASSIGN TO "INGRFIL"
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS INGR-FILE-STAT.
006400
006500     SELECT  ACTUAL-USAGE-FILE
006600             ASSIGN TO "ACTLFIL"
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS IS ACTUAL-FILE-STAT.
006900
007000     SELECT  PRODUCT-FILE
007100             ASSIGN TO "PRODFIL"
007200             ORGANIZATION IS LINE SEQUENTIAL
007300             FILE STATUS IS PRODUCT-FILE-STAT.
007400
007500****************************************************************
007600 DATA                        DIVISION.
007700*-----------------------------------------------------------------
007800 FILE                        SECTION.
007900 FD  RECIPE-FILE
008000     RECORD CONTAINS 70 CHARACTERS
008100     DATA RECORD IS RH-RECIPE-HEADER.
008200 COPY "RecipeHdrRecord.cpy".
008300
008400 FD  RECIPE-ING-FILE
008500     RECORD CONTAINS 87 CHARACTERS
008600     DATA RECORD IS RI-INGREDIENT-LINE.
008700 COPY "RecipeIngRecord.cpy".
008800
008900 FD  ACTUAL-USAGE-FILE
009000     RECORD CONTAINS 87 CHARACTERS
009100     DATA RECORD IS AU-INGREDIENT-LINE.
009200 COPY "RecipeIngRecord.cpy" REPLACING ==RI-== BY ==AU-==.
009300
009400 FD  PRODUCT-FILE
009500     RECORD CONTAINS 131 CHARACTERS
009600     DATA RECORD IS PR-PRODUCT-RECORD.
009700 COPY "ProductRecord.cpy".
009800*-----------------------------------------------------------------
009900 WORKING-STORAGE             SECTION.
010000*-----------------------------------------------------------------
010100 01  FILE-STATUS-FIELDS.
010200     05  RECIPE-FILE-STAT            PIC X(02).
010300     05  INGR-FILE-STAT              PIC X(02).
010400     05  ACTUAL-FILE-STAT            PIC X(02).
010500     05  PRODUCT-FILE-STAT           PIC X(02).
010600
010700 01  SWITCHES-AND-COUNTERS.
010800     05  RECIPE-EOF-SW                PIC X(01) VALUE "N".
010900         88  RECIPE-EOF                         VALUE "Y".
011000     05  ING-EOF-SW                   PIC X(01) VALUE "N".
011100         88  ING-EOF                            VALUE "Y".
011200     05  ACTUAL-EOF-SW                PIC X(01) VALUE "N".
011300         88  ACTUAL-EOF                         VALUE "Y".
011400     05  PRODUCT-EOF-SW               PIC X(01) VALUE "N".
011500         88  PRODUCT-EOF                        VALUE "Y".
011600     05  WS-FOUND-SW                  PIC X(01) VALUE "N".
011700         88  WS-FOUND                            VALUE "Y".
011800     05  WS-PR-COUNT                  PIC S9(04) COMP VALUE ZERO.
011900
012000 01  WS-LOOKUP-NAME                   PIC X(30).
012100
012200 01  WS-VARIANCE-FIGURES.
012300     05  WS-THEORETICAL-COST          PIC S9(05)V99.
012400     05  WS-ACTUAL-COST                PIC S9(05)V99.
012500     05  WS-VARIANCE-AMT               PIC S9(05)V99.
012600     05  WS-VARIANCE-PCT               PIC S9(03)V99.
012700     05  WS-VARIANCE-STATUS            PIC X(08).
012800
012900 01  PR-CATALOG-TABLE.
013000     05  PR-TAB-ENTRY  OCCURS 2000 TIMES INDEXED BY PR-IDX.
013100         10  PR-TAB-NAME              PIC X(30).
013200         10  PR-TAB-CURR-PRICE        PIC S9(05)V99.
013300         10  PR-TAB-STATUS            PIC X(01).
013400
013500 01  WS-TODAY-RAW.
013600     05  WS-TODAY-YY                 PIC 9(02).
013700     05  WS-TODAY-MM                 PIC 9(02).
013800     05  WS-TODAY-DD                 PIC 9(02).
013900 01  WS-TODAY-FORMATTED.
014000     05  WS-TODAY-YEAR                PIC 9(04).
014100     05  FILLER                       PIC X(01) VALUE "-".
014200     05  WS-TODAY-MONTH               PIC 9(02).
014300     05  FILLER                       PIC X(01) VALUE "-".
014400     05  WS-TODAY-DAY                 PIC 9(02).
014500 01  WS-TODAY-FORMATTED-X  REDEFINES WS-TODAY-FORMATTED
014600                                 PIC X(10).
014700
014800 01  DAY-RECORD.
014900     05  FILLER   PIC X(09) VALUE "MONDAY".
015000     05  FILLER   PIC X(09) VALUE "TUESDAY".
015100     05  FILLER   PIC X(09) VALUE "WEDNESDAY".
015200     05  FILLER   PIC X(09) VALUE "THURSDAY".
015300     05  FILLER   PIC X(09) VALUE "FRIDAY".
015400     05  FILLER   PIC X(09) VALUE "SATURDAY".
015500     05  FILLER   PIC X(09) VALUE "SUNDAY".
015600 01  DAY-TABLE REDEFINES DAY-RECORD.
015700     05  WEEKDAY  PIC X(09) OCCURS 7 TIMES.
015800 01  WS-DAY-IN    PIC 9(01).
015900
016000 01  VARIANCE-SEVERITY-TABLE.
016100     05  FILLER  PIC X(09) VALUE "OK   0500".
016200     05  FILLER  PIC X(09) VALUE "HIGH 9999".
016300 01  VARIANCE-SEVERITY-TABLE-R REDEFINES VARIANCE-SEVERITY-TABLE.
016400     05  VS-ENTRY  OCCURS 2 TIMES INDEXED BY VS-IDX.
016500         10  VS-LABEL      PIC X(05).
016600         10  VS-THRESHOLD  PIC 9(02)V99.
016700
016800 01  WS-HIGH-VARIANCE-CTR             PIC S9(04) COMP VALUE ZERO.
016900 01  WS-VARIANCE-PCT-ABS              PIC 9(02)V99.
017000
017100 01  RUN-DATE-LINE.
017200     05  FILLER            PIC X(20) VALUE "VARIANCE-RUN DATE   ".
017300     05  FILLER            PIC X(02) VALUE ": ".
017400     05  RD-DATE-O         PIC X(10).
017500     05  FILLER            PIC X(02) VALUE "  ".
017600     05  RD-DAY-O          PIC X(09).
017700
017800 01  HIGH-VARIANCE-LINE.
017900     05  FILLER            PIC X(20) VALUE "VARIANCE-RUN     -  ".
018000     05  HV-COUNT-O        PIC ZZZ9.
018100     05  FILLER            PIC X(30) VALUE
018200         " RECIPE(S) OVER 5 PCT VARIANCE".
018300
018400 01  VARIANCE-DETAIL-LINE.
018500     05  VR-NAME-O         PIC X(30).
018600     05  FILLER            PIC X(02) VALUE SPACES.
018700     05  VR-THEO-O         PIC -(5)9.99.
018800     05  FILLER            PIC X(02) VALUE SPACES.
018900     05  VR-ACTUAL-O       PIC -(5)9.99.
019000     05  FILLER            PIC X(02) VALUE SPACES.
019100     05  VR-VAR-AMT-O      PIC -(5)9.99.
019200     05  FILLER            PIC X(02) VALUE SPACES.
019300     05  VR-VAR-PCT-O      PIC -(3)9.99.
019400     05  FILLER            PIC X(02) VALUE SPACES.
019500     05  VR-STATUS-O       PIC X(08).
019600****************************************************************
019700 PROCEDURE                   DIVISION.
019800*-----------------------------------------------------------------
019900 100-VARIANCE-RUN-CTL.
020000     PERFORM 200-INITIALIZE-RUN.
020100     PERFORM 200-LOAD-PRODUCT-TABLE.
020200     PERFORM 300-READ-ING-LINE.
020300     PERFORM 300-READ-ACTUAL-LINE.
020400     PERFORM 300-READ-RECIPE-HEADER.
020500     PERFORM 200-VARIANCE-ONE-RECIPE UNTIL RECIPE-EOF.
020600     PERFORM 200-TERMINATE-RUN.
020700
020800     STOP RUN.
020900
021000*-----------------------------------------------------------------
021100 200-INITIALIZE-RUN.
021200     OPEN INPUT  RECIPE-FILE.
021300     OPEN INPUT  RECIPE-ING-FILE.
021400     OPEN INPUT  ACTUAL-USAGE-FILE.
021500     OPEN INPUT  PRODUCT-FILE.
021600     INITIALIZE SWITCHES-AND-COUNTERS.
021700     MOVE ZERO TO WS-PR-COUNT.
021800     PERFORM 300-GET-RUN-DATE.
021900     MOVE WS-TODAY-FORMATTED-X TO RD-DATE-O.
022000     ACCEPT WS-DAY-IN FROM DAY-OF-WEEK.
022100     MOVE WEEKDAY(WS-DAY-IN) TO RD-DAY-O.
022200     DISPLAY RUN-DATE-LINE.
022300
022400*-----------------------------------------------------------------
022500 200-LOAD-PRODUCT-TABLE.
022600     PERFORM 300-READ-PRODUCT-FILE UNTIL PRODUCT-EOF.
022700     CLOSE PRODUCT-FILE.
022800
022900*-----------------------------------------------------------------
023000* Cost one recipe's theoretical and actual ingredient lines and
023100* show the variance between them.
023200*-----------------------------------------------------------------
023300 200-VARIANCE-ONE-RECIPE.
023400     MOVE ZERO TO WS-THEORETICAL-COST.
023500     MOVE ZERO TO WS-ACTUAL-COST.
023600     PERFORM 300-COST-THEORETICAL-LINE
023700         UNTIL ING-EOF OR RI-RECIPE-NAME NOT = RH-NAME.
023800     PERFORM 300-COST-ACTUAL-LINE
023900         UNTIL ACTUAL-EOF OR AU-RECIPE-NAME NOT = RH-NAME.
024000     PERFORM 300-COMPUTE-VARIANCE.
024100     PERFORM 300-FLAG-SEVERITY.
024200     PERFORM 300-DISPLAY-VARIANCE-LINE.
024300     PERFORM 300-READ-RECIPE-HEADER.
024400
024500*-----------------------------------------------------------------
024600 200-TERMINATE-RUN.
024700     MOVE WS-HIGH-VARIANCE-CTR TO HV-COUNT-O.
024800     DISPLAY HIGH-VARIANCE-LINE.
024900     CLOSE RECIPE-FILE
025000           RECIPE-ING-FILE
025100           ACTUAL-USAGE-FILE.
025200
025300****************************************************************
025400 300-GET-RUN-DATE.
025500     ACCEPT WS-TODAY-RAW FROM DATE.
025600     IF WS-TODAY-YY < 50
025700         COMPUTE WS-TODAY-YEAR = 2000 + WS-TODAY-YY
025800     ELSE
025900         COMPUTE WS-TODAY-YEAR = 1900 + WS-TODAY-YY
026000     END-IF.
026100     MOVE WS-TODAY-MM TO WS-TODAY-MONTH.
026200     MOVE WS-TODAY-DD TO WS-TODAY-DAY.
026300
026400*-----------------------------------------------------------------
026500 300-READ-RECIPE-HEADER.
026600     READ RECIPE-FILE
026700         AT END SET RECIPE-EOF TO TRUE
026800     END-READ.
026900
027000*-----------------------------------------------------------------
027100 300-READ-ING-LINE.
027200     READ RECIPE-ING-FILE
027300         AT END SET ING-EOF TO TRUE
027400     END-READ.
027500
027600*-----------------------------------------------------------------
027700 300-READ-ACTUAL-LINE.
027800     READ ACTUAL-USAGE-FILE
027900         AT END SET ACTUAL-EOF TO TRUE
028000     END-READ.
028100
028200*-----------------------------------------------------------------
028300 300-READ-PRODUCT-FILE.
028400     READ PRODUCT-FILE
028500         AT END     SET PRODUCT-EOF TO TRUE
028600         NOT AT END PERFORM 400-STORE-TABLE-ENTRY
028700     END-READ.
028800
028900*-----------------------------------------------------------------
029000 300-COST-THEORETICAL-LINE.
029100     MOVE RI-PRODUCT-NAME TO WS-LOOKUP-NAME.
029200     PERFORM 400-LOOKUP-PRODUCT.
029300     IF WS-FOUND
029400         COMPUTE WS-THEORETICAL-COST ROUNDED = WS-THEORETICAL-COST
029500             + (RI-QTY * PR-TAB-CURR-PRICE (PR-IDX))
029600     END-IF.
029700     PERFORM 300-READ-ING-LINE.
029800
029900*-----------------------------------------------------------------
030000 300-COST-ACTUAL-LINE.
030100     MOVE AU-PRODUCT-NAME TO WS-LOOKUP-NAME.
030200     PERFORM 400-LOOKUP-PRODUCT.
030300     IF WS-FOUND
030400         COMPUTE WS-ACTUAL-COST ROUNDED = WS-ACTUAL-COST
030500             + (AU-QTY * PR-TAB-CURR-PRICE (PR-IDX))
030600     END-IF.
030700     PERFORM 300-READ-ACTUAL-LINE.
030800
030900*-----------------------------------------------------------------
031000* Variance = actual - theoretical; percent is 0 when there is no
031100* theoretical cost to compare against (nothing to divide by).
031200*-----------------------------------------------------------------
031300 300-COMPUTE-VARIANCE.
031400     COMPUTE WS-VARIANCE-AMT =
031500         WS-ACTUAL-COST - WS-THEORETICAL-COST.
031600     IF WS-THEORETICAL-COST = ZERO
031700         MOVE ZERO TO WS-VARIANCE-PCT
031800     ELSE
031900         COMPUTE WS-VARIANCE-PCT ROUNDED =
032000             WS-VARIANCE-AMT / WS-THEORETICAL-COST * 100
032100     END-IF.
032200     EVALUATE TRUE
032300         WHEN WS-VARIANCE-AMT > ZERO
032400             MOVE "POSITIVE" TO WS-VARIANCE-STATUS
032500         WHEN WS-VARIANCE-AMT < ZERO
032600             MOVE "NEGATIVE" TO WS-VARIANCE-STATUS
032700         WHEN OTHER
032800             MOVE "NONE    " TO WS-VARIANCE-STATUS
032900     END-EVALUATE.
033000
033100*-----------------------------------------------------------------
033200* Absolute variance percent checked against the severity table -
033300* a swing either direction over the table's threshold counts as
033400* high for the cover sheet tally.
033500*-----------------------------------------------------------------
033600 300-FLAG-SEVERITY.
033700     IF WS-VARIANCE-PCT < ZERO
033800         COMPUTE WS-VARIANCE-PCT-ABS = ZERO - WS-VARIANCE-PCT
033900     ELSE
034000         MOVE WS-VARIANCE-PCT TO WS-VARIANCE-PCT-ABS
034100     END-IF.
034200     SET VS-IDX TO 1.
034300     SEARCH VS-ENTRY
034400         AT END
034500             CONTINUE
034600         WHEN WS-VARIANCE-PCT-ABS <= VS-THRESHOLD (VS-IDX)
034700             IF VS-LABEL (VS-IDX) = "HIGH "
034800                 ADD 1 TO WS-HIGH-VARIANCE-CTR
034900             END-IF
035000     END-SEARCH.
035100
035200*-----------------------------------------------------------------
035300 300-DISPLAY-VARIANCE-LINE.
035400     MOVE RH-NAME             TO VR-NAME-O.
035500     MOVE WS-THEORETICAL-COST TO VR-THEO-O.
035600     MOVE WS-ACTUAL-COST      TO VR-ACTUAL-O.
035700     MOVE WS-VARIANCE-AMT     TO VR-VAR-AMT-O.
035800     MOVE WS-VARIANCE-PCT     TO VR-VAR-PCT-O.
035900     MOVE WS-VARIANCE-STATUS  TO VR-STATUS-O.
036000     DISPLAY VARIANCE-DETAIL-LINE.
036100
036200****************************************************************
036300 400-STORE-TABLE-ENTRY.
036400     ADD 1 TO WS-PR-COUNT.
036500     SET PR-IDX TO WS-PR-COUNT.
036600     MOVE PR-NAME         TO PR-TAB-NAME (PR-IDX).
036700     MOVE PR-CURR-PRICE   TO PR-TAB-CURR-PRICE (PR-IDX).
036800     MOVE "A"             TO PR-TAB-STATUS (PR-IDX).
036900
037000*-----------------------------------------------------------------
037100 400-LOOKUP-PRODUCT.
037200     MOVE "N" TO WS-FOUND-SW.
037300     SET PR-IDX TO 1.
037400     SEARCH PR-TAB-ENTRY
037500         AT END
037600             MOVE "N" TO WS-FOUND-SW
037700         WHEN PR-TAB-STATUS (PR-IDX) NOT = "D"
037800              AND PR-TAB-NAME (PR-IDX) = WS-LOOKUP-NAME
037900             MOVE "Y" TO WS-FOUND-SW
038000     END-SEARCH.
