000100****************************************************************
000200* OZ-CONVERT
000300*    SUB PROGRAM CALLED BY THE CATALOG AND COSTING RUNS TO
000400*    CONVERT A QUANTITY EXPRESSED IN A PURCHASE UNIT (LB, CASE,
000500*    GALLON, ETC.) INTO THE EQUIVALENT NUMBER OF OUNCES SO ALL
000600*    COSTING IS DONE IN A COMMON UNIT.  CALL WITH QUANTITY 1 TO
000700*    GET THE PLAIN CONVERSION FACTOR FOR A UNIT.
000800****************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 OZ-CONVERT.
001200 AUTHOR.                     R. MARCHETTI.
001300 INSTALLATION.               CASCADE FOODSERVICE SUPPLY CO.
001400 DATE-WRITTEN.               03/12/87.
001500 DATE-COMPILED.
001600 SECURITY.                   COMPANY CONFIDENTIAL - DP DEPT USE
001700                              ONLY.
001800*-----------------------------------------------------------------
001900*    CHANGE LOG
002000*    ----------
002100*    03/12/87  RM    ORIGINAL PROGRAM - PULLED OUT OF THE
002200*                     CATALOG MAINTENANCE RUN SO PRICE-UPDATE
002300*                     COULD SHARE THE SAME CONVERSION TABLE.
002400*    02/23/93  DF    TABLE EXPANDED TO INCLUDE GALLON, LITER,
002500*                     QUART, GRAMS FOR THE NEW BEVERAGE CATALOG.
002600*    01/09/96  JL    UNRECOGNIZED UNIT NOW RETURNS A LOW VALUES
002700*                     SWITCH INSTEAD OF DEFAULTING SILENTLY TO
002800*                     A FACTOR OF ONE.
002900*    06/30/00  MPT   CALLED FROM RECIPE-COST AND VARIANCE-RUN AS
003000*                     WELL AS THE CATALOG PROGRAMS - NO CODE
003100*                     CHANGE, LOG ENTRY ONLY.
003200*    09/18/03  MPT   REJECTED UNIT NOW ECHOED TO SYSOUT WITH THE
003300*                     CALLER'S RAW PARAMETERS - CALLING PROGRAMS
003400*                     WERE JUST DROPPING A BAD FACTOR TO ZERO
003500*                     WITH NO TRACE OF WHAT UNIT CAUSED IT.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT                 DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION               SECTION.
004000 SOURCE-COMPUTER.            CASCADE-3090.
004100 OBJECT-COMPUTER.            CASCADE-3090.
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS IS RERUN-REQUESTED.
004400****************************************************************
004500 DATA                        DIVISION.
004600*-----------------------------------------------------------------
004700 WORKING-STORAGE             SECTION.
004800 01  OZ-FACTOR-TABLE.
004900     05  FILLER  PIC X(18) VALUE "OZ      0001000000".
005000     05  FILLER  PIC X(18) VALUE "LB      0016000000".
005100     05  FILLER  PIC X(18) VALUE "CASE    0192000000".
005200     05  FILLER  PIC X(18) VALUE "EACH    0008000000".
005300     05  FILLER  PIC X(18) VALUE "GALLON  0128000000".
005400     05  FILLER  PIC X(18) VALUE "LITER   0033814000".
005500     05  FILLER  PIC X(18) VALUE "QUART   0032000000".
005600     05  FILLER  PIC X(18) VALUE "GRAMS   0000035274".
005700 01  OZ-FACTOR-TABLE-R  REDEFINES OZ-FACTOR-TABLE.
005800     05  OZ-FACTOR-ENTRY  OCCURS 8 TIMES INDEXED BY OZ-IDX.
005900         10  OZ-UNIT-NAME             PIC X(08).
006000         10  OZ-FACTOR                PIC 9(04)V9(06).
006100 01  WS-FOUND-SW                      PIC X(01) VALUE "N".
006200     88  WS-FOUND                             VALUE "Y".
006300
006400 01  WS-REJECT-LINE.
006500     05  FILLER            PIC X(20) VALUE "OZ-CONVERT REJECT - ".
006600     05  WR-PARMS-O        PIC X(31).
006700     05  FILLER            PIC X(08) VALUE " QTY-WH ".
006800     05  WR-QTY-WHOLE-O    PIC ---9999.
006900*-----------------------------------------------------------------
007000 LINKAGE                     SECTION.
007100*-----------------------------------------------------------------
007200 01  LS-PARAMETERS.
007300     05  LS-UNIT                      PIC X(08).
007400     05  LS-QUANTITY                  PIC S9(07)V9999.
007500     05  LS-OZ-QUANTITY               PIC S9(07)V9999.
007600     05  LS-UNIT-VALID-SW             PIC X(01).
007700         88  LS-UNIT-VALID                    VALUE "Y".
007800 01  LS-PARAMETERS-X  REDEFINES LS-PARAMETERS
007900                                    PIC X(31).
008000 01  LS-QUANTITY-DUP  REDEFINES LS-QUANTITY.
008100     05  LS-QTY-WHOLE                 PIC S9(07).
008200     05  LS-QTY-DEC                   PIC 9(04).
008300****************************************************************
008400 PROCEDURE          DIVISION    USING LS-PARAMETERS.
008500*-----------------------------------------------------------------
008600 100-OZ-CONVERT-CTL.
008700     MOVE "N" TO WS-FOUND-SW.
008800     MOVE "N" TO LS-UNIT-VALID-SW.
008900     MOVE ZERO TO LS-OZ-QUANTITY.
009000     SET OZ-IDX TO 1.
009100     SEARCH OZ-FACTOR-ENTRY
009200         AT END
009300             MOVE "N" TO WS-FOUND-SW
009400         WHEN OZ-UNIT-NAME (OZ-IDX) = LS-UNIT
009500             MOVE "Y" TO WS-FOUND-SW
009600     END-SEARCH.
009700     IF WS-FOUND
009800         COMPUTE LS-OZ-QUANTITY ROUNDED =
009900             LS-QUANTITY * OZ-FACTOR (OZ-IDX)
010000         MOVE "Y" TO LS-UNIT-VALID-SW
010100     ELSE
010200         MOVE LS-PARAMETERS-X TO WR-PARMS-O
010300         MOVE LS-QTY-WHOLE    TO WR-QTY-WHOLE-O
010400         DISPLAY WS-REJECT-LINE
010500     END-IF.
010600
010700     EXIT    PROGRAM.
